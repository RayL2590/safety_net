000100*    ------------------------------------------------------------
000110*    FIRESTATION-MAINTENANCE - ADD/CHANGE/DELETE ROWS IN THE
000120*    WT-FSTATION-TABLE.  CALLED FROM THE MAIN ALERTS RUN FOR
000130*    "FA" (ADD), "FU" (CHANGE STATION NUMBER FOR AN ADDRESS),
000140*    "FZ" (DELETE BY ADDRESS) AND "FS" (DELETE BY STATION
000150*    NUMBER, MAY REMOVE SEVERAL ROWS) TRANSACTION CODES.  KEY
000160*    IS ADDRESS; A CHANGE NEVER MOVES THE ADDRESS ITSELF.
000170*    ------------------------------------------------------------
000180*    CHANGE LOG
000190*    09/02/86  RJK   ORIGINAL PROGRAM (STATE-CODE-MAINTENANCE).
000200*    05/19/90  RJK   ADDED THE DELETE-BY-CODE OPTION SO A WHOLE
000210*    05/19/90  RJK   REGION COULD BE DROPPED IN ONE PASS.
000220*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000230*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
000240*    06/10/19  RJK   REQ 4891 - RECAST FOR THE SAFETYNET ALERTS
000250*    06/10/19  RJK   PROJECT.  TABLE IS NOW FIRE STATIONS, KEY
000260*    06/10/19  RJK   IS COVERED ADDRESS INSTEAD OF STATE CODE.
000270*    02/11/21  DPT   REQ 5060 - DELETE-BY-STATION NOW REPORTS
000280*    02/11/21  DPT   THE COUNT OF ROWS REMOVED.
000290    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    FIRESTATION-MAINTENANCE.
000310    AUTHOR.        R J KOWALSKI.
000320    INSTALLATION.  CITY DATA PROCESSING CENTER.
000330    DATE-WRITTEN.  09/02/1986.
000340    DATE-COMPILED.
000350    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000360    ENVIRONMENT DIVISION.
000370    CONFIGURATION SECTION.
000380    SPECIAL-NAMES.
000390        CLASS VALID-TRAN-CODE IS "FA" "FU" "FZ" "FS".
000400    INPUT-OUTPUT SECTION.
000410    FILE-CONTROL.
000420
000430       COPY "SLALRT.CBL".
000440
000450    DATA DIVISION.
000460    FILE SECTION.
000470
000480       COPY "FDALRT.CBL".
000490
000500    WORKING-STORAGE SECTION.
000510
000520*        WORKING FOUND SWITCH.
000530       01  W-FOUND-SWITCH           PIC X VALUE "N".
000540*        CONDITION-NAME - TRUE WHEN RECORD FOUND APPLIES.
000550           88  RECORD-FOUND         VALUE "Y".
000560
000570*        WORKING REMOVED COUNT.
000580       77  W-REMOVED-COUNT          PIC 9(4) COMP VALUE ZERO.
000590*        WORKING REMOVED COUNT ED.
000600       77  W-REMOVED-COUNT-ED       PIC ZZZ9.
000610*        WORKING FT SUBSCRIPT.
000620       77  W-FT-SUB                 PIC 9(4) COMP VALUE ZERO.
000630*        WORKING KEEP SUBSCRIPT.
000640       77  W-KEEP-SUB               PIC 9(4) COMP VALUE ZERO.
000650
000660    LINKAGE SECTION.
000670
000680       COPY "FDQTRN.CBL".
000690       COPY "wstable.cbl".
000700
000710    PROCEDURE DIVISION USING QUERY-RECORD
000720                              WT-FSTATION-TABLE.
000730
000740*    ------------------------------------------------------------
000750*    0100-MAIN-CONTROL - GO TO CASCADE ON THE TRANSACTION CODE.
000760*    "FZ" AND "FS" BOTH DELETE BUT WORK OFF DIFFERENT KEYS - ONE
000770*    ADDRESS, ONE STATION NUMBER - SO EACH GETS ITS OWN DELETE
000780*    PARAGRAPH RATHER THAN SHARING ONE WITH A KEY-TYPE FLAG.
000790*    ------------------------------------------------------------
000800    0100-MAIN-CONTROL.
000810
000820       OPEN EXTEND ALERT-FILE.
000830
000840       IF QF-TRAN-CODE EQUAL "FA"
000850          GO TO 0110-CALL-ADD.
000860       IF QF-TRAN-CODE EQUAL "FU"
000870          GO TO 0120-CALL-CHANGE.
000880       IF QF-TRAN-CODE EQUAL "FZ"
000890          GO TO 0130-CALL-DEL-ADDR.
000900       IF QF-TRAN-CODE EQUAL "FS"
000910          GO TO 0140-CALL-DEL-STATN.
000920       GO TO 0100-EXIT.
000930
000940    0110-CALL-ADD.
000950       PERFORM 0200-ADD-FSTATION THRU 0200-EXIT.
000960       GO TO 0100-EXIT.
000970
000980    0120-CALL-CHANGE.
000990       PERFORM 0300-CHANGE-FSTATION THRU 0300-EXIT.
001000       GO TO 0100-EXIT.
001010
001020    0130-CALL-DEL-ADDR.
001030       PERFORM 0400-DELETE-BY-ADDRESS THRU 0400-EXIT.
001040       GO TO 0100-EXIT.
001050
001060    0140-CALL-DEL-STATN.
001070       PERFORM 0500-DELETE-BY-STATION THRU 0500-EXIT.
001080
001090
001100 0100-EXIT.
001110       CLOSE ALERT-FILE.
001120       EXIT PROGRAM.
001130       STOP RUN.
001140
001150*    ------------------------------------------------------------
001160*    0200-ADD-FSTATION - APPENDS A NEW COVERAGE ROW.  NO CHECK
001170*    IS MADE FOR AN ADDRESS ALREADY ON FILE - "FU" IS THE CODE
001180*    FOR CORRECTING AN EXISTING ROW.
001190*    ------------------------------------------------------------
001200    0200-ADD-FSTATION.
001210
001220       ADD 1 TO WT-FSTATION-COUNT.
001230       MOVE QF-ADDRESS
001240         TO WT-FS-ADDRESS(WT-FSTATION-COUNT).
001250       MOVE QF-STATION-NO
001260         TO WT-FS-STATION-NO(WT-FSTATION-COUNT).
001270
001280       MOVE SPACES TO AL-PRINT-LINE.
001290       STRING "FIRE STATION ADDED - " QF-ADDRESS
001300           DELIMITED BY SIZE INTO AL-PRINT-LINE.
001310       WRITE ALERT-RECORD.
001320
001330 0200-EXIT.
001340       EXIT.
001350
001360*    ------------------------------------------------------------
001370*    0300-CHANGE-FSTATION - REASSIGNS ONE ADDRESS TO A DIFFERENT
001380*    STATION NUMBER; THE ADDRESS ITSELF IS THE KEY AND IS NEVER
001390*    TOUCHED.
001400*    ------------------------------------------------------------
001410    0300-CHANGE-FSTATION.
001420
001430       PERFORM 0310-LOOK-FOR-STATION-ADDRESS THRU 0310-EXIT.
001440
001450       MOVE SPACES TO AL-PRINT-LINE.
001460       IF RECORD-FOUND
001470          MOVE QF-NEW-STATION-NO TO WT-FS-STATION-NO(W-FT-SUB)
001480          STRING "FIRE STATION CHANGED - " QF-ADDRESS
001490              DELIMITED BY SIZE INTO AL-PRINT-LINE
001500       ELSE
001510          STRING "FIRE STATION NOT FOUND - " QF-ADDRESS
001520              DELIMITED BY SIZE INTO AL-PRINT-LINE.
001530       WRITE ALERT-RECORD.
001540
001550 0300-EXIT.
001560       EXIT.
001570
001580    0310-LOOK-FOR-STATION-ADDRESS.
001590
001600       MOVE "N" TO W-FOUND-SWITCH.
001610       MOVE ZERO TO W-FT-SUB.
001620       PERFORM 0320-SCAN-BY-ADDRESS UNTIL RECORD-FOUND
001630          OR W-FT-SUB NOT LESS THAN WT-FSTATION-COUNT.
001640
001650 0310-EXIT.
001660       EXIT.
001670
001680    0320-SCAN-BY-ADDRESS.
001690
001700       ADD 1 TO W-FT-SUB.
001710       IF WT-FS-ADDRESS(W-FT-SUB) EQUAL QF-ADDRESS
001720          MOVE "Y" TO W-FOUND-SWITCH.
001730
001740*    ------------------------------------------------------------
001750*    0400-DELETE-BY-ADDRESS - "FZ".  ONE ADDRESS CAN ONLY EVER
001760*    HAVE ONE COVERAGE ROW, BUT THE SAME COMPACTION IDIOM AS
001770*    0500-DELETE-BY-STATION BELOW IS USED FOR CONSISTENCY.
001780*    ------------------------------------------------------------
001790    0400-DELETE-BY-ADDRESS.
001800
001810       MOVE ZERO TO W-REMOVED-COUNT.
001820       MOVE ZERO TO W-KEEP-SUB.
001830       PERFORM 0410-KEEP-IF-ADDR-NOT-MATCHED VARYING W-FT-SUB
001840          FROM 1 BY 1 UNTIL W-FT-SUB GREATER THAN
001850             WT-FSTATION-COUNT.
001860       MOVE W-KEEP-SUB TO WT-FSTATION-COUNT.
001870       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
001880
001890       MOVE SPACES TO AL-PRINT-LINE.
001900       STRING "FIRE STATION(S) DELETED - " QF-ADDRESS
001910           " COUNT " W-REMOVED-COUNT-ED
001920           DELIMITED BY SIZE INTO AL-PRINT-LINE.
001930       WRITE ALERT-RECORD.
001940
001950 0400-EXIT.
001960       EXIT.
001970
001980    0410-KEEP-IF-ADDR-NOT-MATCHED.
001990
002000       IF WT-FS-ADDRESS(W-FT-SUB) EQUAL QF-ADDRESS
002010          ADD 1 TO W-REMOVED-COUNT
002020       ELSE
002030          ADD 1 TO W-KEEP-SUB
002040          MOVE WT-FSTATION-ENTRY(W-FT-SUB)
002050            TO WT-FSTATION-ENTRY(W-KEEP-SUB).
002060
002070*    ------------------------------------------------------------
002080*    0500-DELETE-BY-STATION - "FS".  A WHOLE STATION'S COVERAGE
002090*    LIST CAN BE DROPPED IN ONE TRANSACTION, FOR EXAMPLE WHEN A
002100*    STATION IS DECOMMISSIONED AND ITS ADDRESSES ARE BEING
002110*    REASSIGNED ELSEWHERE.
002120*    ------------------------------------------------------------
002130    0500-DELETE-BY-STATION.
002140
002150       MOVE ZERO TO W-REMOVED-COUNT.
002160       MOVE ZERO TO W-KEEP-SUB.
002170       PERFORM 0510-KEEP-IF-STATN-NOT-MATCHED VARYING W-FT-SUB
002180          FROM 1 BY 1 UNTIL W-FT-SUB GREATER THAN
002190             WT-FSTATION-COUNT.
002200       MOVE W-KEEP-SUB TO WT-FSTATION-COUNT.
002210       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
002220
002230       MOVE SPACES TO AL-PRINT-LINE.
002240       STRING "FIRE STATION(S) DELETED FOR STATION "
002250           QF-STATION-NO " COUNT " W-REMOVED-COUNT-ED
002260           DELIMITED BY SIZE INTO AL-PRINT-LINE.
002270       WRITE ALERT-RECORD.
002280
002290 0500-EXIT.
002300       EXIT.
002310
002320    0510-KEEP-IF-STATN-NOT-MATCHED.
002330
002340       IF WT-FS-STATION-NO(W-FT-SUB) EQUAL QF-STATION-NO
002350          ADD 1 TO W-REMOVED-COUNT
002360       ELSE
002370          ADD 1 TO W-KEEP-SUB
002380          MOVE WT-FSTATION-ENTRY(W-FT-SUB)
002390            TO WT-FSTATION-ENTRY(W-KEEP-SUB).
