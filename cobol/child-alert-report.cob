000100*    ------------------------------------------------------------
000110*    CHILD-ALERT-REPORT - "CA" QUERY.  GIVEN AN ADDRESS, LISTS
000120*    THE CHILDREN (AGE 18 OR UNDER) LIVING THERE, AND SEPARATELY
000130*    THE OTHER RESIDENTS OF THE SAME HOUSEHOLD, SO A DISPATCHER
000140*    KNOWS WHO ELSE MAY BE HOME TO LOOK AFTER A CHILD.
000150*    ------------------------------------------------------------
000160*    CHANGE LOG
000170*    08/04/86  RJK   ORIGINAL PROGRAM (INQUIRY-VENDOR-BY-NUMBER).
000180*    02/14/93  DPT   ADDED THE SECOND SEARCH LOOP SO THE CLERK
000190*    02/14/93  DPT   COULD LOOK UP ANOTHER VENDOR WITHOUT
000200*    02/14/93  DPT   RESTARTING THE PROGRAM.
000210*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000220*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
000230*    07/01/19  RJK   REQ 4896 - RECAST FOR THE SAFETYNET ALERTS
000240*    07/01/19  RJK   PROJECT.  KEY IS NOW A HOUSEHOLD ADDRESS,
000250*    07/01/19  RJK   THE VENDOR LOOKUP LOOP BECOMES A LINEAR SCAN
000260*    07/01/19  RJK   OF THE WHOLE PERSON TABLE.
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    CHILD-ALERT-REPORT.
000290 AUTHOR.        R J KOWALSKI.
000300 INSTALLATION.  CITY DATA PROCESSING CENTER.
000310 DATE-WRITTEN.  08/04/1986.
000320 DATE-COMPILED.
000330 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS VALID-FOUND-SW IS "Y" "N".
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400
000410    COPY "SLALRT.CBL".
000420
000430 DATA DIVISION.
000440 FILE SECTION.
000450
000460    COPY "FDALRT.CBL".
000470
000480 WORKING-STORAGE SECTION.
000490
000500*        TITLE LINE.
000510    01  TITLE-LINE.
000520        05  FILLER              PIC X(01) VALUE SPACE.
000530        05  FILLER              PIC X(20) VALUE
000540            "CHILD ALERT - ".
000550*        TOTAL ADDRESS.
000560        05  TTL-ADDRESS         PIC X(35).
000570        05  FILLER              PIC X(76) VALUE SPACES.
000580
000590*        HEADING CHILD.
000600    01  HEADING-CHILD.
000610        05  FILLER              PIC X(20) VALUE
000620            "CHILDREN AT ADDRESS".
000630        05  FILLER              PIC X(112) VALUE SPACES.
000640
000650*        DETAIL CHILD.
000660    01  DETAIL-CHILD.
000670        05  FILLER              PIC X(03) VALUE SPACES.
000680*        DATE COMPILED FIRST NAME.
000690        05  DTC-FIRST-NAME      PIC X(20).
000700*        DATE COMPILED LAST NAME.
000710        05  DTC-LAST-NAME       PIC X(25).
000720*        DATE COMPILED AGE.
000730        05  DTC-AGE             PIC ZZ9.
000740        05  FILLER              PIC X(81) VALUE SPACES.
000750
000760*        HEADING MEMBER.
000770    01  HEADING-MEMBER.
000780        05  FILLER              PIC X(24) VALUE
000790            "OTHER HOUSEHOLD MEMBERS".
000800        05  FILLER              PIC X(108) VALUE SPACES.
000810
000820*        DETAIL MEMBER.
000830    01  DETAIL-MEMBER.
000840        05  FILLER              PIC X(03) VALUE SPACES.
000850*        DATE FIRST NAME.
000860        05  DTM-FIRST-NAME      PIC X(20).
000870*        DATE LAST NAME.
000880        05  DTM-LAST-NAME       PIC X(25).
000890        05  FILLER              PIC X(84) VALUE SPACES.
000900
000910*        TRAILER 1.
000920    01  TRAILER-1.
000930        05  FILLER              PIC X(15) VALUE
000940            "CHILD COUNT -  ".
000950*        TRAILER CHILD COUNT.
000960        05  TRL-CHILD-COUNT     PIC ZZZ9.
000970        05  FILLER              PIC X(05) VALUE SPACES.
000980        05  FILLER              PIC X(16) VALUE
000990            "MEMBER COUNT -  ".
001000*        TRAILER MEMBER COUNT.
001010        05  TRL-MEMBER-COUNT    PIC ZZZ9.
001020        05  FILLER              PIC X(88) VALUE SPACES.
001030
001040*        WORKING MED FOUND.
001050    01  W-MED-FOUND             PIC X VALUE "N".
001060*        CONDITION-NAME - TRUE WHEN MED FOUND APPLIES.
001070        88  MED-FOUND           VALUE "Y".
001080
001090*        WORKING FIND MED REC FIRST NAME.
001100    01  W-FMR-FIRST-NAME        PIC X(20).
001110*        WORKING FIND MED REC LAST NAME.
001120    01  W-FMR-LAST-NAME         PIC X(25).
001130
001140*        WORKING PERSON SUBSCRIPT.
001150    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
001160*        WORKING MEDICAL RECORD INDEX.
001170    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
001180*        WORKING CHILD COUNT.
001190    77  W-CHILD-COUNT           PIC 9(4) COMP VALUE ZERO.
001200*        WORKING MEMBER COUNT.
001210    77  W-MEMBER-COUNT          PIC 9(4) COMP VALUE ZERO.
001220
001230    COPY "wsage.cbl".
001240
001250 LINKAGE SECTION.
001260
001270    COPY "FDQTRN.CBL".
001280    COPY "wstable.cbl".
001290
001300 PROCEDURE DIVISION USING QUERY-RECORD
001310                           WT-PERSON-TABLE
001320                           WT-FSTATION-TABLE
001330                           WT-MEDREC-TABLE.
001340
001350*    ------------------------------------------------------------
001360*    0100-MAIN-CONTROL - PRINTS THE ADDRESS TITLE AND THE CHILD
001370*    HEADING UP FRONT; THE HOUSEHOLD-MEMBER HEADING IS PRINTED
001380*    LATER, ONLY IF THERE TURNS OUT TO BE AN ADULT TO LIST
001390*    (SEE 0400-PRINT-MEMBER-DETAIL).
001400*    ------------------------------------------------------------
001410 0100-MAIN-CONTROL.
001420
001430    OPEN EXTEND ALERT-FILE.
001440    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
001450
001460    MOVE QQ-ADDRESS TO TTL-ADDRESS.
001470    MOVE TITLE-LINE TO AL-PRINT-LINE.
001480    WRITE ALERT-RECORD.
001490    MOVE HEADING-CHILD TO AL-PRINT-LINE.
001500    WRITE ALERT-RECORD.
001510
001520    MOVE ZERO TO W-CHILD-COUNT.
001530    MOVE ZERO TO W-MEMBER-COUNT.
001540    MOVE ZERO TO W-PR-SUB.
001550    PERFORM 0200-CONSIDER-ONE-PERSON THRU 0200-EXIT
001560       VARYING W-PR-SUB
001570       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
001580          WT-PERSON-COUNT.
001590
001600    MOVE W-CHILD-COUNT TO TRL-CHILD-COUNT.
001610    MOVE W-MEMBER-COUNT TO TRL-MEMBER-COUNT.
001620    MOVE TRAILER-1 TO AL-PRINT-LINE.
001630    WRITE ALERT-RECORD.
001640
001650    CLOSE ALERT-FILE.
001660 0100-EXIT.
001670    EXIT PROGRAM.
001680    STOP RUN.
001690
001700*    ------------------------------------------------------------
001710*    0200-CONSIDER-ONE-PERSON - A RESIDENT AT A DIFFERENT ADDRESS
001720*    THAN THE ONE REQUESTED SKIPS STRAIGHT TO 0200-EXIT.
001730*    ------------------------------------------------------------
001740 0200-CONSIDER-ONE-PERSON.
001750
001760    IF WT-PR-ADDRESS(W-PR-SUB) NOT EQUAL QQ-ADDRESS
001770       GO TO 0200-EXIT.
001780    PERFORM 0210-LOOK-UP-AND-CLASSIFY THRU 0210-EXIT.
001790
001800 0200-EXIT.
001810    EXIT.
001820
001830*    ------------------------------------------------------------
001840*    0210-LOOK-UP-AND-CLASSIFY - A RESIDENT WITH NO MEDICAL
001850*    RECORD AT ALL HAS NO KNOWN BIRTHDATE, SO NEITHER GO TO
001860*    0300-PRINT-CHILD-DETAIL NOR 0400-PRINT-MEMBER-DETAIL IS
001870*    TAKEN - THE ROW IS LEFT OFF BOTH LISTS RATHER THAN GUESSED
001880*    AT.
001890*    ------------------------------------------------------------
001900 0210-LOOK-UP-AND-CLASSIFY.
001910
001920    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
001930    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
001940*        CALLS "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE.
001950    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
001960                                      W-FMR-FIRST-NAME
001970                                      W-FMR-LAST-NAME
001980                                      W-MED-FOUND
001990                                      W-MR-INDEX.
002000
002010    IF NOT MED-FOUND
002020       GO TO 0210-EXIT.
002030    MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE.
002040    PERFORM CALC-AGE.
002050    IF AGEC-AGE NOT GREATER THAN 18
002060       GO TO 0300-PRINT-CHILD-DETAIL.
002070    GO TO 0400-PRINT-MEMBER-DETAIL.
002080
002090    COPY "PLAGECAL.CBL".
002100
002110 0210-EXIT.
002120    EXIT.
002130
002140*    ------------------------------------------------------------
002150*    0300-PRINT-CHILD-DETAIL - AGE 18 AND UNDER GOES ON THE
002160*    CHILDREN LIST.
002170*    ------------------------------------------------------------
002180 0300-PRINT-CHILD-DETAIL.
002190
002200*        LOADS DTC-FIRST-NAME, DTC-LAST-NAME, DTC-AGE AND OTHER RELATED
002210*        FIELDS FROM THEIR SOURCES.
002220    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTC-FIRST-NAME.
002230    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTC-LAST-NAME.
002240    MOVE AGEC-AGE                   TO DTC-AGE.
002250    MOVE DETAIL-CHILD TO AL-PRINT-LINE.
002260    WRITE ALERT-RECORD.
002270    ADD 1 TO W-CHILD-COUNT.
002280    GO TO 0210-EXIT.
002290
002300*    ------------------------------------------------------------
002310*    0400-PRINT-MEMBER-DETAIL - OVER 18 GOES ON THE OTHER-
002320*    HOUSEHOLD-MEMBERS LIST INSTEAD; ITS HEADING IS PRINTED THE
002330*    FIRST TIME A MEMBER ROW IS WRITTEN, NOT UP FRONT WITH THE
002340*    CHILD HEADING - A HOUSEHOLD OF ALL CHILDREN NEVER PRINTS
002350*    AN EMPTY "OTHER HOUSEHOLD MEMBERS" SECTION.
002360*    ------------------------------------------------------------
002370 0400-PRINT-MEMBER-DETAIL.
002380
002390    IF W-MEMBER-COUNT EQUAL ZERO
002400       MOVE HEADING-MEMBER TO AL-PRINT-LINE
002410       WRITE ALERT-RECORD.
002420
002430    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTM-FIRST-NAME.
002440    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTM-LAST-NAME.
002450    MOVE DETAIL-MEMBER TO AL-PRINT-LINE.
002460    WRITE ALERT-RECORD.
002470    ADD 1 TO W-MEMBER-COUNT.
