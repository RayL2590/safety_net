000100*    SLPERS - SELECT CLAUSE FOR THE PERSON MASTER FILE.
000110*    ONE RECORD PER RESIDENT.  THE FILE IS UNORDERED SEQUENTIAL;
000120*    THE LOGICAL KEY (FIRST-NAME + LAST-NAME) IS ENFORCED BY THE
000130*    MAINTENANCE PROGRAMS, NOT BY THE FILE ORGANIZATION.
000140*    2019-04-02  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000150*    2021-11-15  DPT  REQ 4471 - RENAMED DDNAME TO MATCH THE OTHE
000160*    2021-11-15  DPT  TWO MASTERS (PERSON-MSTR / FSTATION-MSTR).
000170*    2024-06-11  DPT  REQ 5904 - MADE THE FILE OPTIONAL.  A NEWLY
000180*    2024-06-11  DPT  STOOD UP DISTRICT HAS NO PERSON-MSTR TAPE
000190*    2024-06-11  DPT  YET; THE LOAD SHOULD GIVE AN EMPTY TABLE,
000200*    2024-06-11  DPT  NOT ABEND THE OPEN.
000210    SELECT OPTIONAL PERSON-FILE ASSIGN TO PERSON-MSTR
000220           ORGANIZATION IS SEQUENTIAL
000230           ACCESS MODE IS SEQUENTIAL
000240           FILE STATUS IS W-PERSON-FILE-STATUS.
