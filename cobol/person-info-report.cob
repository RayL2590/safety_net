000100*    ------------------------------------------------------------
000110*    PERSON-INFO-REPORT - "PI" QUERY.  GIVEN A FIRST AND LAST
000120*    NAME, MATCHED WITHOUT REGARD TO CASE, PRINTS THE PERSON'S
000130*    ADDRESS, AGE, E-MAIL, MEDICATIONS AND ALLERGIES.  IF THE
000140*    NAME IS NOT ON THE PERSON FILE, OR THE PERSON HAS NO
000150*    MEDICAL RECORD, AN ERROR LINE IS PRINTED INSTEAD.
000160*    ------------------------------------------------------------
000170*    CHANGE LOG
000180*    09/03/86  RJK   ORIGINAL PROGRAM (PRINT-STATE-FILE).
000190*    05/11/92  RJK   ADDED THE PAGE-FULL BREAK SO LONG STATE
000200*    05/11/92  RJK   LISTS WOULD SKIP TO A NEW PAGE.
000210*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000220*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
000230*    07/29/19  RJK   REQ 4900 - RECAST FOR THE SAFETYNET ALERTS
000240*    07/29/19  RJK   PROJECT.  THE STATE-FILE SCAN BECOMES A
000250*    07/29/19  RJK   CASE-FOLDED NAME SEARCH OF THE PERSON TABLE,
000260*    07/29/19  RJK   FOLLOWED BY A MEDICAL RECORD LOOKUP.
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    PERSON-INFO-REPORT.
000290 AUTHOR.        R J KOWALSKI.
000300 INSTALLATION.  CITY DATA PROCESSING CENTER.
000310 DATE-WRITTEN.  09/03/1986.
000320 DATE-COMPILED.
000330 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS VALID-FOUND-SW IS "Y" "N".
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400
000410    COPY "SLALRT.CBL".
000420
000430 DATA DIVISION.
000440 FILE SECTION.
000450
000460    COPY "FDALRT.CBL".
000470
000480 WORKING-STORAGE SECTION.
000490
000500*        TITLE LINE.
000510    01  TITLE-LINE.
000520        05  FILLER              PIC X(01) VALUE SPACE.
000530        05  FILLER              PIC X(38) VALUE
000540            "SAFETYNET ALERTS - PERSON INFORMATION".
000550        05  FILLER              PIC X(93) VALUE SPACES.
000560
000570*        ERROR 1.
000580    01  ERROR-1.
000590        05  FILLER              PIC X(01) VALUE SPACE.
000600        05  FILLER              PIC X(17) VALUE
000610            "PERSON NOT FOUND.".
000620        05  FILLER              PIC X(114) VALUE SPACES.
000630
000640*        ERROR 2.
000650    01  ERROR-2.
000660        05  FILLER              PIC X(01) VALUE SPACE.
000670        05  FILLER              PIC X(42) VALUE
000680            "NO MEDICAL RECORD ON FILE FOR THIS PERSON.".
000690        05  FILLER              PIC X(89) VALUE SPACES.
000700
000710*        DETAIL NAME.
000720    01  DETAIL-NAME.
000730        05  FILLER              PIC X(03) VALUE SPACES.
000740*        DETAIL FIRST NAME.
000750        05  DTL-FIRST-NAME      PIC X(20).
000760*        DETAIL LAST NAME.
000770        05  DTL-LAST-NAME       PIC X(25).
000780        05  FILLER              PIC X(01) VALUE SPACES.
000790*        DETAIL ADDRESS.
000800        05  DTL-ADDRESS         PIC X(35).
000810        05  FILLER              PIC X(48) VALUE SPACES.
000820
000830*        DETAIL AGE.
000840    01  DETAIL-AGE.
000850        05  FILLER              PIC X(03) VALUE SPACES.
000860        05  FILLER              PIC X(06) VALUE "AGE - ".
000870*        DETAIL AGE.
000880        05  DTL-AGE             PIC ZZ9.
000890        05  FILLER              PIC X(120) VALUE SPACES.
000900
000910*        DETAIL E-MAIL.
000920    01  DETAIL-EMAIL.
000930        05  FILLER              PIC X(03) VALUE SPACES.
000940        05  FILLER              PIC X(08) VALUE "EMAIL - ".
000950*        DETAIL E-MAIL.
000960        05  DTL-EMAIL           PIC X(35).
000970        05  FILLER              PIC X(86) VALUE SPACES.
000980
000990*        DETAIL MED.
001000    01  DETAIL-MED.
001010        05  FILLER              PIC X(03) VALUE SPACES.
001020        05  FILLER              PIC X(13) VALUE "MEDICATIONS: ".
001030*        DETAIL MEDICATIONS LIST.
001040        05  DTL-MEDS-LIST       PIC X(116).
001050
001060*        DETAIL ALLERGY.
001070    01  DETAIL-ALLGY.
001080        05  FILLER              PIC X(03) VALUE SPACES.
001090        05  FILLER              PIC X(11) VALUE "ALLERGIES: ".
001100*        DETAIL ALLERGY LIST.
001110        05  DTL-ALLGY-LIST      PIC X(118).
001120
001130*    W-FIRST-MATCH AND W-NAMES-MATCH ARE KEPT SEPARATE SO THE
001140*    LAST-NAME COMPARE CAN TEST FIRST-MATCH WITHOUT RE-FOLDING
001150*    THE FIRST NAME A SECOND TIME.
001160    01  W-PERSON-FOUND          PIC X VALUE "N".
001170*        CONDITION-NAME - TRUE WHEN PERSON FOUND APPLIES.
001180        88  PERSON-FOUND        VALUE "Y".
001190*        WORKING FIRST MATCH.
001200    01  W-FIRST-MATCH           PIC X VALUE "N".
001210*        CONDITION-NAME - TRUE WHEN FIRST MATCH APPLIES.
001220        88  FIRST-MATCH         VALUE "Y".
001230*        WORKING NAMES MATCH.
001240    01  W-NAMES-MATCH           PIC X VALUE "N".
001250*        CONDITION-NAME - TRUE WHEN NAMES MATCH APPLIES.
001260        88  NAMES-MATCH         VALUE "Y".
001270*        WORKING MED FOUND.
001280    01  W-MED-FOUND             PIC X VALUE "N".
001290*        CONDITION-NAME - TRUE WHEN MED FOUND APPLIES.
001300        88  MED-FOUND           VALUE "Y".
001310
001320*    W-FMR- FIELDS ARE THE NAME PASSED TO THE MEDICAL RECORD
001330*    SUBPROGRAM - SEPARATE FROM THE QUERY-RECORD'S OWN NAME
001340*    FIELDS SO A CASE-FOLDED QUERY NAME NEVER LEAKS INTO THE
001350*    CALL.
001360    01  W-FMR-FIRST-NAME        PIC X(20).
001370*        WORKING FIND MED REC LAST NAME.
001380    01  W-FMR-LAST-NAME         PIC X(25).
001390
001400*    W-MEDS-PTR AND W-ALLGY-PTR ARE THE STRING POINTERS FOR THE
001410*    RUNNING MEDICATION/ALLERGY LISTS BUILT BELOW.
001420    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
001430*        WORKING MEDICAL RECORD INDEX.
001440    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
001450*        WORKING ITEM SUBSCRIPT.
001460    77  W-ITEM-SUB              PIC 9(4) COMP VALUE ZERO.
001470*        WORKING MEDICATIONS POINTER.
001480    77  W-MEDS-PTR              PIC 9(4) COMP VALUE ZERO.
001490*        WORKING ALLERGY POINTER.
001500    77  W-ALLGY-PTR             PIC 9(4) COMP VALUE ZERO.
001510
001520    COPY "wscase01.cbl".
001530    COPY "wsage.cbl".
001540
001550 LINKAGE SECTION.
001560
001570    COPY "FDQTRN.CBL".
001580    COPY "wstable.cbl".
001590
001600 PROCEDURE DIVISION USING QUERY-RECORD
001610                          WT-PERSON-TABLE
001620                          WT-FSTATION-TABLE
001630                          WT-MEDREC-TABLE.
001640
001650*    ------------------------------------------------------------
001660*    0100-MAIN-CONTROL - A NAME NOT ON THE PERSON FILE, OR A NAME
001670*    ON FILE WITH NO MEDICAL RECORD, EACH GET THEIR OWN GO TO
001680*    BRANCH RATHER THAN A NESTED IF, SO A MAINTAINER CAN SEE THE
001690*    TWO ERROR PATHS AT A GLANCE.
001700*    ------------------------------------------------------------
001710 0100-MAIN-CONTROL.
001720
001730    OPEN EXTEND ALERT-FILE.
001740    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
001750
001760    MOVE TITLE-LINE TO AL-PRINT-LINE.
001770    WRITE ALERT-RECORD.
001780
001790    PERFORM 0200-FIND-PERSON-BY-NAME THRU 0200-EXIT.
001800
001810    IF NOT PERSON-FOUND
001820       MOVE ERROR-1 TO AL-PRINT-LINE
001830       WRITE ALERT-RECORD
001840       GO TO 0100-EXIT.
001850
001860    PERFORM 0300-LOOK-UP-MEDICAL-RECORD THRU 0300-EXIT.
001870    IF NOT MED-FOUND
001880       MOVE ERROR-2 TO AL-PRINT-LINE
001890       WRITE ALERT-RECORD
001900       GO TO 0100-EXIT.
001910    PERFORM 0400-PRINT-PERSON-DETAIL THRU 0400-EXIT.
001920
001930 0100-EXIT.
001940    CLOSE ALERT-FILE.
001950    EXIT PROGRAM.
001960    STOP RUN.
001970
001980*    ------------------------------------------------------------
001990*    0200-FIND-PERSON-BY-NAME - CASE-FOLDED SCAN OF THE PERSON
002000*    TABLE.  BOTH NAME PARTS MUST MATCH ONCE FOLDED TO UPPER CASE
002010*    OR THE ROW IS NOT A HIT.
002020*    ------------------------------------------------------------
002030 0200-FIND-PERSON-BY-NAME.
002040
002050    MOVE "N" TO W-PERSON-FOUND.
002060    MOVE ZERO TO W-PR-SUB.
002070    PERFORM 0210-SCAN-FOR-PERSON UNTIL PERSON-FOUND
002080       OR W-PR-SUB NOT LESS THAN WT-PERSON-COUNT.
002090
002100 0200-EXIT.
002110    EXIT.
002120
002130    0210-SCAN-FOR-PERSON.
002140
002150    ADD 1 TO W-PR-SUB.
002160    PERFORM 0220-FOLD-AND-COMPARE-NAMES.
002170    IF NAMES-MATCH
002180       MOVE "Y" TO W-PERSON-FOUND.
002190
002200    0220-FOLD-AND-COMPARE-NAMES.
002210
002220*        LOADS WCASE-COMPARE-1, WCASE-COMPARE-2, WCASE-COMPARE-1 AND
002230*        OTHER RELATED FIELDS FROM THEIR SOURCES.
002240    MOVE SPACES TO WCASE-COMPARE-1.
002250    MOVE SPACES TO WCASE-COMPARE-2.
002260    MOVE QQ-FIRST-NAME TO WCASE-COMPARE-1.
002270    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO WCASE-COMPARE-2.
002280    INSPECT WCASE-COMPARE-1
002290       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
002300    INSPECT WCASE-COMPARE-2
002310       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
002320    IF WCASE-COMPARE-1 EQUAL WCASE-COMPARE-2
002330       MOVE "Y" TO W-FIRST-MATCH
002340    ELSE
002350       MOVE "N" TO W-FIRST-MATCH.
002360
002370*        LOADS WCASE-COMPARE-1, WCASE-COMPARE-2, WCASE-COMPARE-1 AND
002380*        OTHER RELATED FIELDS FROM THEIR SOURCES.
002390    MOVE SPACES TO WCASE-COMPARE-1.
002400    MOVE SPACES TO WCASE-COMPARE-2.
002410    MOVE QQ-LAST-NAME TO WCASE-COMPARE-1.
002420    MOVE WT-PR-LAST-NAME(W-PR-SUB) TO WCASE-COMPARE-2.
002430    INSPECT WCASE-COMPARE-1
002440       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
002450    INSPECT WCASE-COMPARE-2
002460       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
002470    IF WCASE-COMPARE-1 EQUAL WCASE-COMPARE-2 AND FIRST-MATCH
002480       MOVE "Y" TO W-NAMES-MATCH
002490    ELSE
002500       MOVE "N" TO W-NAMES-MATCH.
002510
002520*    ------------------------------------------------------------
002530*    0300-LOOK-UP-MEDICAL-RECORD - NAME + LAST NAME IS THE SAME
002540*    KEY THE MEDICAL RECORD SUBPROGRAM USES, SO THE PERSON ROW'S
002550*    NAME FIELDS ARE PASSED THROUGH UNCHANGED.
002560*    ------------------------------------------------------------
002570 0300-LOOK-UP-MEDICAL-RECORD.
002580
002590    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
002600    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
002610*        CALLS "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE.
002620    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
002630                                      W-FMR-FIRST-NAME
002640                                      W-FMR-LAST-NAME
002650                                      W-MED-FOUND
002660                                      W-MR-INDEX.
002670
002680 0300-EXIT.
002690    EXIT.
002700
002710*    ------------------------------------------------------------
002720*    0400-PRINT-PERSON-DETAIL - NAME/ADDRESS, AGE, E-MAIL, THEN
002730*    THE MEDICATION AND ALLERGY LISTS BUILT BY 0410/0420 BELOW,
002740*    ONE DETAIL LINE APIECE.
002750*    ------------------------------------------------------------
002760 0400-PRINT-PERSON-DETAIL.
002770
002780*        LOADS DTL-FIRST-NAME, DTL-LAST-NAME, DTL-ADDRESS AND OTHER
002790*        RELATED FIELDS FROM THEIR SOURCES.
002800    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
002810    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
002820    MOVE WT-PR-ADDRESS(W-PR-SUB)    TO DTL-ADDRESS.
002830    MOVE DETAIL-NAME TO AL-PRINT-LINE.
002840    WRITE ALERT-RECORD.
002850
002860    MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE.
002870    PERFORM CALC-AGE.
002880    MOVE AGEC-AGE TO DTL-AGE.
002890    MOVE DETAIL-AGE TO AL-PRINT-LINE.
002900    WRITE ALERT-RECORD.
002910
002920    MOVE WT-PR-EMAIL(W-PR-SUB) TO DTL-EMAIL.
002930    MOVE DETAIL-EMAIL TO AL-PRINT-LINE.
002940    WRITE ALERT-RECORD.
002950
002960    MOVE SPACES TO DTL-MEDS-LIST.
002970    MOVE 1 TO W-MEDS-PTR.
002980    PERFORM 0410-BUILD-MEDS-LIST VARYING W-ITEM-SUB
002990       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
003000    MOVE DETAIL-MED TO AL-PRINT-LINE.
003010    WRITE ALERT-RECORD.
003020
003030    MOVE SPACES TO DTL-ALLGY-LIST.
003040    MOVE 1 TO W-ALLGY-PTR.
003050    PERFORM 0420-BUILD-ALLGY-LIST VARYING W-ITEM-SUB
003060       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
003070    MOVE DETAIL-ALLGY TO AL-PRINT-LINE.
003080    WRITE ALERT-RECORD.
003090
003100 0400-EXIT.
003110    EXIT.
003120
003130    COPY "PLAGECAL.CBL".
003140
003150    0410-BUILD-MEDS-LIST.
003160
003170    IF WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
003180          NOT EQUAL SPACES
003190       STRING WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
003200                    DELIMITED BY SPACE
003210              ", " DELIMITED BY SIZE
003220           INTO DTL-MEDS-LIST WITH POINTER W-MEDS-PTR.
003230
003240    0420-BUILD-ALLGY-LIST.
003250
003260    IF WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
003270          NOT EQUAL SPACES
003280       STRING WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
003290                    DELIMITED BY SPACE
003300              ", " DELIMITED BY SIZE
003310           INTO DTL-ALLGY-LIST WITH POINTER W-ALLGY-PTR.
