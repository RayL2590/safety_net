000100*    ------------------------------------------------------------
000110*    SAFETYNET-ALERT-RUN - THE MAIN LINE OF THE NIGHTLY SAFETYNET
000120*    ALERTS BATCH.  LOADS THE THREE MASTER FILES INTO WORKING
000130*    STORAGE, READS THE QUERY/TRANSACTION FILE ONE RECORD AT A
000140*    TIME AND CALLS THE MAINTENANCE PROGRAM OR THE QUERY DISPATCH
000150*    THAT MATCHES THE TRANSACTION CODE, THEN REWRITES THE MASTER
000160*    FILES FROM THE (POSSIBLY UPDATED) WORKING STORAGE TABLES.
000170*    ------------------------------------------------------------
000180*    CHANGE LOG
000190*    05/29/86  RJK   ORIGINAL PROGRAM (ACCOUNTS-PAYABLE-SYSTEM).
000200*    07/19/90  RJK   ADDED OPTION 4, VOUCHER PROCESSING, WHEN THE
000210*    07/19/90  RJK   PAYMENT SUBSYSTEM WAS BROUGHT ON LINE.
000220*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000230*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
000240*    08/19/19  RJK   REQ 4903 - RECAST FOR THE SAFETYNET ALERTS
000250*    08/19/19  RJK   PROJECT.  THE OPERATOR MENU BECOMES A BATCH
000260*    08/19/19  RJK   READ/DISPATCH LOOP OVER THE TRANSACTION FILE
000270*    08/19/19  RJK   BOOKENDED BY A MASTER-FILE LOAD AND SAVE.
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    SAFETYNET-ALERT-RUN.
000300 AUTHOR.        R J KOWALSKI.
000310 INSTALLATION.  CITY DATA PROCESSING CENTER.
000320 DATE-WRITTEN.  05/29/1986.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     CLASS VALID-ACTION IS "L" "S".
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410
000420    COPY "SLQTRN.CBL".
000430    COPY "SLALRT.CBL".
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470
000480    COPY "FDQTRN.CBL".
000490    COPY "FDALRT.CBL".
000500
000510 WORKING-STORAGE SECTION.
000520
000530*        END-OF-FILE DRIVES THE TRANSACTION READ LOOP IN
000540*        0100-MAIN-CONTROL; SET BY EVERY READ QTRAN-FILE, TESTED
000550*        BY THE PERFORM ... THRU ... UNTIL BELOW.
000560    01  W-END-OF-FILE            PIC X VALUE "N".
000570*        CONDITION-NAME - TRUE WHEN END OF FILE APPLIES.
000580        88  END-OF-FILE          VALUE "Y".
000590
000600*        W-RUN-ACTION IS PASSED TO LOAD-MASTER-FILES ON THE
000610*        CALL ... USING SO ONE SUBPROGRAM CAN BOTH LOAD THE
000620*        MASTERS AT THE START OF THE RUN AND SAVE THEM BACK AT
000630*        THE END, INSTEAD OF WRITING TWO NEARLY IDENTICAL
000640*        SUBPROGRAMS.
000650    01  W-RUN-ACTION             PIC X.
000660*        CONDITION-NAME - TRUE WHEN WORKING LOAD ACTION APPLIES.
000670        88  W-LOAD-ACTION        VALUE "L".
000680*        CONDITION-NAME - TRUE WHEN WORKING SAVE ACTION APPLIES.
000690        88  W-SAVE-ACTION        VALUE "S".
000700
000710*        THE THREE MASTER TABLES LIVE HERE FOR THE LIFE OF THE
000720*        RUN AND ARE PASSED BY REFERENCE ON EVERY CALL BELOW -
000730*        NONE OF THE MAINTENANCE OR REPORT SUBPROGRAMS REOPEN
000740*        THE MASTER FILES THEMSELVES.
000750    COPY "wstable.cbl".
000760
000770 PROCEDURE DIVISION.
000780
000790*    ------------------------------------------------------------
000800*    0100-MAIN-CONTROL - BOOKENDS THE RUN.  THE MASTERS ARE
000810*    LOADED ONCE UP FRONT, EVERY TRANSACTION ON THE QUERY FILE
000820*    IS DISPATCHED IN TURN, AND THE (POSSIBLY CHANGED) TABLES
000830*    ARE REWRITTEN TO THE MASTERS BEFORE THE STEP ENDS.  A
000840*    LOAD/SAVE FAILURE ABENDS THE STEP RATHER THAN SILENTLY
000850*    RUNNING A NIGHT'S TRANSACTIONS AGAINST STALE DATA.
000860*    ------------------------------------------------------------
000870 0100-MAIN-CONTROL.
000880
000890*        CLEAR OUT LAST RUN'S ALERT PRINT FILE BEFORE THE FIRST
000900*        REPORT PROGRAM OPENS IT EXTEND.
000910
000920    OPEN OUTPUT ALERT-FILE.
000930    CLOSE ALERT-FILE.
000940
000950    MOVE "L" TO W-RUN-ACTION.
000960*        CALLS "LOAD-MASTER-FILES" USING W-RUN-ACTION.
000970    CALL "LOAD-MASTER-FILES" USING W-RUN-ACTION
000980                                    WT-PERSON-TABLE
000990                                    WT-FSTATION-TABLE
001000                                    WT-MEDREC-TABLE.
001010
001020    OPEN INPUT QTRAN-FILE.
001030
001040    MOVE "N" TO W-END-OF-FILE.
001050*        READS THE NEXT QTRAN-FILE RECORD.
001060    READ QTRAN-FILE
001070        AT END MOVE "Y" TO W-END-OF-FILE.
001080    PERFORM 0200-PROCESS-ONE-TRANSACTION THRU 0200-EXIT
001090       UNTIL END-OF-FILE.
001100
001110    CLOSE QTRAN-FILE.
001120
001130    MOVE "S" TO W-RUN-ACTION.
001140*        CALLS "LOAD-MASTER-FILES" USING W-RUN-ACTION.
001150    CALL "LOAD-MASTER-FILES" USING W-RUN-ACTION
001160                                    WT-PERSON-TABLE
001170                                    WT-FSTATION-TABLE
001180                                    WT-MEDREC-TABLE.
001190
001200    STOP RUN.
001210
001220*    ------------------------------------------------------------
001230*    0200-PROCESS-ONE-TRANSACTION - DISPATCHES ON THE TWO-BYTE
001240*    TRANSACTION CODE.  THE THREE MAINTENANCE FAMILIES (PA/PU/PD,
001250*    FA/FU/FZ/FS, MA/MU/MD) EACH BRANCH TO THEIR OWN CALL
001260*    PARAGRAPH; ANY CODE NOT ONE OF THOSE NINE IS ASSUMED TO BE
001270*    ONE OF THE SEVEN ALERT/QUERY CODES AND IS HANDED TO THE
001280*    SECOND-LEVEL DISPATCH PROGRAM, WHICH VALIDATES IT.
001290*    ------------------------------------------------------------
001300 0200-PROCESS-ONE-TRANSACTION.
001310
001320    IF QT-TRAN-CODE EQUAL "PA" OR "PU" OR "PD"
001330       GO TO 0210-CALL-PERSON-MAINT.
001340    IF QT-TRAN-CODE EQUAL "FA" OR "FU" OR "FZ" OR "FS"
001350       GO TO 0220-CALL-FSTATION-MAINT.
001360    IF QT-TRAN-CODE EQUAL "MA" OR "MU" OR "MD"
001370       GO TO 0230-CALL-MEDREC-MAINT.
001380    GO TO 0240-CALL-QUERY-DISPATCH.
001390
001400 0210-CALL-PERSON-MAINT.
001410
001420*        CALLS "PERSON-MAINTENANCE" USING QUERY-RECORD.
001430       CALL "PERSON-MAINTENANCE" USING QUERY-RECORD
001440                                        WT-PERSON-TABLE.
001450    GO TO 0250-READ-NEXT-TRANSACTION.
001460
001470 0220-CALL-FSTATION-MAINT.
001480
001490*        CALLS "FIRESTATION-MAINTENANCE" USING QUERY-RECORD.
001500       CALL "FIRESTATION-MAINTENANCE" USING QUERY-RECORD
001510                                            WT-FSTATION-TABLE.
001520    GO TO 0250-READ-NEXT-TRANSACTION.
001530
001540 0230-CALL-MEDREC-MAINT.
001550
001560*        CALLS "MEDICAL-RECORD-MAINTENANCE" USING.
001570       CALL "MEDICAL-RECORD-MAINTENANCE" USING
001580          QUERY-RECORD WT-MEDREC-TABLE.
001590    GO TO 0250-READ-NEXT-TRANSACTION.
001600
001610 0240-CALL-QUERY-DISPATCH.
001620
001630*        CALLS "ALERT-QUERY-DISPATCH" USING QUERY-RECORD.
001640       CALL "ALERT-QUERY-DISPATCH" USING QUERY-RECORD
001650                                          WT-PERSON-TABLE
001660                                          WT-FSTATION-TABLE
001670                                          WT-MEDREC-TABLE.
001680
001690*        ALL FOUR BRANCHES ABOVE CONVERGE HERE TO PICK UP THE
001700*        NEXT TRANSACTION BEFORE FALLING OUT TO 0200-EXIT.
001710 0250-READ-NEXT-TRANSACTION.
001720*        READS THE NEXT QTRAN-FILE RECORD.
001730    READ QTRAN-FILE
001740        AT END MOVE "Y" TO W-END-OF-FILE.
001750
001760 0200-EXIT.
001770    EXIT.
