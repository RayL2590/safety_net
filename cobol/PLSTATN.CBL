000100*    PLSTATN - FIND-SERVING-STATION PARAGRAPH, COPIED INTO ANY
000110*    REPORT PROGRAM THAT HAS TO FIND WHICH FIRE STATION COVERS
000120*    ONE ADDRESS (FIRST MATCH WINS, SAME AS THE OLD
000130*    LOOK-FOR-STATE-RECORD SEARCH).  CALLER SETS W-COV-ADDRESS
000140*    AND PERFORMS FIND-SERVING-STATION; RESULT COMES BACK IN
000150*    W-COV-FOUND / W-COV-STATION-NO.  CALLER MUST DECLARE THOSE
000160*    THREE FIELDS PLUS W-FS-SUB (COMP) IN ITS OWN WORKING-STORAGE
000170*    2019-07-01  RJK  ORIGINAL PROCEDURE COPYBOOK FOR THE ALERTS
000180*    2019-07-01  RJK  PROJECT, ADAPTED FROM PL-LOOK-FOR-STATE-
000190*    2019-07-01  RJK  RECORD.CBL.
000200 FIND-SERVING-STATION.
000210
000220    MOVE "N" TO W-COV-FOUND.
000230    MOVE ZERO TO W-FS-SUB.
000240    PERFORM SCAN-FOR-STATION UNTIL COV-FOUND
000250       OR W-FS-SUB NOT LESS THAN WT-FSTATION-COUNT.
000260
000270 SCAN-FOR-STATION.
000280
000290    ADD 1 TO W-FS-SUB.
000300    IF WT-FS-ADDRESS(W-FS-SUB) EQUAL W-COV-ADDRESS
000310       MOVE "Y" TO W-COV-FOUND
000320       MOVE WT-FS-STATION-NO(W-FS-SUB) TO W-COV-STATION-NO.
