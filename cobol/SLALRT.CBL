000100*    SLALRT - SELECT CLAUSE FOR THE ALERTS PRINT FILE.
000110*    ONE 132-COLUMN PRINT LINE.  ONE REPORT SECTION PER QUERY,
000120*    WRITTEN BY WHICHEVER ALERT PROGRAM THE DRIVER CALLS.
000130*    2019-05-14  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000140    SELECT ALERT-FILE ASSIGN TO ALERT-RPT
000150           ORGANIZATION IS SEQUENTIAL
000160           ACCESS MODE IS SEQUENTIAL.
