000100*    FDALRT - FD AND RECORD LAYOUT FOR THE ALERTS PRINT FILE.
000110*    2019-05-14  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000120    FD  ALERT-FILE
000130        LABEL RECORDS ARE OMITTED.
000140    01  ALERT-RECORD.
000150        05  AL-PRINT-LINE           PIC X(132).
000160        05  FILLER                  PIC X(04).
