000100*    WSTABLE - THE THREE MASTER FILES, LOADED INTO WORKING
000110*    STORAGE ONCE PER RUN AND SHARED BY EVERY CALLED PROGRAM
000120*    THROUGH THE CALL ... USING PARAMETER LIST.  A PROGRAM
000130*    THAT ADDS OR CHANGES A ROW HERE MAKES THE CHANGE VISIBLE
000140*    TO EVERY QUERY THAT RUNS LATER IN THE SAME JOB.
000150*    2019-06-03  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000160*    2022-09-27  DPT  REQ 5215 - RAISED PERSON/MEDREC TABLES
000170*    2022-09-27  DPT  FROM 200 TO 500 ROWS FOR THE ANNEXATION.
000180    01  WT-PERSON-TABLE.
000190        05  WT-PERSON-COUNT         PIC 9(4) COMP.
000200        05  WT-PERSON-ENTRY OCCURS 500 TIMES.
000210            10  WT-PR-FIRST-NAME    PIC X(20).
000220            10  WT-PR-LAST-NAME     PIC X(25).
000230            10  WT-PR-ADDRESS       PIC X(35).
000240            10  WT-PR-CITY          PIC X(20).
000250            10  WT-PR-ZIP           PIC X(05).
000260            10  WT-PR-PHONE         PIC X(12).
000270            10  WT-PR-EMAIL         PIC X(35).
000280            10  FILLER              PIC X(08).
000290    01  WT-FSTATION-TABLE.
000300        05  WT-FSTATION-COUNT       PIC 9(4) COMP.
000310        05  WT-FSTATION-ENTRY OCCURS 200 TIMES.
000320            10  WT-FS-ADDRESS       PIC X(35).
000330            10  WT-FS-STATION-NO    PIC 9(02).
000340            10  FILLER              PIC X(03).
000350    01  WT-MEDREC-TABLE.
000360        05  WT-MEDREC-COUNT         PIC 9(4) COMP.
000370        05  WT-MEDREC-ENTRY OCCURS 500 TIMES.
000380            10  WT-MR-FIRST-NAME    PIC X(20).
000390            10  WT-MR-LAST-NAME     PIC X(25).
000400            10  WT-MR-BIRTH-DATE    PIC 9(08).
000410            10  WT-MR-MEDICATIONS OCCURS 5 TIMES.
000420                15  WT-MR-MEDICATION-ENTRY PIC X(30).
000430            10  WT-MR-ALLERGIES OCCURS 5 TIMES.
000440                15  WT-MR-ALLERGY-ENTRY PIC X(20).
000450            10  FILLER              PIC X(10).
