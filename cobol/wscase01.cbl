000100*    WSCASE01 - CASE-FOLD WORKING STORAGE, COPIED BY ANY
000110*    PROGRAM THAT HAS TO COMPARE TEXT WITHOUT REGARD TO CASE
000120*    (PERSON-INFO NAME MATCH, COMMUNITY-EMAIL CITY MATCH).
000130*    2019-06-17  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000140    01  WCASE-LOWER-ALPHA            PIC X(26)
000150        VALUE "abcdefghijklmnopqrstuvwxyz".
000160    01  WCASE-UPPER-ALPHA            PIC X(26)
000170        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000180    01  WCASE-COMPARE-1              PIC X(35).
000190    01  WCASE-COMPARE-2              PIC X(35).
