000100*    WSAGE - WORKING STORAGE FOR AGE-CALC, COPIED BY EVERY
000110*    ALERTS REPORT PROGRAM.  PAIRED WITH THE PLAGECAL.CBL
000120*    PROCEDURE COPYBOOK, WHICH DOES THE ACTUAL SUBTRACTION.
000130*    ADAPTED FROM THE OLD WSDATE.CBL/PLDATE.CBL PAIR THAT USED
000140*    TO SERVE THE VOUCHER DUE-DATE EDITS.
000150*    1986-06-03  RJK  ORIGINAL COPYBOOK (WSDATE.CBL) FOR THE
000160*    1986-06-03  RJK  VOUCHER DUE-DATE AGING EDIT.
000170*    1998-11-30  RJK  Y2K FIX - DATE FIELDS WIDENED TO A
000180*    1998-11-30  RJK  4-DIGIT CENTURY.
000190*    2019-06-10  RJK  REQ 4899 - RECAST AS wsage.cbl FOR THE
000200*    2019-06-10  RJK  ALERTS PROJECT; AGE-FROM-BIRTHDATE REPLACES
000210*    2019-06-10  RJK  THE OLD DUE-DATE AGING FIELDS.
000220    01  AGEC-BIRTH-DATE             PIC 9(8).
000230    01  AGEC-BIRTH-DATE-R REDEFINES AGEC-BIRTH-DATE.
000240        05  AGEC-BIRTH-CCYY         PIC 9(4).
000250        05  AGEC-BIRTH-MM           PIC 9(2).
000260        05  AGEC-BIRTH-DD           PIC 9(2).
000270    01  AGEC-RUN-DATE                PIC 9(8).
000280    01  AGEC-RUN-DATE-R REDEFINES AGEC-RUN-DATE.
000290        05  AGEC-RUN-CCYY           PIC 9(4).
000300        05  AGEC-RUN-MM             PIC 9(2).
000310        05  AGEC-RUN-DD             PIC 9(2).
000320    01  AGEC-AGE                    PIC 9(3).
000330    77  AGEC-YEARS                  PIC S9(4) COMP.
