000100*    SLMEDR - SELECT CLAUSE FOR THE MEDICAL-RECORD MASTER FILE.
000110*    ONE RECORD PER RESIDENT WITH A MEDICAL RECORD ON FILE.
000120*    KEYED LOGICALLY BY FIRST-NAME + LAST-NAME, SAME AS PERSON-MS
000130*    2019-04-09  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000140*    2024-06-11  DPT  REQ 5904 - MADE THE FILE OPTIONAL AND ADDED
000150*    2024-06-11  DPT  A FILE STATUS FIELD, SAME AS SLPERS/SLFSTA.
000160    SELECT OPTIONAL MEDREC-FILE ASSIGN TO MEDREC-MSTR
000170           ORGANIZATION IS SEQUENTIAL
000180           ACCESS MODE IS SEQUENTIAL
000190           FILE STATUS IS W-MEDREC-FILE-STATUS.
