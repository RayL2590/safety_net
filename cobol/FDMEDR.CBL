000100*    FDMEDR - FD AND RECORD LAYOUT FOR THE MEDICAL-RECORD MASTER.
000110*    2019-04-09  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000120*    2020-08-19  RJK  REQ 3958 - MED/ALLERGY TABLES WERE 3 DEEP,
000130*    2020-08-19  RJK  RAISED TO 5 AFTER THE PEDIATRIC WARD ASKED.
000140*    2023-02-06  SNL  REQ 5810 - ADDED MR-FILLER-1 GROWTH ROOM.
000150*    2024-06-11  DPT  REQ 5902 - BACKED OUT MR-FILLER-1, RECORD
000160*    2024-06-11  DPT  MUST STAY 303 BYTES TO MATCH THE STATE
000170*    2024-06-11  DPT  EXTRACT TAPE LAYOUT.
000180    FD  MEDREC-FILE
000190        LABEL RECORDS ARE STANDARD.
000200    01  MEDREC-RECORD.
000210        05  MR-FIRST-NAME           PIC X(20).
000220        05  MR-LAST-NAME            PIC X(25).
000230        05  MR-BIRTH-DATE           PIC 9(08).
000240        05  MR-BIRTH-DATE-R REDEFINES MR-BIRTH-DATE.
000250            10  MR-BIRTH-CCYY       PIC 9(04).
000260            10  MR-BIRTH-MM         PIC 9(02).
000270            10  MR-BIRTH-DD         PIC 9(02).
000280        05  MR-MEDICATIONS OCCURS 5 TIMES.
000290            10  MR-MEDICATION-ENTRY PIC X(30).
000300        05  MR-ALLERGIES OCCURS 5 TIMES.
000310            10  MR-ALLERGY-ENTRY    PIC X(20).
