000100*    ------------------------------------------------------------
000110*    STATION-COVERAGE-REPORT - "SC" QUERY.  GIVEN A FIRE STATION
000120*    NUMBER, LISTS EVERY PERSON WHOSE ADDRESS IS COVERED BY THAT
000130*    STATION, WITH PHONE AND CALCULATED AGE, AND TOTALS THE GROUP
000140*    INTO ADULTS AND CHILDREN (18 AND UNDER IS A CHILD).
000150*    ------------------------------------------------------------
000160*    CHANGE LOG
000170*    07/16/86  RJK   ORIGINAL PROGRAM (PRINT-VENDOR-BY-NUMBER).
000180*    03/02/91  RJK   ADDED THE VENDOR-CLASS SUBTOTAL LINE AT THE
000190*    03/02/91  RJK   BOTTOM OF THE LISTING.
000200*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000210*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
000220*    06/24/19  RJK   REQ 4895 - RECAST FOR THE SAFETYNET ALERTS
000230*    06/24/19  RJK   PROJECT.  SUBTOTAL LINE IS NOW THE ADULT/
000240*    06/24/19  RJK   CHILD COUNT FOR THE STATION.
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    STATION-COVERAGE-REPORT.
000270 AUTHOR.        R J KOWALSKI.
000280 INSTALLATION.  CITY DATA PROCESSING CENTER.
000290 DATE-WRITTEN.  07/16/1986.
000300 DATE-COMPILED.
000310 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     CLASS VALID-FOUND-SW IS "Y" "N".
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380
000390    COPY "SLALRT.CBL".
000400
000410 DATA DIVISION.
000420 FILE SECTION.
000430
000440    COPY "FDALRT.CBL".
000450
000460 WORKING-STORAGE SECTION.
000470
000480*        TITLE LINE.
000490    01  TITLE-LINE.
000500        05  FILLER              PIC X(01) VALUE SPACE.
000510        05  FILLER              PIC X(40) VALUE
000520            "SAFETYNET ALERTS - FIRE STATION COVERAGE".
000530        05  FILLER              PIC X(91) VALUE SPACES.
000540
000550*        HEADING 1.
000560    01  HEADING-1.
000570        05  FILLER              PIC X(09) VALUE "STATION  ".
000580*        HEADING STATION NUMBER.
000590        05  HDG-STATION-NO      PIC Z9.
000600        05  FILLER              PIC X(11) VALUE " COVERAGE  ".
000610        05  FILLER              PIC X(110) VALUE SPACES.
000620
000630*        HEADING 2.
000640    01  HEADING-2.
000650        05  FILLER              PIC X(20) VALUE "FIRST NAME".
000660        05  FILLER              PIC X(25) VALUE "LAST NAME".
000670        05  FILLER              PIC X(35) VALUE "ADDRESS".
000680        05  FILLER              PIC X(12) VALUE "PHONE".
000690        05  FILLER              PIC X(03) VALUE "AGE".
000700        05  FILLER              PIC X(37) VALUE SPACES.
000710
000720*        DETAIL 1.
000730    01  DETAIL-1.
000740*        DETAIL FIRST NAME.
000750        05  DTL-FIRST-NAME      PIC X(20).
000760*        DETAIL LAST NAME.
000770        05  DTL-LAST-NAME       PIC X(25).
000780*        DETAIL ADDRESS.
000790        05  DTL-ADDRESS         PIC X(35).
000800*        DETAIL PHONE.
000810        05  DTL-PHONE           PIC X(12).
000820*        DETAIL AGE.
000830        05  DTL-AGE             PIC ZZ9.
000840        05  FILLER              PIC X(34) VALUE SPACES.
000850
000860*        TRAILER 1.
000870    01  TRAILER-1.
000880        05  FILLER              PIC X(15) VALUE
000890            "ADULT COUNT -  ".
000900*        TRAILER ADULT COUNT.
000910        05  TRL-ADULT-COUNT     PIC ZZZ9.
000920        05  FILLER              PIC X(05) VALUE SPACES.
000930        05  FILLER              PIC X(15) VALUE
000940            "CHILD COUNT -  ".
000950*        TRAILER CHILD COUNT.
000960        05  TRL-CHILD-COUNT     PIC ZZZ9.
000970        05  FILLER              PIC X(89) VALUE SPACES.
000980
000990*        WORKING STATION FOUND.
001000    01  W-STATION-FOUND         PIC X VALUE "N".
001010*        CONDITION-NAME - TRUE WHEN STATION FOUND APPLIES.
001020        88  STATION-FOUND       VALUE "Y".
001030*        WORKING COVERAGE FOUND.
001040    01  W-COV-FOUND             PIC X VALUE "N".
001050*        CONDITION-NAME - TRUE WHEN COVERAGE FOUND APPLIES.
001060        88  COV-FOUND           VALUE "Y".
001070*        WORKING MED FOUND.
001080    01  W-MED-FOUND             PIC X VALUE "N".
001090*        CONDITION-NAME - TRUE WHEN MED FOUND APPLIES.
001100        88  MED-FOUND           VALUE "Y".
001110
001120*        WORKING COVERAGE ADDRESS.
001130    01  W-COV-ADDRESS           PIC X(35).
001140*        WORKING COVERAGE STATION NUMBER.
001150    01  W-COV-STATION-NO        PIC 9(02).
001160*        WORKING FIND MED REC FIRST NAME.
001170    01  W-FMR-FIRST-NAME        PIC X(20).
001180*        WORKING FIND MED REC LAST NAME.
001190    01  W-FMR-LAST-NAME         PIC X(25).
001200
001210*        WORKING FIRE STATION SUBSCRIPT.
001220    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
001230*        WORKING PERSON SUBSCRIPT.
001240    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
001250*        WORKING MEDICAL RECORD INDEX.
001260    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
001270*        WORKING ADULT COUNT.
001280    77  W-ADULT-COUNT           PIC 9(4) COMP VALUE ZERO.
001290*        WORKING CHILD COUNT.
001300    77  W-CHILD-COUNT           PIC 9(4) COMP VALUE ZERO.
001310
001320    COPY "wsage.cbl".
001330
001340 LINKAGE SECTION.
001350
001360    COPY "FDQTRN.CBL".
001370    COPY "wstable.cbl".
001380
001390 PROCEDURE DIVISION USING QUERY-RECORD
001400                           WT-PERSON-TABLE
001410                           WT-FSTATION-TABLE
001420                           WT-MEDREC-TABLE.
001430
001440*    ------------------------------------------------------------
001450*    0100-MAIN-CONTROL - A STATION NUMBER NOT ON THE FIRE-STATION
001460*    MASTER GETS ITS OWN ONE-LINE REPORT RATHER THAN AN EMPTY
001470*    COVERAGE LISTING - A CLERK TYPING THE WRONG STATION NUMBER
001480*    SHOULD SEE WHY NOTHING PRINTED.
001490*    ------------------------------------------------------------
001500 0100-MAIN-CONTROL.
001510
001520    OPEN EXTEND ALERT-FILE.
001530    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
001540
001550    PERFORM 0110-VALIDATE-STATION THRU 0110-EXIT.
001560
001570    IF NOT STATION-FOUND
001580       PERFORM 0130-PRINT-STATION-NOT-FOUND THRU 0130-EXIT
001590       GO TO 0100-EXIT.
001600    PERFORM 0200-PRINT-COVERAGE-BODY THRU 0200-EXIT.
001610
001620
001630 0100-EXIT.
001640    CLOSE ALERT-FILE.
001650    EXIT PROGRAM.
001660    STOP RUN.
001670
001680*    ------------------------------------------------------------
001690*    0110-VALIDATE-STATION - CONFIRMS THE REQUESTED STATION
001700*    NUMBER APPEARS AT LEAST ONCE ON THE FIRE-STATION MASTER
001710*    BEFORE ANY REPORT LINE IS PRINTED.
001720*    ------------------------------------------------------------
001730 0110-VALIDATE-STATION.
001740
001750    MOVE "N" TO W-STATION-FOUND.
001760    MOVE ZERO TO W-FS-SUB.
001770    PERFORM 0120-SCAN-FOR-ANY-STATION UNTIL STATION-FOUND
001780       OR W-FS-SUB NOT LESS THAN WT-FSTATION-COUNT.
001790
001800 0110-EXIT.
001810    EXIT.
001820
001830    0120-SCAN-FOR-ANY-STATION.
001840
001850    ADD 1 TO W-FS-SUB.
001860    IF WT-FS-STATION-NO(W-FS-SUB) EQUAL QQ-STATION-NO
001870       MOVE "Y" TO W-STATION-FOUND.
001880
001890 0130-PRINT-STATION-NOT-FOUND.
001900
001910    MOVE SPACES TO AL-PRINT-LINE.
001920    STRING "STATION NOT FOUND - " QQ-STATION-NO
001930        DELIMITED BY SIZE INTO AL-PRINT-LINE.
001940    WRITE ALERT-RECORD.
001950
001960 0130-EXIT.
001970    EXIT.
001980
001990*    ------------------------------------------------------------
002000*    0200-PRINT-COVERAGE-BODY - THE TWO-LINE HEADING, ONE PASS
002010*    OVER THE PERSON TABLE, AND AN ADULT/CHILD TRAILER.
002020*    ------------------------------------------------------------
002030 0200-PRINT-COVERAGE-BODY.
002040
002050    MOVE QQ-STATION-NO TO HDG-STATION-NO.
002060    MOVE TITLE-LINE TO AL-PRINT-LINE.
002070    WRITE ALERT-RECORD.
002080    MOVE HEADING-1 TO AL-PRINT-LINE.
002090    WRITE ALERT-RECORD.
002100    MOVE HEADING-2 TO AL-PRINT-LINE.
002110    WRITE ALERT-RECORD.
002120
002130    MOVE ZERO TO W-ADULT-COUNT.
002140    MOVE ZERO TO W-CHILD-COUNT.
002150    MOVE ZERO TO W-PR-SUB.
002160    PERFORM 0210-CONSIDER-ONE-PERSON THRU 0210-EXIT
002170       VARYING W-PR-SUB
002180       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
002190          WT-PERSON-COUNT.
002200
002210    MOVE W-ADULT-COUNT TO TRL-ADULT-COUNT.
002220    MOVE W-CHILD-COUNT TO TRL-CHILD-COUNT.
002230    MOVE TRAILER-1 TO AL-PRINT-LINE.
002240    WRITE ALERT-RECORD.
002250
002260 0200-EXIT.
002270    EXIT.
002280
002290*    ------------------------------------------------------------
002300*    0210-CONSIDER-ONE-PERSON - A RESIDENT WHOSE ADDRESS ISN'T
002310*    COVERED AT ALL, OR IS COVERED BY A DIFFERENT STATION, IS
002320*    SKIPPED WITH A GO TO RATHER THAN NESTING THE REST OF THE
002330*    PARAGRAPH.
002340*    ------------------------------------------------------------
002350 0210-CONSIDER-ONE-PERSON.
002360
002370    MOVE WT-PR-ADDRESS(W-PR-SUB) TO W-COV-ADDRESS.
002380    PERFORM FIND-SERVING-STATION.
002390
002400    IF NOT COV-FOUND
002410       GO TO 0210-EXIT.
002420    IF W-COV-STATION-NO NOT EQUAL QQ-STATION-NO
002430       GO TO 0210-EXIT.
002440    PERFORM 0220-PRINT-ONE-RESIDENT THRU 0220-EXIT.
002450
002460    COPY "PLSTATN.CBL".
002470
002480 0210-EXIT.
002490    EXIT.
002500
002510*    ------------------------------------------------------------
002520*    0220-PRINT-ONE-RESIDENT - A RESIDENT WITH NO MEDICAL RECORD
002530*    HAS NO KNOWN BIRTHDATE AND IS LEFT OFF THE LISTING ENTIRELY
002540*    RATHER THAN PRINTED WITH A GUESSED AGE.
002550*    ------------------------------------------------------------
002560 0220-PRINT-ONE-RESIDENT.
002570
002580    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
002590    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
002600*        CALLS "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE.
002610    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
002620                                      W-FMR-FIRST-NAME
002630                                      W-FMR-LAST-NAME
002640                                      W-MED-FOUND
002650                                      W-MR-INDEX.
002660
002670    IF NOT MED-FOUND
002680       GO TO 0220-EXIT.
002690    MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE.
002700    PERFORM CALC-AGE.
002710*        LOADS DTL-FIRST-NAME, DTL-LAST-NAME, DTL-ADDRESS AND OTHER
002720*        RELATED FIELDS FROM THEIR SOURCES.
002730    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
002740    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
002750    MOVE WT-PR-ADDRESS(W-PR-SUB)    TO DTL-ADDRESS.
002760    MOVE WT-PR-PHONE(W-PR-SUB)      TO DTL-PHONE.
002770    MOVE AGEC-AGE                   TO DTL-AGE.
002780    MOVE DETAIL-1 TO AL-PRINT-LINE.
002790    WRITE ALERT-RECORD.
002800    IF AGEC-AGE GREATER THAN 18
002810       ADD 1 TO W-ADULT-COUNT
002820    ELSE
002830       ADD 1 TO W-CHILD-COUNT.
002840
002850 0220-EXIT.
002860    EXIT.
002870
002880    COPY "PLAGECAL.CBL".
