000100*    SLQTRN - SELECT CLAUSE FOR THE QUERY/TRANSACTION INPUT FILE.
000110*    ONE 80-COLUMN CARD-IMAGE RECORD PER MAINTENANCE ACTION OR
000120*    ALERT QUERY, PROCESSED IN ARRIVAL ORDER.
000130*    2019-05-14  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000140    SELECT QTRAN-FILE ASSIGN TO QUERY-TRAN
000150           ORGANIZATION IS SEQUENTIAL
000160           ACCESS MODE IS SEQUENTIAL.
