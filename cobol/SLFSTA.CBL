000100*    SLFSTA - SELECT CLAUSE FOR THE FIRE-STATION MASTER FILE.
000110*    ONE RECORD PER COVERED ADDRESS.  ADDRESS IS THE LOGICAL KEY.
000120*    2019-04-02  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000130*    2024-06-11  DPT  REQ 5904 - MADE THE FILE OPTIONAL AND ADDED
000140*    2024-06-11  DPT  A FILE STATUS FIELD, SAME AS SLPERS - A
000150*    2024-06-11  DPT  MISSING MASTER SHOULD LOAD AS AN EMPTY
000160*    2024-06-11  DPT  TABLE, NOT ABEND THE RUN.
000170    SELECT OPTIONAL FSTATION-FILE ASSIGN TO FSTATION-MSTR
000180           ORGANIZATION IS SEQUENTIAL
000190           ACCESS MODE IS SEQUENTIAL
000200           FILE STATUS IS W-FSTATION-FILE-STATUS.
