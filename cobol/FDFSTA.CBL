000100*    FDFSTA - FD AND RECORD LAYOUT FOR THE FIRE-STATION MASTER.
000110*    2019-04-02  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000120*    2022-01-11  DPT  REQ 5102 - STATION-NO WAS PIC 9(1), TWO
000130*    2022-01-11  DPT  STATIONS OVER 9 FORCED THIS TO PIC 9(2).
000140*    2024-06-11  DPT  REQ 5902 - DROPPED THE TRAILING FILLER SO
000150*    2024-06-11  DPT  THIS RECORD MATCHES THE STATE EXTRACT TAPE
000160*    2024-06-11  DPT  LAYOUT (37 BYTES) BYTE FOR BYTE.
000170    FD  FSTATION-FILE
000180        LABEL RECORDS ARE STANDARD.
000190    01  FSTATION-RECORD.
000200        05  FS-ADDRESS              PIC X(35).
000210        05  FS-STATION-NO           PIC 9(02).
