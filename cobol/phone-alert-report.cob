000100*    ------------------------------------------------------------
000110*    PHONE-ALERT-REPORT - "PH" QUERY.  GIVEN A FIRE STATION
000120*    NUMBER, LISTS THE PHONE NUMBERS OF EVERY PERSON COVERED BY
000130*    THAT STATION, WITH DUPLICATE NUMBERS DROPPED (FIRST NUMBER
000140*    SEEN IS THE ONE KEPT, SAME ORDER AS THE PERSON TABLE) SO A
000150*    STATION CAN BLAST ONE ROBO-CALL LIST.
000160*    ------------------------------------------------------------
000170*    CHANGE LOG
000180*    08/11/86  RJK   ORIGINAL PROGRAM (INQUIRY-VENDOR-BY-NAME).
000190*    06/02/94  DPT   ADDED THE CASE-FOLD ON THE SEARCH KEY SO A
000200*    06/02/94  DPT   CLERK COULD TYPE A NAME IN LOWER CASE.
000210*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000220*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
000230*    07/08/19  RJK   REQ 4897 - RECAST FOR THE SAFETYNET ALERTS
000240*    07/08/19  RJK   PROJECT.  KEY IS NOW A STATION NUMBER, THE
000250*    07/08/19  RJK   NAME SEARCH BECOMES A PHONE DUP FILTER.
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    PHONE-ALERT-REPORT.
000280 AUTHOR.        R J KOWALSKI.
000290 INSTALLATION.  CITY DATA PROCESSING CENTER.
000300 DATE-WRITTEN.  08/11/1986.
000310 DATE-COMPILED.
000320 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     CLASS VALID-FOUND-SW IS "Y" "N".
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390
000400    COPY "SLALRT.CBL".
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450    COPY "FDALRT.CBL".
000460
000470 WORKING-STORAGE SECTION.
000480
000490*        TITLE LINE.
000500    01  TITLE-LINE.
000510        05  FILLER              PIC X(09) VALUE "STATION  ".
000520*        TOTAL STATION NUMBER.
000530        05  TTL-STATION-NO      PIC Z9.
000540        05  FILLER              PIC X(14) VALUE " PHONE ALERT  ".
000550        05  FILLER              PIC X(107) VALUE SPACES.
000560
000570*        DETAIL 1.
000580    01  DETAIL-1.
000590        05  FILLER              PIC X(03) VALUE SPACES.
000600*        DETAIL PHONE.
000610        05  DTL-PHONE           PIC X(12).
000620        05  FILLER              PIC X(117) VALUE SPACES.
000630
000640*        TRAILER 1.
000650    01  TRAILER-1.
000660        05  FILLER              PIC X(16) VALUE
000670            "PHONE COUNT -  ".
000680*        TRAILER PHONE COUNT.
000690        05  TRL-PHONE-COUNT     PIC ZZZ9.
000700        05  FILLER              PIC X(112) VALUE SPACES.
000710
000720*        WORKING COVERAGE FOUND.
000730    01  W-COV-FOUND             PIC X VALUE "N".
000740*        CONDITION-NAME - TRUE WHEN COVERAGE FOUND APPLIES.
000750        88  COV-FOUND           VALUE "Y".
000760*        WORKING PHONE SEEN.
000770    01  W-PHONE-SEEN            PIC X VALUE "N".
000780*        CONDITION-NAME - TRUE WHEN PHONE SEEN APPLIES.
000790        88  PHONE-SEEN          VALUE "Y".
000800
000810*        WORKING COVERAGE ADDRESS.
000820    01  W-COV-ADDRESS           PIC X(35).
000830*        WORKING COVERAGE STATION NUMBER.
000840    01  W-COV-STATION-NO        PIC 9(02).
000850
000860*        WORKING EMITTED PHONE TABLE.
000870    01  W-EMITTED-PHONE-TABLE.
000880*        WORKING EMITTED PHONE.
000890        05  W-EMITTED-PHONE OCCURS 500 TIMES
000900                                     PIC X(12).
000910
000920*        WORKING FIRE STATION SUBSCRIPT.
000930    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
000940*        WORKING PERSON SUBSCRIPT.
000950    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
000960*        WORKING PH SUBSCRIPT.
000970    77  W-PH-SUB                PIC 9(4) COMP VALUE ZERO.
000980*        WORKING PHONE COUNT.
000990    77  W-PHONE-COUNT           PIC 9(4) COMP VALUE ZERO.
001000
001010 LINKAGE SECTION.
001020
001030    COPY "FDQTRN.CBL".
001040    COPY "wstable.cbl".
001050
001060 PROCEDURE DIVISION USING QUERY-RECORD
001070                           WT-PERSON-TABLE
001080                           WT-FSTATION-TABLE
001090                           WT-MEDREC-TABLE.
001100
001110*    ------------------------------------------------------------
001120*    0100-MAIN-CONTROL - PRINTS THE TITLE, SCANS THE FULL PERSON
001130*    TABLE ONCE (NO INDEX ON STATION COVERAGE, SO EVERY ROW HAS
001140*    TO BE CHECKED AGAINST THE REQUESTED STATION), THEN PRINTS
001150*    THE DEDUPED PHONE COUNT AS A TRAILER.
001160*    ------------------------------------------------------------
001170 0100-MAIN-CONTROL.
001180
001190    OPEN EXTEND ALERT-FILE.
001200
001210    MOVE QQ-STATION-NO TO TTL-STATION-NO.
001220    MOVE TITLE-LINE TO AL-PRINT-LINE.
001230    WRITE ALERT-RECORD.
001240
001250    MOVE ZERO TO W-PHONE-COUNT.
001260    MOVE ZERO TO W-PR-SUB.
001270    PERFORM 0200-CONSIDER-ONE-PERSON THRU 0200-EXIT
001280       VARYING W-PR-SUB
001290       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
001300          WT-PERSON-COUNT.
001310
001320    MOVE W-PHONE-COUNT TO TRL-PHONE-COUNT.
001330    MOVE TRAILER-1 TO AL-PRINT-LINE.
001340    WRITE ALERT-RECORD.
001350
001360    CLOSE ALERT-FILE.
001370 0100-EXIT.
001380    EXIT PROGRAM.
001390    STOP RUN.
001400
001410*    ------------------------------------------------------------
001420*    0200-CONSIDER-ONE-PERSON - A PERSON WHOSE ADDRESS ISN'T
001430*    COVERED BY THE REQUESTED STATION AT ALL, OR IS COVERED BY
001440*    A DIFFERENT STATION, IS SKIPPED WITH A GO TO STRAIGHT TO
001450*    0200-EXIT RATHER THAN NESTING THE REST OF THE PARAGRAPH
001460*    INSIDE AN IF.
001470*    ------------------------------------------------------------
001480 0200-CONSIDER-ONE-PERSON.
001490
001500    MOVE WT-PR-ADDRESS(W-PR-SUB) TO W-COV-ADDRESS.
001510    PERFORM FIND-SERVING-STATION.
001520
001530    IF NOT COV-FOUND
001540       GO TO 0200-EXIT.
001550    IF W-COV-STATION-NO NOT EQUAL QQ-STATION-NO
001560       GO TO 0200-EXIT.
001570    PERFORM 0300-CHECK-AND-EMIT-PHONE THRU 0300-EXIT.
001580
001590    COPY "PLSTATN.CBL".
001600
001610 0200-EXIT.
001620    EXIT.
001630
001640*    ------------------------------------------------------------
001650*    0300-CHECK-AND-EMIT-PHONE - THE FIRST OCCURRENCE OF A PHONE
001660*    NUMBER IS THE ONE THAT MAKES THE LIST; A REPEAT (TWO
001670*    RESIDENTS SHARING A HOUSE PHONE) IS SILENTLY DROPPED SO THE
001680*    ROBO-CALL LIST DOESN'T DIAL THE SAME NUMBER TWICE.
001690*    ------------------------------------------------------------
001700 0300-CHECK-AND-EMIT-PHONE.
001710
001720    MOVE "N" TO W-PHONE-SEEN.
001730    MOVE ZERO TO W-PH-SUB.
001740    PERFORM 0310-SCAN-EMITTED-PHONES UNTIL PHONE-SEEN
001750       OR W-PH-SUB NOT LESS THAN W-PHONE-COUNT.
001760
001770    IF PHONE-SEEN
001780       GO TO 0300-EXIT.
001790    ADD 1 TO W-PHONE-COUNT.
001800       MOVE WT-PR-PHONE(W-PR-SUB)
001810         TO W-EMITTED-PHONE(W-PHONE-COUNT).
001820       MOVE WT-PR-PHONE(W-PR-SUB) TO DTL-PHONE.
001830       MOVE DETAIL-1 TO AL-PRINT-LINE.
001840       WRITE ALERT-RECORD.
001850
001860 0300-EXIT.
001870    EXIT.
001880
001890 0310-SCAN-EMITTED-PHONES.
001900
001910    ADD 1 TO W-PH-SUB.
001920    IF W-EMITTED-PHONE(W-PH-SUB) EQUAL WT-PR-PHONE(W-PR-SUB)
001930       MOVE "Y" TO W-PHONE-SEEN.
