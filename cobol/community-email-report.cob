000100*    ------------------------------------------------------------
000110*    COMMUNITY-EMAIL-REPORT - "CE" QUERY.  GIVEN A CITY NAME,
000120*    MATCHED WITHOUT REGARD TO CASE, LISTS THE E-MAIL ADDRESS OF
000130*    EVERY PERSON IN THAT CITY, WITH DUPLICATE ADDRESSES DROPPED
000140*    (FIRST ONE SEEN IS KEPT) AND BLANK ADDRESSES SKIPPED, SO THE
000150*    CITY CAN SEND OUT ONE COMMUNITY-WIDE E-MAIL BLAST.
000160*    ------------------------------------------------------------
000170*    CHANGE LOG
000180*    09/10/86  RJK   ORIGINAL PROGRAM (SELECT-VOUCHER-TO-PAY).
000190*    01/17/93  DPT   ADDED THE CLEAR-SELECTION OPTION SO A CLERK
000200*    01/17/93  DPT   COULD UNDO A PAYMENT SELECTION BY MISTAKE.
000210*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000220*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
000230*    08/05/19  RJK   REQ 4901 - RECAST FOR THE SAFETYNET ALERTS
000240*    08/05/19  RJK   PROJECT.  THE VOUCHER SELECTION LOOP BECOMES
000250*    08/05/19  RJK   A CASE-FOLDED CITY SCAN OF THE PERSON TABLE
000260*    08/05/19  RJK   WITH A DUPLICATE E-MAIL FILTER, THE SAME
000270*    08/05/19  RJK   FILTER USED ON THE PHONE ALERT LISTING.
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    COMMUNITY-EMAIL-REPORT.
000300 AUTHOR.        R J KOWALSKI.
000310 INSTALLATION.  CITY DATA PROCESSING CENTER.
000320 DATE-WRITTEN.  09/10/1986.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     CLASS VALID-FOUND-SW IS "Y" "N".
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410
000420    COPY "SLALRT.CBL".
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470    COPY "FDALRT.CBL".
000480
000490 WORKING-STORAGE SECTION.
000500
000510*        TITLE LINE.
000520    01  TITLE-LINE.
000530        05  FILLER              PIC X(07) VALUE "CITY - ".
000540*        TOTAL CITY.
000550        05  TTL-CITY            PIC X(20).
000560        05  FILLER              PIC X(14) VALUE " E-MAIL ALERT ".
000570        05  FILLER              PIC X(91) VALUE SPACES.
000580
000590*        DETAIL 1.
000600    01  DETAIL-1.
000610        05  FILLER              PIC X(03) VALUE SPACES.
000620*        DETAIL E-MAIL.
000630        05  DTL-EMAIL           PIC X(35).
000640        05  FILLER              PIC X(94) VALUE SPACES.
000650
000660*        TRAILER 1.
000670    01  TRAILER-1.
000680        05  FILLER              PIC X(15) VALUE
000690            "EMAIL COUNT -  ".
000700*        TRAILER E-MAIL COUNT.
000710        05  TRL-EMAIL-COUNT     PIC ZZZ9.
000720        05  FILLER              PIC X(113) VALUE SPACES.
000730
000740*        WORKING CITY MATCH.
000750    01  W-CITY-MATCH            PIC X VALUE "N".
000760*        CONDITION-NAME - TRUE WHEN CITY MATCH APPLIES.
000770        88  CITY-MATCH          VALUE "Y".
000780*        WORKING E-MAIL SEEN.
000790    01  W-EMAIL-SEEN            PIC X VALUE "N".
000800*        CONDITION-NAME - TRUE WHEN E-MAIL SEEN APPLIES.
000810        88  EMAIL-SEEN          VALUE "Y".
000820
000830*        HOLDS EVERY DISTINCT E-MAIL ADDRESS ALREADY WRITTEN TO
000840*        THE ALERT FILE THIS RUN, SO 0300-CHECK-AND-EMIT-EMAIL
000850*        CAN DROP A REPEAT ADDRESS WITHOUT A SORT PASS.
000860    01  W-EMITTED-EMAIL-TABLE.
000870*        WORKING EMITTED E-MAIL.
000880        05  W-EMITTED-EMAIL    OCCURS 500 TIMES
000890                                     PIC X(35).
000900
000910*        WORKING PERSON SUBSCRIPT.
000920    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
000930*        WORKING EM SUBSCRIPT.
000940    77  W-EM-SUB                PIC 9(4) COMP VALUE ZERO.
000950*        WORKING E-MAIL COUNT.
000960    77  W-EMAIL-COUNT           PIC 9(4) COMP VALUE ZERO.
000970
000980    COPY "wscase01.cbl".
000990
001000 LINKAGE SECTION.
001010
001020    COPY "FDQTRN.CBL".
001030    COPY "wstable.cbl".
001040
001050 PROCEDURE DIVISION USING QUERY-RECORD
001060                          WT-PERSON-TABLE
001070                          WT-FSTATION-TABLE
001080                          WT-MEDREC-TABLE.
001090
001100*    ------------------------------------------------------------
001110*    0100-MAIN-CONTROL - SCANS THE WHOLE PERSON TABLE ONCE, CITY
001120*    IS COMPARED CASE-FOLDED (SEE wscase01.cbl) SO "SPRINGFIELD"
001130*    AND "springfield" MATCH THE SAME HOUSEHOLD.
001140*    ------------------------------------------------------------
001150 0100-MAIN-CONTROL.
001160
001170    OPEN EXTEND ALERT-FILE.
001180
001190    MOVE QQ-CITY TO TTL-CITY.
001200    MOVE TITLE-LINE TO AL-PRINT-LINE.
001210    WRITE ALERT-RECORD.
001220
001230    MOVE ZERO TO W-EMAIL-COUNT.
001240    MOVE ZERO TO W-PR-SUB.
001250    PERFORM 0200-CONSIDER-ONE-PERSON THRU 0200-EXIT
001260       VARYING W-PR-SUB
001270       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
001280          WT-PERSON-COUNT.
001290
001300    MOVE W-EMAIL-COUNT TO TRL-EMAIL-COUNT.
001310    MOVE TRAILER-1 TO AL-PRINT-LINE.
001320    WRITE ALERT-RECORD.
001330
001340    CLOSE ALERT-FILE.
001350    EXIT PROGRAM.
001360    STOP RUN.
001370
001380*    ------------------------------------------------------------
001390*    0200-CONSIDER-ONE-PERSON - A NON-MATCHING CITY OR A BLANK
001400*    E-MAIL ADDRESS SKIPS STRAIGHT TO 0200-EXIT.  A BLANK ADDRESS
001410*    IS NOT A DATA ERROR - PLENTY OF RESIDENTS SIMPLY DON'T HAVE
001420*    ONE ON FILE - SO IT IS SKIPPED QUIETLY, NOT LOGGED.
001430*    ------------------------------------------------------------
001440 0200-CONSIDER-ONE-PERSON.
001450
001460    PERFORM 0210-FOLD-AND-COMPARE-CITY THRU 0210-EXIT.
001470    IF NOT CITY-MATCH
001480       GO TO 0200-EXIT.
001490    IF WT-PR-EMAIL(W-PR-SUB) EQUAL SPACES
001500       GO TO 0200-EXIT.
001510    PERFORM 0300-CHECK-AND-EMIT-EMAIL THRU 0300-EXIT.
001520
001530 0200-EXIT.
001540    EXIT.
001550
001560 0210-FOLD-AND-COMPARE-CITY.
001570
001580*        LOADS WCASE-COMPARE-1, WCASE-COMPARE-2, WCASE-COMPARE-1 AND
001590*        OTHER RELATED FIELDS FROM THEIR SOURCES.
001600    MOVE SPACES TO WCASE-COMPARE-1.
001610    MOVE SPACES TO WCASE-COMPARE-2.
001620    MOVE QQ-CITY TO WCASE-COMPARE-1.
001630    MOVE WT-PR-CITY(W-PR-SUB) TO WCASE-COMPARE-2.
001640    INSPECT WCASE-COMPARE-1
001650       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
001660    INSPECT WCASE-COMPARE-2
001670       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
001680    IF WCASE-COMPARE-1 EQUAL WCASE-COMPARE-2
001690       MOVE "Y" TO W-CITY-MATCH
001700    ELSE
001710       MOVE "N" TO W-CITY-MATCH.
001720
001730 0210-EXIT.
001740    EXIT.
001750
001760*    ------------------------------------------------------------
001770*    0300-CHECK-AND-EMIT-EMAIL - SAME DUPLICATE FILTER AS
001780*    0300-CHECK-AND-EMIT-PHONE IN PHONE-ALERT-REPORT: FIRST
001790*    ADDRESS SEEN WINS, A REPEAT IS DROPPED.
001800*    ------------------------------------------------------------
001810 0300-CHECK-AND-EMIT-EMAIL.
001820
001830    MOVE "N" TO W-EMAIL-SEEN.
001840    MOVE ZERO TO W-EM-SUB.
001850    PERFORM 0310-SCAN-EMITTED-EMAILS UNTIL EMAIL-SEEN
001860       OR W-EM-SUB NOT LESS THAN W-EMAIL-COUNT.
001870
001880    IF EMAIL-SEEN
001890       GO TO 0300-EXIT.
001900    ADD 1 TO W-EMAIL-COUNT.
001910       MOVE WT-PR-EMAIL(W-PR-SUB)
001920         TO W-EMITTED-EMAIL(W-EMAIL-COUNT).
001930       MOVE WT-PR-EMAIL(W-PR-SUB) TO DTL-EMAIL.
001940       MOVE DETAIL-1 TO AL-PRINT-LINE.
001950       WRITE ALERT-RECORD.
001960
001970 0300-EXIT.
001980    EXIT.
001990
002000*    ------------------------------------------------------------
002010*    0310-SCAN-EMITTED-EMAILS - ONE PASS OF THE DUP CHECK, SAME
002020*    SHAPE AS 0310-SCAN-EMITTED-PHONES IN PHONE-ALERT-REPORT.
002030*    ------------------------------------------------------------
002040 0310-SCAN-EMITTED-EMAILS.
002050
002060    ADD 1 TO W-EM-SUB.
002070    IF W-EMITTED-EMAIL(W-EM-SUB) EQUAL WT-PR-EMAIL(W-PR-SUB)
002080       MOVE "Y" TO W-EMAIL-SEEN.
