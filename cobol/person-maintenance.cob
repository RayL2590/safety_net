000100*    ------------------------------------------------------------
000110*    PERSON-MAINTENANCE - ADD/CHANGE/DELETE A ROW IN THE
000120*    WT-PERSON-TABLE.  CALLED FROM THE MAIN ALERTS RUN FOR EVERY
000130*    QUERY-TRANS RECORD CARRYING A "PA" (ADD), "PU" (CHANGE) OR
000140*    "PD" (DELETE) TRANSACTION CODE.  RESULT MESSAGES ARE WRITTEN
000150*    TO THE ALERTS REPORT SO THE RUN LOG SHOWS WHAT HAPPENED.
000160*    KEY IS FIRST-NAME + LAST-NAME; THE KEY IS NEVER MOVED BY A
000170*    CHANGE TRANSACTION.
000180*    ------------------------------------------------------------
000190*    CHANGE LOG
000200*    08/14/86  RJK   ORIGINAL PROGRAM (VENDOR-MAINTENANCE).
000210*    04/03/89  RJK   ADDED THE CHANGE OPTION - VENDORS USED TO
000220*    04/03/89  RJK   HAVE TO BE DELETED AND RE-ADDED TO CORRECT
000230*    04/03/89  RJK   AN ADDRESS.
000240*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000250*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
000260*    06/03/19  RJK   REQ 4890 - RECAST FOR THE SAFETYNET ALERTS
000270*    06/03/19  RJK   PROJECT.  TABLE IS NOW PERSONS, KEY IS NAME
000280*    06/03/19  RJK   INSTEAD OF VENDOR NUMBER.
000290*    02/11/21  DPT   REQ 5060 - DELETE NOW REMOVES EVERY MATCHING
000300*    02/11/21  DPT   ROW INSTEAD OF JUST THE FIRST ONE FOUND.
000310    IDENTIFICATION DIVISION.
000320    PROGRAM-ID.    PERSON-MAINTENANCE.
000330    AUTHOR.        R J KOWALSKI.
000340    INSTALLATION.  CITY DATA PROCESSING CENTER.
000350    DATE-WRITTEN.  08/14/1986.
000360    DATE-COMPILED.
000370    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000380    ENVIRONMENT DIVISION.
000390    CONFIGURATION SECTION.
000400    SPECIAL-NAMES.
000410        CLASS VALID-TRAN-CODE IS "PA" "PU" "PD".
000420    INPUT-OUTPUT SECTION.
000430    FILE-CONTROL.
000440
000450       COPY "SLALRT.CBL".
000460
000470    DATA DIVISION.
000480    FILE SECTION.
000490
000500       COPY "FDALRT.CBL".
000510
000520    WORKING-STORAGE SECTION.
000530
000540*        WORKING FOUND SWITCH.
000550       01  W-FOUND-SWITCH           PIC X VALUE "N".
000560*        CONDITION-NAME - TRUE WHEN RECORD FOUND APPLIES.
000570           88  RECORD-FOUND         VALUE "Y".
000580
000590*        WORKING REMOVED COUNT.
000600       77  W-REMOVED-COUNT          PIC 9(4) COMP VALUE ZERO.
000610*        WORKING REMOVED COUNT ED.
000620       77  W-REMOVED-COUNT-ED       PIC ZZZ9.
000630*        WORKING PT SUBSCRIPT.
000640       77  W-PT-SUB                 PIC 9(4) COMP VALUE ZERO.
000650*        WORKING KEEP SUBSCRIPT.
000660       77  W-KEEP-SUB               PIC 9(4) COMP VALUE ZERO.
000670
000680    LINKAGE SECTION.
000690
000700       COPY "FDQTRN.CBL".
000710       COPY "wstable.cbl".
000720
000730    PROCEDURE DIVISION USING QUERY-RECORD
000740                              WT-PERSON-TABLE.
000750
000760*    ------------------------------------------------------------
000770*    0100-MAIN-CONTROL - A GO TO CASCADE ON THE TWO-BYTE
000780*    TRANSACTION CODE, ONE BRANCH PER MAINTENANCE VERB.  A CODE
000790*    THAT MATCHES NONE OF THE THREE FALLS STRAIGHT THROUGH TO
000800*    0100-EXIT WITH NOTHING WRITTEN - SAFETYNET-ALERT-RUN HAS
000810*    ALREADY SCREENED THE CODE BEFORE CALLING THIS PROGRAM.
000820*    ------------------------------------------------------------
000830    0100-MAIN-CONTROL.
000840
000850       OPEN EXTEND ALERT-FILE.
000860
000870       IF QP-TRAN-CODE EQUAL "PA"
000880          GO TO 0110-CALL-ADD.
000890       IF QP-TRAN-CODE EQUAL "PU"
000900          GO TO 0120-CALL-CHANGE.
000910       IF QP-TRAN-CODE EQUAL "PD"
000920          GO TO 0130-CALL-DELETE.
000930       GO TO 0100-EXIT.
000940
000950    0110-CALL-ADD.
000960       PERFORM 0200-ADD-PERSON THRU 0200-EXIT.
000970       GO TO 0100-EXIT.
000980
000990    0120-CALL-CHANGE.
001000       PERFORM 0300-CHANGE-PERSON THRU 0300-EXIT.
001010       GO TO 0100-EXIT.
001020
001030    0130-CALL-DELETE.
001040       PERFORM 0400-DELETE-PERSON THRU 0400-EXIT.
001050
001060
001070 0100-EXIT.
001080       CLOSE ALERT-FILE.
001090       EXIT PROGRAM.
001100       STOP RUN.
001110
001120*    ------------------------------------------------------------
001130*    0200-ADD-PERSON - APPENDS A NEW ROW AT THE END OF THE TABLE.
001140*    NO DUPLICATE-KEY CHECK IS MADE HERE - THE SAME AS THE OLD
001150*    VENDOR-ADD LOGIC THIS PARAGRAPH WAS RECAST FROM, WHICH LEFT
001160*    DUPLICATE DETECTION TO THE DATA ENTRY CLERK.
001170*    ------------------------------------------------------------
001180    0200-ADD-PERSON.
001190
001200       ADD 1 TO WT-PERSON-COUNT.
001210       MOVE QP-FIRST-NAME
001220         TO WT-PR-FIRST-NAME(WT-PERSON-COUNT).
001230       MOVE QP-LAST-NAME
001240         TO WT-PR-LAST-NAME(WT-PERSON-COUNT).
001250       MOVE QP-ADDRESS
001260         TO WT-PR-ADDRESS(WT-PERSON-COUNT).
001270       MOVE QP-CITY
001280         TO WT-PR-CITY(WT-PERSON-COUNT).
001290       MOVE QP-ZIP
001300         TO WT-PR-ZIP(WT-PERSON-COUNT).
001310       MOVE QP-PHONE
001320         TO WT-PR-PHONE(WT-PERSON-COUNT).
001330       MOVE QP-EMAIL
001340         TO WT-PR-EMAIL(WT-PERSON-COUNT).
001350
001360       MOVE SPACES TO AL-PRINT-LINE.
001370       STRING "PERSON ADDED - " QP-FIRST-NAME
001380           " " QP-LAST-NAME
001390           DELIMITED BY SIZE INTO AL-PRINT-LINE.
001400       WRITE ALERT-RECORD.
001410
001420 0200-EXIT.
001430       EXIT.
001440
001450*    ------------------------------------------------------------
001460*    0300-CHANGE-PERSON - THE KEY (FIRST + LAST NAME) IS NEVER
001470*    MOVED BY A CHANGE; ONLY ADDRESS/CITY/ZIP/PHONE/EMAIL ARE
001480*    UPDATED.  A CHANGE AGAINST A NAME NOT ON FILE IS LOGGED AS
001490*    NOT FOUND RATHER THAN ADDED - THAT IS WHAT THE "PA" CODE
001500*    IS FOR.
001510*    ------------------------------------------------------------
001520    0300-CHANGE-PERSON.
001530
001540       MOVE "N" TO W-FOUND-SWITCH.
001550       MOVE ZERO TO W-PT-SUB.
001560       PERFORM 0310-LOOK-FOR-PERSON UNTIL RECORD-FOUND
001570          OR W-PT-SUB NOT LESS THAN WT-PERSON-COUNT.
001580
001590       MOVE SPACES TO AL-PRINT-LINE.
001600       IF NOT RECORD-FOUND
001610          STRING "PERSON NOT FOUND - " QP-FIRST-NAME
001620              " " QP-LAST-NAME
001630              DELIMITED BY SIZE INTO AL-PRINT-LINE
001640          GO TO 0320-WRITE-CHANGE-RESULT.
001650*        LOADS WT-PR-ADDRESS(W-PT-SUB), WT-PR-CITY(W-PT-SUB),
001660*        WT-PR-ZIP(W-PT-SUB) AND OTHER RELATED FIELDS FROM THEIR
001670*        SOURCES.
001680          MOVE QP-ADDRESS TO WT-PR-ADDRESS(W-PT-SUB).
001690          MOVE QP-CITY    TO WT-PR-CITY(W-PT-SUB).
001700          MOVE QP-ZIP     TO WT-PR-ZIP(W-PT-SUB).
001710          MOVE QP-PHONE   TO WT-PR-PHONE(W-PT-SUB).
001720          MOVE QP-EMAIL   TO WT-PR-EMAIL(W-PT-SUB).
001730          STRING "PERSON CHANGED - " QP-FIRST-NAME
001740              " " QP-LAST-NAME
001750              DELIMITED BY SIZE INTO AL-PRINT-LINE.
001760
001770 0320-WRITE-CHANGE-RESULT.
001780       WRITE ALERT-RECORD.
001790
001800 0300-EXIT.
001810       EXIT.
001820
001830*    ------------------------------------------------------------
001840*    0310-LOOK-FOR-PERSON - ONE PASS OF THE LINEAR SCAN BY NAME,
001850*    SAME SHAPE AS FIND-MEDICAL-RECORD'S SEARCH LOOP.
001860*    ------------------------------------------------------------
001870    0310-LOOK-FOR-PERSON.
001880
001890       ADD 1 TO W-PT-SUB.
001900       IF WT-PR-FIRST-NAME(W-PT-SUB) EQUAL QP-FIRST-NAME
001910          AND WT-PR-LAST-NAME(W-PT-SUB) EQUAL QP-LAST-NAME
001920             MOVE "Y" TO W-FOUND-SWITCH.
001930
001940*    ------------------------------------------------------------
001950*    0400-DELETE-PERSON - REQ 5060 CHANGED THIS FROM A ONE-SHOT
001960*    "FIND AND REMOVE" TO A FULL TABLE COMPACTION SO A HOUSEHOLD
001970*    ENTERED TWICE BY MISTAKE IS CLEARED IN ONE TRANSACTION.
001980*    ------------------------------------------------------------
001990    0400-DELETE-PERSON.
002000
002010       MOVE ZERO TO W-REMOVED-COUNT.
002020       MOVE ZERO TO W-KEEP-SUB.
002030       PERFORM 0410-KEEP-IF-NOT-MATCHED VARYING W-PT-SUB
002040          FROM 1 BY 1 UNTIL W-PT-SUB GREATER THAN
002050             WT-PERSON-COUNT.
002060       MOVE W-KEEP-SUB TO WT-PERSON-COUNT.
002070       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
002080
002090       MOVE SPACES TO AL-PRINT-LINE.
002100       STRING "PERSON(S) DELETED - " QP-FIRST-NAME
002110           " " QP-LAST-NAME
002120           " COUNT " W-REMOVED-COUNT-ED
002130           DELIMITED BY SIZE INTO AL-PRINT-LINE.
002140       WRITE ALERT-RECORD.
002150
002160 0400-EXIT.
002170       EXIT.
002180
002190*    ------------------------------------------------------------
002200*    0410-KEEP-IF-NOT-MATCHED - COMPACTS THE TABLE IN PLACE, ONE
002210*    ROW AT A TIME; A MATCHED ROW IS COUNTED AND DROPPED, ANY
002220*    OTHER ROW IS COPIED DOWN TO THE NEXT OPEN SLOT.
002230*    ------------------------------------------------------------
002240    0410-KEEP-IF-NOT-MATCHED.
002250
002260       IF WT-PR-FIRST-NAME(W-PT-SUB) EQUAL QP-FIRST-NAME
002270          AND WT-PR-LAST-NAME(W-PT-SUB) EQUAL QP-LAST-NAME
002280             ADD 1 TO W-REMOVED-COUNT
002290       ELSE
002300          ADD 1 TO W-KEEP-SUB
002310          MOVE WT-PERSON-ENTRY(W-PT-SUB)
002320            TO WT-PERSON-ENTRY(W-KEEP-SUB).
