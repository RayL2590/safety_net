000100*    FDPERS - FD AND RECORD LAYOUT FOR THE PERSON MASTER FILE.
000110*    2019-04-02  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000120*    2020-08-19  RJK  REQ 3958 - WIDENED ADDRESS TO 35 TO MATCH
000130*    2020-08-19  RJK  THE FIRE-STATION FILE'S ADDRESS FIELD.
000140*    2023-02-06  SNL  REQ 5810 - ADDED PR-FILLER-1 GROWTH ROOM
000150*    2023-02-06  SNL  AFTER LAST YEAR'S E-MAIL FIELD OVERFLOW.
000160*    2024-06-11  DPT  REQ 5902 - BACKED OUT PR-FILLER-1, IT PUT
000170*    2024-06-11  DPT  US OUT OF STEP WITH THE COPYBOOK USED BY
000180*    2024-06-11  DPT  THE STATE'S NEW EXTRACT TAPE (152 BYTES).
000190    FD  PERSON-FILE
000200        LABEL RECORDS ARE STANDARD.
000210    01  PERSON-RECORD.
000220        05  PR-FIRST-NAME           PIC X(20).
000230        05  PR-LAST-NAME            PIC X(25).
000240        05  PR-ADDRESS              PIC X(35).
000250        05  PR-CITY                 PIC X(20).
000260        05  PR-ZIP                  PIC X(05).
000270        05  PR-PHONE                PIC X(12).
000280        05  PR-PHONE-R REDEFINES PR-PHONE.
000290            10  PR-PHONE-EXCH       PIC X(03).
000300            10  FILLER              PIC X(01).
000310            10  PR-PHONE-PFX        PIC X(03).
000320            10  FILLER              PIC X(01).
000330            10  PR-PHONE-LINE       PIC X(04).
000340        05  PR-EMAIL                PIC X(35).
