000100*    ------------------------------------------------------------
000110*    MEDICAL-RECORD-MAINTENANCE - ADD/CHANGE/DELETE A ROW IN
000120*    THE WT-MEDREC-TABLE.  CALLED FROM THE MAIN ALERTS RUN FOR
000130*    "MA" (ADD), "MU" (CHANGE BIRTHDATE/MEDICATIONS/ALLERGIES)
000140*    AND "MD" (DELETE) TRANSACTION CODES.  KEY IS FIRST NAME +
000150*    LAST NAME, MATCHING THE PERSON RECORD; A CHANGE NEVER
000160*    MOVES THE KEY.
000170*    ------------------------------------------------------------
000180*    CHANGE LOG
000190*    10/06/86  RJK   ORIGINAL PROGRAM (VOUCHER-MAINTENANCE).
000200*    07/22/92  DPT   ADDED THE CHANGE OPTION TO CORRECT A
000210*    07/22/92  DPT   VOUCHER WITHOUT VOIDING AND RE-KEYING IT.
000220*    11/30/98  RJK   Y2K - VOUCHER DUE DATE STORED WITH A
000230*    11/30/98  RJK   2-DIGIT YEAR; EXPANDED TO 4 DIGITS.
000240*    06/17/19  RJK   REQ 4892 - RECAST FOR THE SAFETYNET ALERTS
000250*    06/17/19  RJK   PROJECT.  TABLE IS NOW MEDICAL RECORDS,
000260*    06/17/19  RJK   KEY IS NAME, BIRTHDATE IS ALREADY 8 DIGITS.
000270*    02/11/21  DPT   REQ 5060 - DELETE NOW REMOVES EVERY MATCHING
000280*    02/11/21  DPT   ROW INSTEAD OF JUST THE FIRST ONE FOUND.
000290    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    MEDICAL-RECORD-MAINTENANCE.
000310    AUTHOR.        D P TRAN.
000320    INSTALLATION.  CITY DATA PROCESSING CENTER.
000330    DATE-WRITTEN.  10/06/1986.
000340    DATE-COMPILED.
000350    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000360    ENVIRONMENT DIVISION.
000370    CONFIGURATION SECTION.
000380    SPECIAL-NAMES.
000390        CLASS VALID-TRAN-CODE IS "MA" "MU" "MD".
000400    INPUT-OUTPUT SECTION.
000410    FILE-CONTROL.
000420
000430       COPY "SLALRT.CBL".
000440
000450    DATA DIVISION.
000460    FILE SECTION.
000470
000480       COPY "FDALRT.CBL".
000490
000500    WORKING-STORAGE SECTION.
000510
000520*        WORKING FOUND SWITCH.
000530       01  W-FOUND-SWITCH           PIC X VALUE "N".
000540*        CONDITION-NAME - TRUE WHEN RECORD FOUND APPLIES.
000550           88  RECORD-FOUND         VALUE "Y".
000560
000570*        WORKING REMOVED COUNT.
000580       77  W-REMOVED-COUNT          PIC 9(4) COMP VALUE ZERO.
000590*        WORKING REMOVED COUNT ED.
000600       77  W-REMOVED-COUNT-ED       PIC ZZZ9.
000610*        WORKING MT SUBSCRIPT.
000620       77  W-MT-SUB                 PIC 9(4) COMP VALUE ZERO.
000630*        WORKING KEEP SUBSCRIPT.
000640       77  W-KEEP-SUB               PIC 9(4) COMP VALUE ZERO.
000650*        WORKING ITEM SUBSCRIPT.
000660       77  W-ITEM-SUB               PIC 9(4) COMP VALUE ZERO.
000670
000680    LINKAGE SECTION.
000690
000700       COPY "FDQTRN.CBL".
000710       COPY "wstable.cbl".
000720
000730    PROCEDURE DIVISION USING QUERY-RECORD
000740                              WT-MEDREC-TABLE.
000750
000760*    ------------------------------------------------------------
000770*    0100-MAIN-CONTROL - GO TO CASCADE ON THE TRANSACTION CODE,
000780*    ONE BRANCH PER MAINTENANCE VERB, SAME SHAPE AS
000790*    PERSON-MAINTENANCE'S DISPATCH.
000800*    ------------------------------------------------------------
000810    0100-MAIN-CONTROL.
000820
000830       OPEN EXTEND ALERT-FILE.
000840
000850       IF QM-TRAN-CODE EQUAL "MA"
000860          GO TO 0110-CALL-ADD.
000870       IF QM-TRAN-CODE EQUAL "MU"
000880          GO TO 0120-CALL-CHANGE.
000890       IF QM-TRAN-CODE EQUAL "MD"
000900          GO TO 0130-CALL-DELETE.
000910       GO TO 0100-EXIT.
000920
000930    0110-CALL-ADD.
000940       PERFORM 0200-ADD-MEDREC THRU 0200-EXIT.
000950       GO TO 0100-EXIT.
000960
000970    0120-CALL-CHANGE.
000980       PERFORM 0300-CHANGE-MEDREC THRU 0300-EXIT.
000990       GO TO 0100-EXIT.
001000
001010    0130-CALL-DELETE.
001020       PERFORM 0400-DELETE-MEDREC THRU 0400-EXIT.
001030
001040
001050 0100-EXIT.
001060       CLOSE ALERT-FILE.
001070       EXIT PROGRAM.
001080       STOP RUN.
001090
001100*    ------------------------------------------------------------
001110*    0200-ADD-MEDREC - APPENDS A NEW MEDICAL RECORD ROW.  THE
001120*    FIVE MEDICATION/ALLERGY SLOTS ARE COPIED IN A SMALL PERFORM
001130*    VARYING RATHER THAN FIVE SEPARATE MOVE STATEMENTS, THE SAME
001140*    IDIOM SHARED WITH 0300-CHANGE-MEDREC BELOW.
001150*    ------------------------------------------------------------
001160    0200-ADD-MEDREC.
001170
001180       ADD 1 TO WT-MEDREC-COUNT.
001190       MOVE QM-FIRST-NAME
001200         TO WT-MR-FIRST-NAME(WT-MEDREC-COUNT).
001210       MOVE QM-LAST-NAME
001220         TO WT-MR-LAST-NAME(WT-MEDREC-COUNT).
001230       MOVE QM-BIRTH-DATE
001240         TO WT-MR-BIRTH-DATE(WT-MEDREC-COUNT).
001250       PERFORM 0210-COPY-QM-ITEMS VARYING W-ITEM-SUB
001260          FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
001270
001280       MOVE SPACES TO AL-PRINT-LINE.
001290       STRING "MEDICAL RECORD ADDED - " QM-FIRST-NAME
001300           " " QM-LAST-NAME
001310           DELIMITED BY SIZE INTO AL-PRINT-LINE.
001320       WRITE ALERT-RECORD.
001330
001340 0200-EXIT.
001350       EXIT.
001360
001370    0210-COPY-QM-ITEMS.
001380
001390       MOVE QM-MEDICATION-ENTRY(W-ITEM-SUB)
001400         TO WT-MR-MEDICATION-ENTRY(WT-MEDREC-COUNT W-ITEM-SUB).
001410       MOVE QM-ALLERGY-ENTRY(W-ITEM-SUB)
001420         TO WT-MR-ALLERGY-ENTRY(WT-MEDREC-COUNT W-ITEM-SUB).
001430
001440*    ------------------------------------------------------------
001450*    0300-CHANGE-MEDREC - REPLACES THE BIRTHDATE AND ALL FIVE
001460*    MEDICATION/ALLERGY SLOTS.  A NAME NOT ON FILE IS LOGGED
001470*    NOT-FOUND, NOT AUTOMATICALLY ADDED.
001480*    ------------------------------------------------------------
001490    0300-CHANGE-MEDREC.
001500
001510       MOVE "N" TO W-FOUND-SWITCH.
001520       MOVE ZERO TO W-MT-SUB.
001530       PERFORM 0310-LOOK-FOR-MEDREC UNTIL RECORD-FOUND
001540          OR W-MT-SUB NOT LESS THAN WT-MEDREC-COUNT.
001550
001560       MOVE SPACES TO AL-PRINT-LINE.
001570       IF NOT RECORD-FOUND
001580          STRING "MEDICAL RECORD NOT FOUND - " QM-FIRST-NAME
001590              " " QM-LAST-NAME
001600              DELIMITED BY SIZE INTO AL-PRINT-LINE
001610          GO TO 0320-WRITE-CHANGE-RESULT.
001620          MOVE QM-BIRTH-DATE TO WT-MR-BIRTH-DATE(W-MT-SUB).
001630          PERFORM 0330-COPY-QM-ITEMS-CHG VARYING W-ITEM-SUB
001640             FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
001650          STRING "MEDICAL RECORD CHANGED - " QM-FIRST-NAME
001660              " " QM-LAST-NAME
001670              DELIMITED BY SIZE INTO AL-PRINT-LINE.
001680
001690 0320-WRITE-CHANGE-RESULT.
001700       WRITE ALERT-RECORD.
001710
001720 0300-EXIT.
001730       EXIT.
001740
001750*    ------------------------------------------------------------
001760*    0330-COPY-QM-ITEMS-CHG - REPLACES ONE OF THE FIVE
001770*    MEDICATION/ALLERGY SLOTS ON A CHANGE, MIRRORING
001780*    0210-COPY-QM-ITEMS ABOVE.
001790*    ------------------------------------------------------------
001800    0330-COPY-QM-ITEMS-CHG.
001810
001820       MOVE QM-MEDICATION-ENTRY(W-ITEM-SUB)
001830         TO WT-MR-MEDICATION-ENTRY(W-MT-SUB W-ITEM-SUB).
001840       MOVE QM-ALLERGY-ENTRY(W-ITEM-SUB)
001850         TO WT-MR-ALLERGY-ENTRY(W-MT-SUB W-ITEM-SUB).
001860
001870    0310-LOOK-FOR-MEDREC.
001880
001890       ADD 1 TO W-MT-SUB.
001900       IF WT-MR-FIRST-NAME(W-MT-SUB) EQUAL QM-FIRST-NAME
001910          AND WT-MR-LAST-NAME(W-MT-SUB) EQUAL QM-LAST-NAME
001920             MOVE "Y" TO W-FOUND-SWITCH.
001930
001940*    ------------------------------------------------------------
001950*    0400-DELETE-MEDREC - REQ 5060 MADE THIS A FULL TABLE
001960*    COMPACTION, SAME AS PERSON-MAINTENANCE'S 0400-DELETE-PERSON,
001970*    SO EVERY MATCHING ROW IS REMOVED IN ONE PASS.
001980*    ------------------------------------------------------------
001990    0400-DELETE-MEDREC.
002000
002010       MOVE ZERO TO W-REMOVED-COUNT.
002020       MOVE ZERO TO W-KEEP-SUB.
002030       PERFORM 0410-KEEP-IF-NOT-MATCHED VARYING W-MT-SUB
002040          FROM 1 BY 1 UNTIL W-MT-SUB GREATER THAN
002050             WT-MEDREC-COUNT.
002060       MOVE W-KEEP-SUB TO WT-MEDREC-COUNT.
002070       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
002080
002090       MOVE SPACES TO AL-PRINT-LINE.
002100       STRING "MEDICAL RECORD(S) DELETED - " QM-FIRST-NAME
002110           " " QM-LAST-NAME " COUNT " W-REMOVED-COUNT-ED
002120           DELIMITED BY SIZE INTO AL-PRINT-LINE.
002130       WRITE ALERT-RECORD.
002140
002150 0400-EXIT.
002160       EXIT.
002170
002180    0410-KEEP-IF-NOT-MATCHED.
002190
002200       IF WT-MR-FIRST-NAME(W-MT-SUB) EQUAL QM-FIRST-NAME
002210          AND WT-MR-LAST-NAME(W-MT-SUB) EQUAL QM-LAST-NAME
002220             ADD 1 TO W-REMOVED-COUNT
002230       ELSE
002240          ADD 1 TO W-KEEP-SUB
002250          MOVE WT-MEDREC-ENTRY(W-MT-SUB)
002260            TO WT-MEDREC-ENTRY(W-KEEP-SUB).
