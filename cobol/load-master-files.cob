000100*    ------------------------------------------------------------
000110*    LOAD-MASTER-FILES - READS THE THREE ALERTS MASTER FILES
000120*    INTO THE WT-PERSON-TABLE / WT-FSTATION-TABLE / WT-MEDREC-
000130*    TABLE WORK AREAS (SEE wstable.cbl) SO THE REST OF THE RUN
000140*    CAN MAINTAIN AND QUERY THEM WITHOUT REOPENING THE FILES,
000150*    AND REWRITES THE MASTERS FROM THOSE TABLES AT END OF JOB.
000160*    A MISSING MASTER FILE LOADS AS AN EMPTY TABLE, NOT AN ERROR.
000170*    ------------------------------------------------------------
000180*    CHANGE LOG
000190*    06/12/86  RJK   ORIGINAL PROGRAM.  REPLACES THE OLD CARD
000200*    06/12/86  RJK   DECK LOAD RUN THAT FED THE MANUAL BINDERS.
000210*    03/02/88  RJK   ADDED THE FIRE-STATION MASTER (WAS PART OF
000220*    03/02/88  RJK   THE PERSON RECORD UNTIL STATIONS WERE SPLIT
000230*    03/02/88  RJK   OUT AS THEIR OWN FILE - REQ 1140).
000240*    09/21/91  DPT   ADDED SAVE-ALL-MASTERS SO A JOB CAN REWRITE
000250*    09/21/91  DPT   THE MASTERS AFTER A MAINTENANCE RUN INSTEAD
000260*    09/21/91  DPT   OF PATCHING THEM WITH A SEPARATE UTILITY.
000270*    11/30/98  RJK   Y2K - MASTERS NOW CARRY A 4-DIGIT BIRTH
000280*    11/30/98  RJK   YEAR; NO CHANGE NEEDED HERE, LOAD IS BLIND
000290*    11/30/98  RJK   TO THE MEDICAL-RECORD LAYOUT.
000300*    04/14/03  SNL   REQ 3958 - PERSON/FSTATION ADDRESS WIDTH
000310*    04/14/03  SNL   MATCHED TO 35 ON BOTH FILES.
000320*    09/27/22  DPT   REQ 5215 - RAISED TABLE SIZES, SEE WSTABLE.
000330*    04/03/23  SNL   REQ 5340 - LOG THE THREE TABLE COUNTS AT END
000340*    04/03/23  SNL   OF LOAD SO A REJECTED BATCH IS EASY TO SPOT
000350*    04/03/23  SNL   ON THE JOB LOG WITHOUT RUNNING A REPORT.
000360*    2024-06-11  DPT  REQ 5904 - A NEW DISTRICT'S FIRST RUN HAS NO
000370*    2024-06-11  DPT  MASTER TAPES CUT YET.  SLPERS/SLFSTA/SLMEDR
000380*    2024-06-11  DPT  ARE NOW OPTIONAL WITH A FILE STATUS FIELD
000390*    2024-06-11  DPT  APIECE; LOAD-ALL-MASTERS CHECKS THE STATUS
000400*    2024-06-11  DPT  AFTER EACH OPEN AND SKIPS THE LOAD-* PARA-
000410*    2024-06-11  DPT  GRAPH (LEAVING THE TABLE AT ZERO ROWS) WHEN
000420*    2024-06-11  DPT  THE FILE WASN'T FOUND ON THIS RUN.
000430    IDENTIFICATION DIVISION.
000440    PROGRAM-ID.    LOAD-MASTER-FILES.
000450    AUTHOR.        R J KOWALSKI.
000460    INSTALLATION.  CITY DATA PROCESSING CENTER.
000470    DATE-WRITTEN.  06/12/1986.
000480    DATE-COMPILED.
000490    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000500    ENVIRONMENT DIVISION.
000510    CONFIGURATION SECTION.
000520    SPECIAL-NAMES.
000530        CLASS VALID-ACTION IS "L" "S".
000540    INPUT-OUTPUT SECTION.
000550    FILE-CONTROL.
000560
000570       COPY "SLPERS.CBL".
000580       COPY "SLFSTA.CBL".
000590       COPY "SLMEDR.CBL".
000600
000610    DATA DIVISION.
000620    FILE SECTION.
000630
000640       COPY "FDPERS.CBL".
000650       COPY "FDFSTA.CBL".
000660       COPY "FDMEDR.CBL".
000670
000680    WORKING-STORAGE SECTION.
000690
000700*        WORKING PERSON FILE STATUS.
000710       01  W-PERSON-FILE-STATUS     PIC XX VALUE "00".
000720*        CONDITION-NAME - TRUE WHEN WORKING PERSON FILE OK APPLIES.
000730           88  W-PERSON-FILE-OK     VALUE "00" "05".
000740*        WORKING FIRE STATION FILE STATUS.
000750       01  W-FSTATION-FILE-STATUS   PIC XX VALUE "00".
000760*        CONDITION-NAME - TRUE WHEN WORKING FIRE STATION FILE OK
000770*        APPLIES.
000780           88  W-FSTATION-FILE-OK   VALUE "00" "05".
000790*        WORKING MEDICAL RECORD FILE STATUS.
000800       01  W-MEDREC-FILE-STATUS     PIC XX VALUE "00".
000810*        CONDITION-NAME - TRUE WHEN WORKING MEDICAL RECORD FILE OK
000820*        APPLIES.
000830           88  W-MEDREC-FILE-OK     VALUE "00" "05".
000840*        WORKING END OF FILE.
000850       01  W-END-OF-FILE            PIC X VALUE "N".
000860*        CONDITION-NAME - TRUE WHEN END OF FILE APPLIES.
000870           88  END-OF-FILE          VALUE "Y".
000880
000890*        WORKING SWITCHES.
000900       01  W-SWITCHES.
000910           05  FILLER               PIC X(04) VALUE SPACES.
000920
000930*        WORKING LOAD COUNTS.
000940       01  W-LOAD-COUNTS.
000950*        WORKING LINE COUNT PERSON COUNT.
000960           05  W-LC-PERSON-COUNT    PIC 9(4) COMP VALUE ZERO.
000970*        WORKING LINE COUNT FIRE STATION COUNT.
000980           05  W-LC-FSTATION-COUNT  PIC 9(4) COMP VALUE ZERO.
000990*        WORKING LINE COUNT MEDICAL RECORD COUNT.
001000           05  W-LC-MEDREC-COUNT    PIC 9(4) COMP VALUE ZERO.
001010*        WORKING LOAD COUNTS REDEFINES VIEW.
001020       01  W-LOAD-COUNTS-R REDEFINES W-LOAD-COUNTS.
001030*        WORKING LINE COUNT RAW BYTES.
001040           05  W-LC-RAW-BYTES       PIC X(06).
001050
001060*        WORKING SUBSCRIPT.
001070       77  W-SUBSCRIPT              PIC 9(4) COMP VALUE ZERO.
001080*        WORKING TABLE SUBSCRIPT.
001090       77  W-TABLE-SUB              PIC 9(4) COMP VALUE ZERO.
001100
001110    LINKAGE SECTION.
001120
001130*        LINKAGE ACTION.
001140       01  LK-ACTION                PIC X.
001150*        CONDITION-NAME - TRUE WHEN LINKAGE LOAD ACTION APPLIES.
001160           88  LK-LOAD-ACTION       VALUE "L".
001170*        CONDITION-NAME - TRUE WHEN LINKAGE SAVE ACTION APPLIES.
001180           88  LK-SAVE-ACTION       VALUE "S".
001190
001200       COPY "wstable.cbl".
001210
001220    PROCEDURE DIVISION USING LK-ACTION
001230                              WT-PERSON-TABLE
001240                              WT-FSTATION-TABLE
001250                              WT-MEDREC-TABLE.
001260
001270*    ------------------------------------------------------------
001280*    0100-MAIN-CONTROL - LK-ACTION IS EITHER "L" (STARTUP LOAD)
001290*    OR "S" (END-OF-JOB REWRITE); THE MAINTENANCE STEPS IN THE
001300*    RUN NEVER TOUCH THE MASTER FILES DIRECTLY.
001310*    ------------------------------------------------------------
001320    0100-MAIN-CONTROL.
001330
001340       IF LK-LOAD-ACTION
001350          GO TO 0110-CALL-LOAD.
001360       IF LK-SAVE-ACTION
001370          GO TO 0120-CALL-SAVE.
001380       GO TO 0100-EXIT.
001390
001400    0110-CALL-LOAD.
001410       PERFORM 0200-LOAD-ALL-MASTERS THRU 0200-EXIT.
001420       GO TO 0100-EXIT.
001430
001440    0120-CALL-SAVE.
001450       PERFORM 0300-SAVE-ALL-MASTERS THRU 0300-EXIT.
001460
001470 0100-EXIT.
001480       EXIT PROGRAM.
001490       STOP RUN.
001500
001510*    ------------------------------------------------------------
001520*    0200-LOAD-ALL-MASTERS - PERSON-MSTR, FSTATION-MSTR AND
001530*    MEDREC-MSTR ARE ALL OPTIONAL - A NEW DISTRICT MAY NOT HAVE
001540*    CUT ONE OF THE THREE TAPES YET.  FILE STATUS "05" MEANS THE
001550*    OPEN SUCCEEDED BUT THE FILE ISN'T THERE; IN THAT CASE THE
001560*    LOAD-* PARAGRAPH IS SKIPPED AND THE TABLE STAYS AT ZERO
001570*    ROWS INSTEAD OF ABENDING THE STEP.
001580*    ------------------------------------------------------------
001590    0200-LOAD-ALL-MASTERS.
001600       OPEN INPUT PERSON-FILE.
001610       IF W-PERSON-FILE-OK
001620          PERFORM 0210-LOAD-PERSONS
001630       ELSE
001640          MOVE ZERO TO WT-PERSON-COUNT.
001650       CLOSE PERSON-FILE.
001660
001670       OPEN INPUT FSTATION-FILE.
001680       IF W-FSTATION-FILE-OK
001690          PERFORM 0230-LOAD-FSTATIONS
001700       ELSE
001710          MOVE ZERO TO WT-FSTATION-COUNT.
001720       CLOSE FSTATION-FILE.
001730
001740       OPEN INPUT MEDREC-FILE.
001750       IF W-MEDREC-FILE-OK
001760          PERFORM 0250-LOAD-MEDRECS
001770       ELSE
001780          MOVE ZERO TO WT-MEDREC-COUNT.
001790       CLOSE MEDREC-FILE.
001800
001810       MOVE WT-PERSON-COUNT    TO W-LC-PERSON-COUNT.
001820       MOVE WT-FSTATION-COUNT  TO W-LC-FSTATION-COUNT.
001830       MOVE WT-MEDREC-COUNT    TO W-LC-MEDREC-COUNT.
001840*        PUTS A MESSAGE OUT TO THE JOB LOG.
001850       DISPLAY "LOAD-MASTER-FILES - RAW LOAD COUNT BYTES - "
001860          W-LC-RAW-BYTES.
001870
001880 0200-EXIT.
001890       EXIT.
001900
001910*    0210-LOAD-PERSONS/0220-LOAD-ONE-PERSON - ONE MASTER RECORD
001920*    BECOMES ONE PERSON TABLE ROW; NO FIELD IS DROPPED OR
001930*    REFORMATTED ON THE WAY IN.
001940    0210-LOAD-PERSONS.
001950
001960       MOVE ZERO TO WT-PERSON-COUNT.
001970       MOVE "N" TO W-END-OF-FILE.
001980*        READS THE NEXT PERSON-FILE RECORD.
001990       READ PERSON-FILE
002000           AT END MOVE "Y" TO W-END-OF-FILE.
002010       PERFORM 0220-LOAD-ONE-PERSON UNTIL END-OF-FILE.
002020
002030    0220-LOAD-ONE-PERSON.
002040
002050       ADD 1 TO WT-PERSON-COUNT.
002060*        LOADS WT-PR-FIRST-NAME(WT-PERSON-COUNT),
002070*        WT-PR-LAST-NAME(WT-PERSON-COUNT),
002080*        WT-PR-ADDRESS(WT-PERSON-COUNT) AND OTHER RELATED FIELDS FROM
002090*        THEIR SOURCES.
002100       MOVE PR-FIRST-NAME TO WT-PR-FIRST-NAME(WT-PERSON-COUNT).
002110       MOVE PR-LAST-NAME  TO WT-PR-LAST-NAME(WT-PERSON-COUNT).
002120       MOVE PR-ADDRESS    TO WT-PR-ADDRESS(WT-PERSON-COUNT).
002130       MOVE PR-CITY       TO WT-PR-CITY(WT-PERSON-COUNT).
002140       MOVE PR-ZIP        TO WT-PR-ZIP(WT-PERSON-COUNT).
002150       MOVE PR-PHONE      TO WT-PR-PHONE(WT-PERSON-COUNT).
002160       MOVE PR-EMAIL      TO WT-PR-EMAIL(WT-PERSON-COUNT).
002170
002180*        READS THE NEXT PERSON-FILE RECORD.
002190       READ PERSON-FILE
002200           AT END MOVE "Y" TO W-END-OF-FILE.
002210
002220*    0230-LOAD-FSTATIONS/0240-LOAD-ONE-FSTATION - SAME SHAPE AS
002230*    THE PERSON LOAD ABOVE, ONE ROW PER COVERED ADDRESS.
002240    0230-LOAD-FSTATIONS.
002250
002260       MOVE ZERO TO WT-FSTATION-COUNT.
002270       MOVE "N" TO W-END-OF-FILE.
002280*        READS THE NEXT FSTATION-FILE RECORD.
002290       READ FSTATION-FILE
002300           AT END MOVE "Y" TO W-END-OF-FILE.
002310       PERFORM 0240-LOAD-ONE-FSTATION UNTIL END-OF-FILE.
002320
002330    0240-LOAD-ONE-FSTATION.
002340
002350       ADD 1 TO WT-FSTATION-COUNT.
002360       MOVE FS-ADDRESS    TO WT-FS-ADDRESS(WT-FSTATION-COUNT).
002370       MOVE FS-STATION-NO TO WT-FS-STATION-NO(WT-FSTATION-COUNT).
002380
002390*        READS THE NEXT FSTATION-FILE RECORD.
002400       READ FSTATION-FILE
002410           AT END MOVE "Y" TO W-END-OF-FILE.
002420
002430*    0250-LOAD-MEDRECS/0260-LOAD-ONE-MEDREC - THE FIVE
002440*    MEDICATION/ALLERGY SLOTS ARE COPIED BY 0270 BELOW RATHER
002450*    THAN FIVE SEPARATE MOVES.
002460    0250-LOAD-MEDRECS.
002470
002480       MOVE ZERO TO WT-MEDREC-COUNT.
002490       MOVE "N" TO W-END-OF-FILE.
002500*        READS THE NEXT MEDREC-FILE RECORD.
002510       READ MEDREC-FILE
002520           AT END MOVE "Y" TO W-END-OF-FILE.
002530       PERFORM 0260-LOAD-ONE-MEDREC UNTIL END-OF-FILE.
002540
002550    0260-LOAD-ONE-MEDREC.
002560
002570       ADD 1 TO WT-MEDREC-COUNT.
002580       MOVE MR-FIRST-NAME TO WT-MR-FIRST-NAME(WT-MEDREC-COUNT).
002590       MOVE MR-LAST-NAME  TO WT-MR-LAST-NAME(WT-MEDREC-COUNT).
002600       MOVE MR-BIRTH-DATE TO WT-MR-BIRTH-DATE(WT-MEDREC-COUNT).
002610       PERFORM 0270-LOAD-ONE-MEDREC-TABLES VARYING W-TABLE-SUB
002620               FROM 1 BY 1 UNTIL W-TABLE-SUB > 5.
002630
002640*        READS THE NEXT MEDREC-FILE RECORD.
002650       READ MEDREC-FILE
002660           AT END MOVE "Y" TO W-END-OF-FILE.
002670
002680    0270-LOAD-ONE-MEDREC-TABLES.
002690
002700       MOVE MR-MEDICATION-ENTRY(W-TABLE-SUB)
002710         TO WT-MR-MEDICATION-ENTRY(WT-MEDREC-COUNT W-TABLE-SUB).
002720       MOVE MR-ALLERGY-ENTRY(W-TABLE-SUB)
002730         TO WT-MR-ALLERGY-ENTRY(WT-MEDREC-COUNT W-TABLE-SUB).
002740
002750*    ------------------------------------------------------------
002760*    0300-SAVE-ALL-MASTERS - END-OF-JOB REWRITE OF ALL THREE
002770*    MASTERS FROM THE IN-MEMORY TABLES, WHICH BY NOW REFLECT
002780*    ANY ADD/CHANGE/DELETE TRANSACTIONS PROCESSED THIS RUN.
002790*    ------------------------------------------------------------
002800    0300-SAVE-ALL-MASTERS.
002810
002820       OPEN OUTPUT PERSON-FILE.
002830       PERFORM 0310-SAVE-PERSONS VARYING W-SUBSCRIPT
002840               FROM 1 BY 1 UNTIL W-SUBSCRIPT > WT-PERSON-COUNT.
002850       CLOSE PERSON-FILE.
002860
002870       OPEN OUTPUT FSTATION-FILE.
002880       PERFORM 0320-SAVE-FSTATIONS VARYING W-SUBSCRIPT
002890               FROM 1 BY 1 UNTIL W-SUBSCRIPT > WT-FSTATION-COUNT.
002900       CLOSE FSTATION-FILE.
002910
002920       OPEN OUTPUT MEDREC-FILE.
002930       PERFORM 0330-SAVE-MEDRECS VARYING W-SUBSCRIPT
002940               FROM 1 BY 1 UNTIL W-SUBSCRIPT > WT-MEDREC-COUNT.
002950       CLOSE MEDREC-FILE.
002960
002970 0300-EXIT.
002980       EXIT.
002990
003000    0310-SAVE-PERSONS.
003010
003020*        LOADS PERSON-RECORD, PR-FIRST-NAME, PR-LAST-NAME AND OTHER
003030*        RELATED FIELDS FROM THEIR SOURCES.
003040       MOVE SPACES TO PERSON-RECORD.
003050       MOVE WT-PR-FIRST-NAME(W-SUBSCRIPT) TO PR-FIRST-NAME.
003060       MOVE WT-PR-LAST-NAME(W-SUBSCRIPT)  TO PR-LAST-NAME.
003070       MOVE WT-PR-ADDRESS(W-SUBSCRIPT)    TO PR-ADDRESS.
003080       MOVE WT-PR-CITY(W-SUBSCRIPT)       TO PR-CITY.
003090       MOVE WT-PR-ZIP(W-SUBSCRIPT)        TO PR-ZIP.
003100       MOVE WT-PR-PHONE(W-SUBSCRIPT)      TO PR-PHONE.
003110       MOVE WT-PR-EMAIL(W-SUBSCRIPT)      TO PR-EMAIL.
003120       WRITE PERSON-RECORD.
003130
003140    0320-SAVE-FSTATIONS.
003150
003160       MOVE SPACES TO FSTATION-RECORD.
003170       MOVE WT-FS-ADDRESS(W-SUBSCRIPT)    TO FS-ADDRESS.
003180       MOVE WT-FS-STATION-NO(W-SUBSCRIPT) TO FS-STATION-NO.
003190       WRITE FSTATION-RECORD.
003200
003210    0330-SAVE-MEDRECS.
003220
003230*        LOADS MEDREC-RECORD, MR-FIRST-NAME, MR-LAST-NAME AND OTHER
003240*        RELATED FIELDS FROM THEIR SOURCES.
003250       MOVE SPACES TO MEDREC-RECORD.
003260       MOVE WT-MR-FIRST-NAME(W-SUBSCRIPT) TO MR-FIRST-NAME.
003270       MOVE WT-MR-LAST-NAME(W-SUBSCRIPT)  TO MR-LAST-NAME.
003280       MOVE WT-MR-BIRTH-DATE(W-SUBSCRIPT) TO MR-BIRTH-DATE.
003290       PERFORM 0340-SAVE-ONE-MEDREC-TABLES VARYING W-TABLE-SUB
003300               FROM 1 BY 1 UNTIL W-TABLE-SUB > 5.
003310       WRITE MEDREC-RECORD.
003320
003330    0340-SAVE-ONE-MEDREC-TABLES.
003340
003350       MOVE WT-MR-MEDICATION-ENTRY(W-SUBSCRIPT W-TABLE-SUB)
003360         TO MR-MEDICATION-ENTRY(W-TABLE-SUB).
003370       MOVE WT-MR-ALLERGY-ENTRY(W-SUBSCRIPT W-TABLE-SUB)
003380         TO MR-ALLERGY-ENTRY(W-TABLE-SUB).
