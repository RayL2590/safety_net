000100*    FDQTRN - FD AND RECORD LAYOUT FOR THE QUERY/TRANSACTION FILE
000110*    QT-TRAN-CODE DRIVES WHICH OF THE REDEFINITIONS BELOW APPLIES
000120*      PA/PU/PD  = PERSON ADD/UPDATE/DELETE
000130*      FA/FU/FZ/FS = FSTATION ADD/UPDATE/DEL-BY-ADDR/DEL-BY-STA
000140*      MA/MU/MD  = MEDICAL-RECORD ADD/UPDATE/DELETE
000150*      SC/CA/PH/FI/FL/PI/CE = COVERAGE/CHILD/PHONE/FIRE/FLOOD/
000160*                              PERSON-INFO/COMMUNITY-EMAIL QUERY
000170*    2019-05-14  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000180*    2020-11-02  RJK  REQ 4180 - ADDED THE FLOOD QUERY'S STATION
000190*    2020-11-02  RJK  LIST (UP TO 10 STATIONS PER FLOOD REQUEST).
000200    FD  QTRAN-FILE
000210        LABEL RECORDS ARE STANDARD.
000220    01  QUERY-RECORD.
000230        05  QT-TRAN-CODE            PIC X(02).
000240        05  FILLER                  PIC X(320).
000250    01  QT-PERSON-XSACTION REDEFINES QUERY-RECORD.
000260        05  QP-TRAN-CODE            PIC X(02).
000270        05  QP-FIRST-NAME           PIC X(20).
000280        05  QP-LAST-NAME            PIC X(25).
000290        05  QP-ADDRESS              PIC X(35).
000300        05  QP-CITY                 PIC X(20).
000310        05  QP-ZIP                  PIC X(05).
000320        05  QP-PHONE                PIC X(12).
000330        05  QP-EMAIL                PIC X(35).
000340        05  FILLER                  PIC X(168).
000350    01  QT-FSTATION-XSACTION REDEFINES QUERY-RECORD.
000360        05  QF-TRAN-CODE            PIC X(02).
000370        05  QF-ADDRESS              PIC X(35).
000380        05  QF-STATION-NO           PIC 9(02).
000390        05  QF-NEW-STATION-NO       PIC 9(02).
000400        05  FILLER                  PIC X(281).
000410    01  QT-MEDREC-XSACTION REDEFINES QUERY-RECORD.
000420        05  QM-TRAN-CODE            PIC X(02).
000430        05  QM-FIRST-NAME           PIC X(20).
000440        05  QM-LAST-NAME            PIC X(25).
000450        05  QM-BIRTH-DATE           PIC 9(08).
000460        05  QM-MEDICATIONS OCCURS 5 TIMES.
000470            10  QM-MEDICATION-ENTRY PIC X(30).
000480        05  QM-ALLERGIES OCCURS 5 TIMES.
000490            10  QM-ALLERGY-ENTRY    PIC X(20).
000500        05  FILLER                  PIC X(17).
000510    01  QT-QUERY-XSACTION REDEFINES QUERY-RECORD.
000520        05  QQ-TRAN-CODE            PIC X(02).
000530        05  QQ-ADDRESS              PIC X(35).
000540        05  QQ-STATION-NO           PIC 9(02).
000550        05  QQ-STATION-COUNT        PIC 9(02).
000560        05  QQ-STATION-LIST OCCURS 10 TIMES
000570                                     PIC 9(02).
000580        05  QQ-FIRST-NAME           PIC X(20).
000590        05  QQ-LAST-NAME            PIC X(25).
000600        05  QQ-CITY                 PIC X(20).
000610        05  FILLER                  PIC X(196).
