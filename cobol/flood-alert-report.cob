000100*    ------------------------------------------------------------
000110*    FLOOD-ALERT-REPORT - "FL" QUERY.  GIVEN A LIST OF UP TO 10
000120*    FIRE STATION NUMBERS, FIRST MAKES SURE EVERY STATION ON THE
000130*    LIST IS A REAL STATION.  IF ANY ARE NOT, THE QUERY IS
000140*    CANCELLED AND THE BAD STATION NUMBERS ARE LISTED.  OTHERWISE
000150*    EVERY ADDRESS COVERED BY ANY LISTED STATION IS GROUPED AND
000160*    EVERY RESIDENT AT EACH ADDRESS IS LISTED UNDER IT.
000170*    ------------------------------------------------------------
000180*    CHANGE LOG
000190*    08/27/86  RJK   ORIGINAL PROGRAM (DEDUCTIBLES-REPORT).
000200*    04/19/90  RJK   ADDED THE VOUCHER SUBTOTAL BY PAID DATE, THE
000210*    04/19/90  RJK   AUDITORS WANTED A DAILY DEDUCTIBLE FIGURE.
000220*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000230*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
000240*    07/22/19  RJK   REQ 4899 - RECAST FOR THE SAFETYNET ALERTS
000250*    07/22/19  RJK   PROJECT.  THE PAID-DATE SORT/BREAK BECOMES A
000260*    07/22/19  RJK   STATION-LIST VALIDATION FOLLOWED BY AN
000270*    07/22/19  RJK   ADDRESS GROUPING OF RESIDENTS.  THE MASTER
000280*    07/22/19  RJK   TABLES ARE MEMORY-RESIDENT SO THE OLD SORT
000290*    07/22/19  RJK   VERB NO LONGER APPLIES; THE GROUPING IS DONE
000300*    07/22/19  RJK   WITH NESTED TABLE SCANS INSTEAD.
000310*    2024-06-11  DPT  REQ 5903 - THIS QUERY WENT OUT THE DOOR
000320*    2024-06-11  DPT  PRINTING NAME/PHONE/AGE ONLY.  THE FIRE
000330*    2024-06-11  DPT  ALERT REPORT'S MEDS/ALLERGY LINES WERE
000340*    2024-06-11  DPT  MISSING HERE TOO - ADDED DETAIL-2/DETAIL-3
000350*    2024-06-11  DPT  AND THE BUILD-MEDS-LIST/BUILD-ALLGY-LIST
000360*    2024-06-11  DPT  PARAGRAPHS TO MATCH.
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    FLOOD-ALERT-REPORT.
000390 AUTHOR.        R J KOWALSKI.
000400 INSTALLATION.  CITY DATA PROCESSING CENTER.
000410 DATE-WRITTEN.  08/27/1986.
000420 DATE-COMPILED.
000430 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     CLASS VALID-FOUND-SW IS "Y" "N".
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510    COPY "SLALRT.CBL".
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560    COPY "FDALRT.CBL".
000570
000580 WORKING-STORAGE SECTION.
000590
000600*        TITLE LINE.
000610    01  TITLE-LINE.
000620        05  FILLER              PIC X(01) VALUE SPACE.
000630        05  FILLER              PIC X(35) VALUE
000640            "SAFETYNET ALERTS - FLOOD ALERT".
000650        05  FILLER              PIC X(96) VALUE SPACES.
000660
000670*        HEADING MISSING.
000680    01  HEADING-MISSING.
000690        05  FILLER              PIC X(30) VALUE
000700            "STATION(S) NOT FOUND - QUERY".
000710        05  FILLER              PIC X(11) VALUE " CANCELLED.".
000720        05  FILLER              PIC X(91) VALUE SPACES.
000730
000740*        DETAIL MISSING.
000750    01  DETAIL-MISSING.
000760        05  FILLER              PIC X(11) VALUE "  STATION ".
000770*        DATE STATION NUMBER.
000780        05  DTM-STATION-NO      PIC Z9.
000790        05  FILLER              PIC X(119) VALUE SPACES.
000800
000810*        HEADING 1.
000820    01  HEADING-1.
000830        05  FILLER              PIC X(09) VALUE "ADDRESS  ".
000840*        HEADING ADDRESS.
000850        05  HDG-ADDRESS         PIC X(35).
000860        05  FILLER              PIC X(88) VALUE SPACES.
000870
000880*        DETAIL 1.
000890    01  DETAIL-1.
000900        05  FILLER              PIC X(03) VALUE SPACES.
000910*        DETAIL FIRST NAME.
000920        05  DTL-FIRST-NAME      PIC X(20).
000930*        DETAIL LAST NAME.
000940        05  DTL-LAST-NAME       PIC X(25).
000950*        DETAIL PHONE.
000960        05  DTL-PHONE           PIC X(12).
000970*        DETAIL AGE.
000980        05  DTL-AGE             PIC ZZ9.
000990        05  FILLER              PIC X(69) VALUE SPACES.
001000
001010*        DETAIL 2.
001020    01  DETAIL-2.
001030        05  FILLER              PIC X(06) VALUE SPACES.
001040        05  FILLER              PIC X(13) VALUE "MEDICATIONS: ".
001050*        DETAIL MEDICATIONS LIST.
001060        05  DTL-MEDS-LIST       PIC X(113).
001070
001080*        DETAIL 3.
001090    01  DETAIL-3.
001100        05  FILLER              PIC X(06) VALUE SPACES.
001110        05  FILLER              PIC X(11) VALUE "ALLERGIES: ".
001120*        DETAIL ALLERGY LIST.
001130        05  DTL-ALLGY-LIST      PIC X(115).
001140
001150*        TRAILER 1.
001160    01  TRAILER-1.
001170        05  FILLER              PIC X(03) VALUE SPACES.
001180        05  FILLER              PIC X(17) VALUE
001190            "RESIDENT COUNT - ".
001200*        TRAILER ADDRESS COUNT.
001210        05  TRL-ADDR-COUNT      PIC ZZZ9.
001220        05  FILLER              PIC X(108) VALUE SPACES.
001230
001240*        TRAILER 2.
001250    01  TRAILER-2.
001260        05  FILLER              PIC X(23) VALUE
001270            "TOTAL RESIDENT COUNT - ".
001280*        TRAILER TOTAL COUNT.
001290        05  TRL-TOTAL-COUNT     PIC ZZZ9.
001300        05  FILLER              PIC X(105) VALUE SPACES.
001310
001320*        WORKING ALL FOUND.
001330    01  W-ALL-FOUND             PIC X VALUE "N".
001340*        CONDITION-NAME - TRUE WHEN ALL STATIONS FOUND APPLIES.
001350        88  ALL-STATIONS-FOUND  VALUE "Y".
001360*        WORKING STATION FOUND.
001370    01  W-STATION-FOUND         PIC X VALUE "N".
001380*        CONDITION-NAME - TRUE WHEN STATION FOUND APPLIES.
001390        88  STATION-FOUND       VALUE "Y".
001400*        WORKING REQUESTED.
001410    01  W-REQUESTED             PIC X VALUE "N".
001420*        CONDITION-NAME - TRUE WHEN REQUESTED APPLIES.
001430        88  REQUESTED           VALUE "Y".
001440*        WORKING ADDRESS SEEN.
001450    01  W-ADDR-SEEN             PIC X VALUE "N".
001460*        CONDITION-NAME - TRUE WHEN ADDRESS SEEN APPLIES.
001470        88  ADDR-SEEN           VALUE "Y".
001480*        WORKING MED FOUND.
001490    01  W-MED-FOUND             PIC X VALUE "N".
001500*        CONDITION-NAME - TRUE WHEN MED FOUND APPLIES.
001510        88  MED-FOUND           VALUE "Y".
001520
001530*        WORKING FIND MED REC FIRST NAME.
001540    01  W-FMR-FIRST-NAME        PIC X(20).
001550*        WORKING FIND MED REC LAST NAME.
001560    01  W-FMR-LAST-NAME         PIC X(25).
001570
001580*        WORKING COVERAGE ADDRESS TABLE.
001590    01  W-COV-ADDRESS-TABLE.
001600*        WORKING COVERAGE ADDRESS ENTRY.
001610        05  W-COV-ADDRESS-ENTRY OCCURS 200 TIMES
001620                                     PIC X(35).
001630
001640*        WORKING MISSING STATION TABLE.
001650    01  W-MISSING-STATION-TABLE.
001660*        WORKING MISSING STATION.
001670        05  W-MISSING-STATION  OCCURS 10 TIMES
001680                                     PIC 9(02).
001690
001700*        WORKING FIRE STATION SUBSCRIPT.
001710    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
001720*        WORKING QS SUBSCRIPT.
001730    77  W-QS-SUB                PIC 9(4) COMP VALUE ZERO.
001740*        WORKING AD SUBSCRIPT.
001750    77  W-AD-SUB                PIC 9(4) COMP VALUE ZERO.
001760*        WORKING PERSON SUBSCRIPT.
001770    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
001780*        WORKING MEDICAL RECORD INDEX.
001790    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
001800*        WORKING ITEM SUBSCRIPT.
001810    77  W-ITEM-SUB              PIC 9(4) COMP VALUE ZERO.
001820*        WORKING MEDICATIONS POINTER.
001830    77  W-MEDS-PTR              PIC 9(4) COMP VALUE ZERO.
001840*        WORKING ALLERGY POINTER.
001850    77  W-ALLGY-PTR             PIC 9(4) COMP VALUE ZERO.
001860*        WORKING MISSING COUNT.
001870    77  W-MISSING-COUNT         PIC 9(4) COMP VALUE ZERO.
001880*        WORKING ADDRESS COUNT.
001890    77  W-ADDR-COUNT            PIC 9(4) COMP VALUE ZERO.
001900*        WORKING GROUP RESIDENT COUNT.
001910    77  W-GROUP-RESIDENT-COUNT  PIC 9(4) COMP VALUE ZERO.
001920*        WORKING TOTAL RESIDENT COUNT.
001930    77  W-TOTAL-RESIDENT-COUNT  PIC 9(4) COMP VALUE ZERO.
001940
001950    COPY "wsage.cbl".
001960
001970 LINKAGE SECTION.
001980
001990    COPY "FDQTRN.CBL".
002000    COPY "wstable.cbl".
002010
002020 PROCEDURE DIVISION USING QUERY-RECORD
002030                          WT-PERSON-TABLE
002040                          WT-FSTATION-TABLE
002050                          WT-MEDREC-TABLE.
002060
002070*    ------------------------------------------------------------
002080*    0100-MAIN-CONTROL - A STATION LIST WITH EVEN ONE BAD NUMBER
002090*    CANCELS THE WHOLE QUERY RATHER THAN REPORTING ON THE
002100*    STATIONS THAT DID VALIDATE - A PARTIAL FLOOD LIST IS WORSE
002110*    THAN NO LIST AT ALL FOR DISPATCH PLANNING.
002120*    ------------------------------------------------------------
002130 0100-MAIN-CONTROL.
002140
002150    OPEN EXTEND ALERT-FILE.
002160    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
002170
002180    MOVE TITLE-LINE TO AL-PRINT-LINE.
002190    WRITE ALERT-RECORD.
002200
002210    PERFORM 0200-VALIDATE-STATIONS THRU 0200-EXIT.
002220
002230    IF NOT ALL-STATIONS-FOUND
002240       GO TO 0110-CALL-MISSING.
002250    PERFORM 0300-COLLECT-COVERED-ADDRESSES THRU 0300-EXIT.
002260    PERFORM 0400-PRINT-ALL-ADDRESS-GROUPS THRU 0400-EXIT.
002270    GO TO 0100-EXIT.
002280
002290 0110-CALL-MISSING.
002300    PERFORM 0250-PRINT-MISSING-STATIONS THRU 0250-EXIT.
002310
002320 0100-EXIT.
002330    CLOSE ALERT-FILE.
002340    EXIT PROGRAM.
002350    STOP RUN.
002360
002370*    ------------------------------------------------------------
002380*    0200-VALIDATE-STATIONS - EVERY STATION NUMBER ON THE QUERY
002390*    RECORD MUST APPEAR ON THE FIRE-STATION MASTER FOR THE QUERY
002400*    TO PROCEED PAST THIS PARAGRAPH.
002410*    ------------------------------------------------------------
002420 0200-VALIDATE-STATIONS.
002430
002440    MOVE "Y" TO W-ALL-FOUND.
002450    MOVE ZERO TO W-MISSING-COUNT.
002460    MOVE ZERO TO W-QS-SUB.
002470    PERFORM 0210-CHECK-ONE-REQUESTED-STATION VARYING W-QS-SUB
002480       FROM 1 BY 1 UNTIL W-QS-SUB GREATER THAN
002490          QQ-STATION-COUNT.
002500
002510 0200-EXIT.
002520    EXIT.
002530
002540    0210-CHECK-ONE-REQUESTED-STATION.
002550
002560    MOVE "N" TO W-STATION-FOUND.
002570    MOVE ZERO TO W-FS-SUB.
002580    PERFORM 0220-SCAN-FOR-REQUESTED-STATION UNTIL STATION-FOUND
002590       OR W-FS-SUB NOT LESS THAN WT-FSTATION-COUNT.
002600
002610    IF NOT STATION-FOUND
002620       MOVE "N" TO W-ALL-FOUND
002630       ADD 1 TO W-MISSING-COUNT
002640       MOVE QQ-STATION-LIST(W-QS-SUB)
002650         TO W-MISSING-STATION(W-MISSING-COUNT).
002660
002670    0220-SCAN-FOR-REQUESTED-STATION.
002680
002690    ADD 1 TO W-FS-SUB.
002700    IF WT-FS-STATION-NO(W-FS-SUB) EQUAL QQ-STATION-LIST(W-QS-SUB)
002710       MOVE "Y" TO W-STATION-FOUND.
002720
002730*    ------------------------------------------------------------
002740*    0250-PRINT-MISSING-STATIONS - THE CANCELLATION LISTING; ONE
002750*    LINE PER STATION NUMBER THAT DIDN'T VALIDATE.
002760*    ------------------------------------------------------------
002770 0250-PRINT-MISSING-STATIONS.
002780
002790    MOVE HEADING-MISSING TO AL-PRINT-LINE.
002800    WRITE ALERT-RECORD.
002810    MOVE ZERO TO W-QS-SUB.
002820    PERFORM 0260-PRINT-ONE-MISSING VARYING W-QS-SUB
002830       FROM 1 BY 1 UNTIL W-QS-SUB GREATER THAN
002840          W-MISSING-COUNT.
002850
002860 0250-EXIT.
002870    EXIT.
002880
002890    0260-PRINT-ONE-MISSING.
002900
002910    MOVE W-MISSING-STATION(W-QS-SUB) TO DTM-STATION-NO.
002920    MOVE DETAIL-MISSING TO AL-PRINT-LINE.
002930    WRITE ALERT-RECORD.
002940
002950*    ------------------------------------------------------------
002960*    0300-COLLECT-COVERED-ADDRESSES - BUILDS THE DISTINCT LIST OF
002970*    ADDRESSES COVERED BY ANY REQUESTED STATION.  AN ADDRESS
002980*    COVERED BY TWO REQUESTED STATIONS IS KEPT ONLY ONCE.
002990*    ------------------------------------------------------------
003000 0300-COLLECT-COVERED-ADDRESSES.
003010
003020    MOVE ZERO TO W-ADDR-COUNT.
003030    MOVE ZERO TO W-FS-SUB.
003040    PERFORM 0310-CHECK-ONE-STATION-ROW VARYING W-FS-SUB
003050       FROM 1 BY 1 UNTIL W-FS-SUB GREATER THAN
003060          WT-FSTATION-COUNT.
003070
003080 0300-EXIT.
003090    EXIT.
003100
003110    0310-CHECK-ONE-STATION-ROW.
003120
003130    MOVE "N" TO W-REQUESTED.
003140    MOVE ZERO TO W-QS-SUB.
003150    PERFORM 0320-SCAN-REQUESTED-LIST UNTIL REQUESTED
003160       OR W-QS-SUB NOT LESS THAN QQ-STATION-COUNT.
003170
003180    IF REQUESTED
003190       PERFORM 0330-ADD-ADDRESS-IF-NEW.
003200
003210    0320-SCAN-REQUESTED-LIST.
003220
003230    ADD 1 TO W-QS-SUB.
003240    IF QQ-STATION-LIST(W-QS-SUB) EQUAL WT-FS-STATION-NO(W-FS-SUB)
003250       MOVE "Y" TO W-REQUESTED.
003260
003270    0330-ADD-ADDRESS-IF-NEW.
003280
003290    MOVE "N" TO W-ADDR-SEEN.
003300    MOVE ZERO TO W-AD-SUB.
003310    PERFORM 0340-SCAN-ADDR-TABLE UNTIL ADDR-SEEN
003320       OR W-AD-SUB NOT LESS THAN W-ADDR-COUNT.
003330
003340    IF NOT ADDR-SEEN
003350       ADD 1 TO W-ADDR-COUNT
003360       MOVE WT-FS-ADDRESS(W-FS-SUB)
003370         TO W-COV-ADDRESS-ENTRY(W-ADDR-COUNT).
003380
003390    0340-SCAN-ADDR-TABLE.
003400
003410    ADD 1 TO W-AD-SUB.
003420    IF W-COV-ADDRESS-ENTRY(W-AD-SUB)
003430          EQUAL WT-FS-ADDRESS(W-FS-SUB)
003440       MOVE "Y" TO W-ADDR-SEEN.
003450
003460*    ------------------------------------------------------------
003470*    0400-PRINT-ALL-ADDRESS-GROUPS - ONE HEADING/DETAIL/TRAILER
003480*    GROUP PER DISTINCT ADDRESS COLLECTED ABOVE, WITH A GRAND
003490*    TOTAL AFTER THE LAST GROUP.
003500*    ------------------------------------------------------------
003510 0400-PRINT-ALL-ADDRESS-GROUPS.
003520
003530    MOVE ZERO TO W-TOTAL-RESIDENT-COUNT.
003540    MOVE ZERO TO W-AD-SUB.
003550    PERFORM 0410-PRINT-ONE-ADDRESS-GROUP VARYING W-AD-SUB
003560       FROM 1 BY 1 UNTIL W-AD-SUB GREATER THAN
003570          W-ADDR-COUNT.
003580
003590    MOVE W-TOTAL-RESIDENT-COUNT TO TRL-TOTAL-COUNT.
003600    MOVE TRAILER-2 TO AL-PRINT-LINE.
003610    WRITE ALERT-RECORD.
003620
003630 0400-EXIT.
003640    EXIT.
003650
003660    0410-PRINT-ONE-ADDRESS-GROUP.
003670
003680    MOVE W-COV-ADDRESS-ENTRY(W-AD-SUB) TO HDG-ADDRESS.
003690    MOVE HEADING-1 TO AL-PRINT-LINE.
003700    WRITE ALERT-RECORD.
003710
003720    MOVE ZERO TO W-GROUP-RESIDENT-COUNT.
003730    MOVE ZERO TO W-PR-SUB.
003740    PERFORM 0420-CONSIDER-ONE-PERSON THRU 0420-EXIT
003750       VARYING W-PR-SUB
003760       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
003770          WT-PERSON-COUNT.
003780
003790    MOVE W-GROUP-RESIDENT-COUNT TO TRL-ADDR-COUNT.
003800    MOVE TRAILER-1 TO AL-PRINT-LINE.
003810    WRITE ALERT-RECORD.
003820
003830    ADD W-GROUP-RESIDENT-COUNT TO W-TOTAL-RESIDENT-COUNT.
003840
003850*    ------------------------------------------------------------
003860*    0420-CONSIDER-ONE-PERSON - A RESIDENT AT A DIFFERENT ADDRESS
003870*    THAN THE GROUP CURRENTLY BEING PRINTED IS SKIPPED.
003880*    ------------------------------------------------------------
003890 0420-CONSIDER-ONE-PERSON.
003900
003910    IF WT-PR-ADDRESS(W-PR-SUB)
003920          NOT EQUAL W-COV-ADDRESS-ENTRY(W-AD-SUB)
003930       GO TO 0420-EXIT.
003940    PERFORM 0430-PRINT-ONE-RESIDENT THRU 0430-EXIT.
003950
003960 0420-EXIT.
003970    EXIT.
003980
003990*    ------------------------------------------------------------
004000*    0430-PRINT-ONE-RESIDENT - AS IN FIRE-ALERT-REPORT: A
004010*    RESIDENT WITH NO MEDICAL RECORD PRINTS WITH AGE ZERO AND NO
004020*    MEDICATION/ALLERGY LINES RATHER THAN BEING SKIPPED, SINCE
004030*    THE FLOOD LIST'S PURPOSE IS A HEAD COUNT OF WHO'S AT THE
004040*    ADDRESS, NOT JUST WHO HAS A MEDICAL RECORD ON FILE.
004050*    ------------------------------------------------------------
004060 0430-PRINT-ONE-RESIDENT.
004070
004080    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
004090    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
004100*        CALLS "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE.
004110    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
004120                                      W-FMR-FIRST-NAME
004130                                      W-FMR-LAST-NAME
004140                                      W-MED-FOUND
004150                                      W-MR-INDEX.
004160
004170    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
004180    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
004190    MOVE WT-PR-PHONE(W-PR-SUB)      TO DTL-PHONE.
004200
004210    IF NOT MED-FOUND
004220       MOVE ZERO TO DTL-AGE
004230       GO TO 0432-WRITE-DETAIL-1.
004240    MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE.
004250    PERFORM CALC-AGE.
004260    MOVE AGEC-AGE TO DTL-AGE.
004270
004280 0432-WRITE-DETAIL-1.
004290    MOVE DETAIL-1 TO AL-PRINT-LINE.
004300    WRITE ALERT-RECORD.
004310
004320    ADD 1 TO W-GROUP-RESIDENT-COUNT.
004330
004340    IF NOT MED-FOUND
004350       GO TO 0430-EXIT.
004360    MOVE SPACES TO DTL-MEDS-LIST.
004370    MOVE 1 TO W-MEDS-PTR.
004380    PERFORM 0440-BUILD-MEDS-LIST VARYING W-ITEM-SUB
004390       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
004400    MOVE DETAIL-2 TO AL-PRINT-LINE.
004410    WRITE ALERT-RECORD.
004420    MOVE SPACES TO DTL-ALLGY-LIST.
004430    MOVE 1 TO W-ALLGY-PTR.
004440    PERFORM 0450-BUILD-ALLGY-LIST VARYING W-ITEM-SUB
004450       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
004460    MOVE DETAIL-3 TO AL-PRINT-LINE.
004470    WRITE ALERT-RECORD.
004480
004490 0430-EXIT.
004500    EXIT.
004510
004520    COPY "PLAGECAL.CBL".
004530    0440-BUILD-MEDS-LIST.
004540
004550    IF WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
004560          NOT EQUAL SPACES
004570       STRING WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
004580                    DELIMITED BY SPACE
004590              ", " DELIMITED BY SIZE
004600           INTO DTL-MEDS-LIST WITH POINTER W-MEDS-PTR.
004610
004620    0450-BUILD-ALLGY-LIST.
004630
004640    IF WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
004650          NOT EQUAL SPACES
004660       STRING WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
004670                    DELIMITED BY SPACE
004680              ", " DELIMITED BY SIZE
004690           INTO DTL-ALLGY-LIST WITH POINTER W-ALLGY-PTR.
