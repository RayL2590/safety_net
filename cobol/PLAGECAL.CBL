000100*    PLAGECAL - AGE-CALC PARAGRAPH, COPIED INTO THE PROCEDURE
000110*    DIVISION OF EVERY ALERTS REPORT PROGRAM.  CALLER MOVES
000120*    THE BIRTHDATE AND RUN DATE INTO AGEC-BIRTH-DATE AND
000130*    AGEC-RUN-DATE (SEE wsage.cbl) AND PERFORMS CALC-AGE.
000140*    1986-06-03  RJK  ORIGINAL PARAGRAPH (PLDATE.CBL) FOR THE
000150*    1986-06-03  RJK  VOUCHER DUE-DATE AGING EDIT.
000160*    1998-11-30  RJK  Y2K FIX - ACCEPT FROM DATE GAVE A 2-DIGIT
000170*    1998-11-30  RJK  YEAR; SWITCHED CALLERS TO DATE YYYYMMDD
000180*    1998-11-30  RJK  SO THE CCYY COMPARE ABOVE WORKS PAST 1999.
000190*    2019-06-10  RJK  REQ 4899 - RECAST AS PLAGECAL.CBL FOR THE
000200*    2019-06-10  RJK  ALERTS PROJECT; SAME SUBTRACT LOGIC NOW
000210*    2019-06-10  RJK  DRIVES AGE-FROM-BIRTHDATE INSTEAD OF
000220*    2019-06-10  RJK  DAYS-PAST-DUE.
000230 CALC-AGE.
000240
000250    SUBTRACT AGEC-BIRTH-CCYY FROM AGEC-RUN-CCYY
000260        GIVING AGEC-YEARS.
000270
000280    IF AGEC-RUN-MM < AGEC-BIRTH-MM
000290       SUBTRACT 1 FROM AGEC-YEARS
000300    ELSE
000310       IF AGEC-RUN-MM = AGEC-BIRTH-MM
000320          AND AGEC-RUN-DD < AGEC-BIRTH-DD
000330             SUBTRACT 1 FROM AGEC-YEARS.
000340
000350    MOVE AGEC-YEARS TO AGEC-AGE.
