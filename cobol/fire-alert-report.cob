000100*    ------------------------------------------------------------
000110*    FIRE-ALERT-REPORT - "FI" QUERY.  GIVEN AN ADDRESS, LISTS
000120*    EVERY RESIDENT WITH PHONE, AGE, MEDICATIONS AND ALLERGIES,
000130*    AND NAMES THE FIRE STATION THAT COVERS THE ADDRESS (OR
000140*    "UNKNOWN" IF NO STATION COVERS IT) SO RESPONDING CREWS KNOW
000150*    WHAT THEY WILL FIND ON ARRIVAL.
000160*    ------------------------------------------------------------
000170*    CHANGE LOG
000180*    08/20/86  RJK   ORIGINAL PROGRAM (DISPLAY-VENDOR-BY-NUMBER).
000190*    09/14/95  DPT   ADDED THE VENDOR-CONTACT LINE TO THE SCREEN,
000200*    09/14/95  DPT   PURCHASING WANTED THE NAME ON-SCREEN TOO.
000210*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000220*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
000230*    07/15/19  RJK   REQ 4898 - RECAST FOR THE SAFETYNET ALERTS
000240*    07/15/19  RJK   PROJECT.  KEY IS NOW A HOUSEHOLD ADDRESS,
000250*    07/15/19  RJK   MEDICATIONS/ALLERGIES REPLACE THE VENDOR
000260*    07/15/19  RJK   TERMS DISPLAY LINES.
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    FIRE-ALERT-REPORT.
000290 AUTHOR.        R J KOWALSKI.
000300 INSTALLATION.  CITY DATA PROCESSING CENTER.
000310 DATE-WRITTEN.  08/20/1986.
000320 DATE-COMPILED.
000330 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS VALID-FOUND-SW IS "Y" "N".
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400
000410    COPY "SLALRT.CBL".
000420
000430 DATA DIVISION.
000440 FILE SECTION.
000450
000460    COPY "FDALRT.CBL".
000470
000480 WORKING-STORAGE SECTION.
000490
000500*        TITLE LINE.
000510    01  TITLE-LINE.
000520        05  FILLER              PIC X(14) VALUE "FIRE ALERT - ".
000530*        TOTAL ADDRESS.
000540        05  TTL-ADDRESS         PIC X(35).
000550        05  FILLER              PIC X(05) VALUE " STA ".
000560*        TOTAL STATION NUMBER.
000570        05  TTL-STATION-NO      PIC X(07).
000580        05  FILLER              PIC X(71) VALUE SPACES.
000590
000600*        DETAIL 1.
000610    01  DETAIL-1.
000620        05  FILLER              PIC X(03) VALUE SPACES.
000630*        DETAIL FIRST NAME.
000640        05  DTL-FIRST-NAME      PIC X(20).
000650*        DETAIL LAST NAME.
000660        05  DTL-LAST-NAME       PIC X(25).
000670*        DETAIL PHONE.
000680        05  DTL-PHONE           PIC X(12).
000690*        DETAIL AGE.
000700        05  DTL-AGE             PIC ZZ9.
000710        05  FILLER              PIC X(69) VALUE SPACES.
000720
000730*        DETAIL 2.
000740    01  DETAIL-2.
000750        05  FILLER              PIC X(06) VALUE SPACES.
000760        05  FILLER              PIC X(13) VALUE "MEDICATIONS: ".
000770*        DETAIL MEDICATIONS LIST.
000780        05  DTL-MEDS-LIST       PIC X(113).
000790
000800*        DETAIL 3.
000810    01  DETAIL-3.
000820        05  FILLER              PIC X(06) VALUE SPACES.
000830        05  FILLER              PIC X(11) VALUE "ALLERGIES: ".
000840*        DETAIL ALLERGY LIST.
000850        05  DTL-ALLGY-LIST      PIC X(115).
000860
000870*        TRAILER 1.
000880    01  TRAILER-1.
000890        05  FILLER              PIC X(17) VALUE
000900            "RESIDENT COUNT - ".
000910*        TRAILER RESIDENT COUNT.
000920        05  TRL-RESIDENT-COUNT  PIC ZZZ9.
000930        05  FILLER              PIC X(111) VALUE SPACES.
000940
000950*        WORKING COVERAGE FOUND.
000960    01  W-COV-FOUND             PIC X VALUE "N".
000970*        CONDITION-NAME - TRUE WHEN COVERAGE FOUND APPLIES.
000980        88  COV-FOUND           VALUE "Y".
000990*        WORKING MED FOUND.
001000    01  W-MED-FOUND             PIC X VALUE "N".
001010*        CONDITION-NAME - TRUE WHEN MED FOUND APPLIES.
001020        88  MED-FOUND           VALUE "Y".
001030
001040*        WORKING COVERAGE ADDRESS.
001050    01  W-COV-ADDRESS           PIC X(35).
001060*        WORKING COVERAGE STATION NUMBER.
001070    01  W-COV-STATION-NO        PIC 9(02).
001080*        WORKING COVERAGE STATION ED.
001090    01  W-COV-STATION-ED        PIC Z9.
001100
001110*        WORKING FIND MED REC FIRST NAME.
001120    01  W-FMR-FIRST-NAME        PIC X(20).
001130*        WORKING FIND MED REC LAST NAME.
001140    01  W-FMR-LAST-NAME         PIC X(25).
001150
001160*        WORKING FIRE STATION SUBSCRIPT.
001170    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
001180*        WORKING PERSON SUBSCRIPT.
001190    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
001200*        WORKING MEDICAL RECORD INDEX.
001210    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
001220*        WORKING ITEM SUBSCRIPT.
001230    77  W-ITEM-SUB              PIC 9(4) COMP VALUE ZERO.
001240*        WORKING RESIDENT COUNT.
001250    77  W-RESIDENT-COUNT        PIC 9(4) COMP VALUE ZERO.
001260*        WORKING MEDICATIONS POINTER.
001270    77  W-MEDS-PTR              PIC 9(4) COMP VALUE ZERO.
001280*        WORKING ALLERGY POINTER.
001290    77  W-ALLGY-PTR             PIC 9(4) COMP VALUE ZERO.
001300
001310    COPY "wsage.cbl".
001320
001330 LINKAGE SECTION.
001340
001350    COPY "FDQTRN.CBL".
001360    COPY "wstable.cbl".
001370
001380 PROCEDURE DIVISION USING QUERY-RECORD
001390                           WT-PERSON-TABLE
001400                           WT-FSTATION-TABLE
001410                           WT-MEDREC-TABLE.
001420
001430*    ------------------------------------------------------------
001440*    0100-MAIN-CONTROL - LOOKS UP THE SERVING STATION ONCE FOR
001450*    THE TITLE LINE (AN ADDRESS COVERED BY NO STATION PRINTS
001460*    "UNKNOWN" RATHER THAN ABORTING THE QUERY), THEN SCANS THE
001470*    PERSON TABLE FOR EVERY RESIDENT AT THE ADDRESS.
001480*    ------------------------------------------------------------
001490 0100-MAIN-CONTROL.
001500
001510    OPEN EXTEND ALERT-FILE.
001520    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
001530
001540    MOVE QQ-ADDRESS TO W-COV-ADDRESS.
001550    PERFORM FIND-SERVING-STATION.
001560
001570    MOVE QQ-ADDRESS TO TTL-ADDRESS.
001580    IF NOT COV-FOUND
001590       MOVE "UNKNOWN" TO TTL-STATION-NO
001600       GO TO 0110-WRITE-TITLE.
001610    MOVE W-COV-STATION-NO TO W-COV-STATION-ED.
001620    MOVE W-COV-STATION-ED TO TTL-STATION-NO.
001630
001640 0110-WRITE-TITLE.
001650    MOVE TITLE-LINE TO AL-PRINT-LINE.
001660    WRITE ALERT-RECORD.
001670
001680    COPY "PLSTATN.CBL".
001690
001700    MOVE ZERO TO W-RESIDENT-COUNT.
001710    MOVE ZERO TO W-PR-SUB.
001720    PERFORM 0200-CONSIDER-ONE-PERSON THRU 0200-EXIT
001730       VARYING W-PR-SUB
001740       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
001750          WT-PERSON-COUNT.
001760
001770    MOVE W-RESIDENT-COUNT TO TRL-RESIDENT-COUNT.
001780    MOVE TRAILER-1 TO AL-PRINT-LINE.
001790    WRITE ALERT-RECORD.
001800
001810    CLOSE ALERT-FILE.
001820 0100-EXIT.
001830    EXIT PROGRAM.
001840    STOP RUN.
001850
001860*    ------------------------------------------------------------
001870*    0200-CONSIDER-ONE-PERSON - A RESIDENT AT A DIFFERENT ADDRESS
001880*    SKIPS STRAIGHT TO 0200-EXIT.
001890*    ------------------------------------------------------------
001900 0200-CONSIDER-ONE-PERSON.
001910
001920    IF WT-PR-ADDRESS(W-PR-SUB) NOT EQUAL QQ-ADDRESS
001930       GO TO 0200-EXIT.
001940    PERFORM 0210-PRINT-ONE-RESIDENT THRU 0210-EXIT.
001950
001960 0200-EXIT.
001970    EXIT.
001980
001990*    ------------------------------------------------------------
002000*    0210-PRINT-ONE-RESIDENT - NAME/PHONE ALWAYS PRINT.  AGE IS
002010*    ZERO AND THE MEDS/ALLERGY LINES (DETAIL-2/DETAIL-3) ARE
002020*    SKIPPED WHEN THE PERSON HAS NO MEDICAL RECORD - A RESIDENT
002030*    CAN BE ON THE ADDRESS BUT NEVER ADDED TO THE MEDREC MASTER.
002040*    ------------------------------------------------------------
002050 0210-PRINT-ONE-RESIDENT.
002060
002070    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
002080    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
002090*        CALLS "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE.
002100    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
002110                                      W-FMR-FIRST-NAME
002120                                      W-FMR-LAST-NAME
002130                                      W-MED-FOUND
002140                                      W-MR-INDEX.
002150
002160    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
002170    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
002180    MOVE WT-PR-PHONE(W-PR-SUB)      TO DTL-PHONE.
002190
002200    IF NOT MED-FOUND
002210       MOVE ZERO TO DTL-AGE
002220       GO TO 0212-WRITE-DETAIL-1.
002230    MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE.
002240    PERFORM CALC-AGE.
002250    MOVE AGEC-AGE TO DTL-AGE.
002260
002270 0212-WRITE-DETAIL-1.
002280    MOVE DETAIL-1 TO AL-PRINT-LINE.
002290    WRITE ALERT-RECORD.
002300
002310    IF NOT MED-FOUND
002320       GO TO 0210-EXIT.
002330    MOVE SPACES TO DTL-MEDS-LIST.
002340    MOVE 1 TO W-MEDS-PTR.
002350    PERFORM 0220-BUILD-MEDS-LIST VARYING W-ITEM-SUB
002360       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
002370    MOVE DETAIL-2 TO AL-PRINT-LINE.
002380    WRITE ALERT-RECORD.
002390    MOVE SPACES TO DTL-ALLGY-LIST.
002400    MOVE 1 TO W-ALLGY-PTR.
002410    PERFORM 0230-BUILD-ALLGY-LIST VARYING W-ITEM-SUB
002420       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
002430    MOVE DETAIL-3 TO AL-PRINT-LINE.
002440    WRITE ALERT-RECORD.
002450
002460    ADD 1 TO W-RESIDENT-COUNT.
002470
002480    COPY "PLAGECAL.CBL".
002490
002500 0210-EXIT.
002510    EXIT.
002520
002530*    ------------------------------------------------------------
002540*    0220-BUILD-MEDS-LIST - APPENDS ONE MEDICATION SLOT TO THE
002550*    COMMA-JOINED LIST; A BLANK SLOT (UNUSED OF THE FIVE) ADDS
002560*    NOTHING.
002570*    ------------------------------------------------------------
002580 0220-BUILD-MEDS-LIST.
002590
002600    IF WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
002610          NOT EQUAL SPACES
002620       STRING WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
002630                    DELIMITED BY SPACE
002640              ", " DELIMITED BY SIZE
002650           INTO DTL-MEDS-LIST WITH POINTER W-MEDS-PTR.
002660
002670*    ------------------------------------------------------------
002680*    0230-BUILD-ALLGY-LIST - SAME IDIOM AS 0220-BUILD-MEDS-LIST,
002690*    ONE ALLERGY SLOT AT A TIME.
002700*    ------------------------------------------------------------
002710 0230-BUILD-ALLGY-LIST.
002720
002730    IF WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
002740          NOT EQUAL SPACES
002750       STRING WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
002760                    DELIMITED BY SPACE
002770              ", " DELIMITED BY SIZE
002780           INTO DTL-ALLGY-LIST WITH POINTER W-ALLGY-PTR.
