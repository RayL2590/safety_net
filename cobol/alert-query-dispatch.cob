000100*    ------------------------------------------------------------
000110*    ALERT-QUERY-DISPATCH - CALLED BY SAFETYNET-ALERT-RUN FOR
000120*    EVERY TRANSACTION WHOSE CODE IS ONE OF THE SEVEN ALERT/QUERY
000130*    CODES.  LOOKS AT QT-TRAN-CODE AND CALLS THE ONE REPORT
000140*    PROGRAM THAT KNOWS HOW TO ANSWER THAT QUERY.  NO OTHER
000150*    PROGRAM HAS TO KNOW THE FULL LIST OF QUERY CODES.
000160*    ------------------------------------------------------------
000170*    CHANGE LOG
000180*    09/17/86  RJK   ORIGINAL PROGRAM (PAYMENT-MODE).
000190*    02/08/94  DPT   ADDED OPTION 8, THE DEDUCTIBLES REPORT, AT
000200*    02/08/94  DPT   THE COMPTROLLER'S REQUEST.
000210*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000220*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
000230*    08/12/19  RJK   REQ 4902 - RECAST FOR THE SAFETYNET ALERTS
000240*    08/12/19  RJK   PROJECT.  THE SCREEN MENU BECOMES A BATCH
000250*    08/12/19  RJK   DISPATCH ON THE TRANSACTION CODE INSTEAD OF
000260*    08/12/19  RJK   AN OPERATOR KEYSTROKE.
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    ALERT-QUERY-DISPATCH.
000290 AUTHOR.        R J KOWALSKI.
000300 INSTALLATION.  CITY DATA PROCESSING CENTER.
000310 DATE-WRITTEN.  09/17/1986.
000320 DATE-COMPILED.
000330 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS VALID-FOUND-SW IS "Y" "N".
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400 DATA DIVISION.
000410 FILE SECTION.
000420 WORKING-STORAGE SECTION.
000430
000440*        W-QUERY-CODE-OK IS FLIPPED TO "Y" THE MOMENT ANY OF THE
000450*        SEVEN CALL PARAGRAPHS IS ENTERED; IF IT IS STILL "N"
000460*        AFTER THE CASCADE OF GO TO'S FALLS THROUGH, THE CODE ON
000470*        THE TRANSACTION WASN'T ONE OF THE SEVEN THIS PROGRAM
000480    01  W-QUERY-CODE-OK         PIC X VALUE "N".
000490*        KNOWS AND GETS LOGGED RATHER THAN IGNORED.
000500        88  QUERY-CODE-OK       VALUE "Y".
000510
000520 LINKAGE SECTION.
000530
000540    COPY "FDQTRN.CBL".
000550    COPY "wstable.cbl".
000560
000570 PROCEDURE DIVISION USING QUERY-RECORD
000580                          WT-PERSON-TABLE
000590                          WT-FSTATION-TABLE
000600                          WT-MEDREC-TABLE.
000610
000620*    ------------------------------------------------------------
000630*    0100-MAIN-CONTROL - A STRAIGHT CASCADE OF GO TO'S, ONE PER
000640*    QUERY CODE, EACH LANDING ON A ONE-LINE CALL PARAGRAPH AND
000650*    THEN JUMPING TO THE COMMON EXIT.  IF NONE OF THE SEVEN
000660*    CODES MATCH THE TRANSACTION IS LOGGED AS UNKNOWN RATHER
000670*    THAN SILENTLY DROPPED - A BAD TRANSACTION CODE ON THE
000680*    QUERY FILE MEANS SOMETHING UPSTREAM IS BROKEN.
000690*    ------------------------------------------------------------
000700 0100-MAIN-CONTROL.
000710
000720    MOVE "N" TO W-QUERY-CODE-OK.
000730
000740    IF QT-TRAN-CODE EQUAL "SC"
000750       GO TO 0110-CALL-STATION-COVERAGE.
000760    IF QT-TRAN-CODE EQUAL "CA"
000770       GO TO 0120-CALL-CHILD-ALERT.
000780    IF QT-TRAN-CODE EQUAL "PH"
000790       GO TO 0130-CALL-PHONE-ALERT.
000800    IF QT-TRAN-CODE EQUAL "FI"
000810       GO TO 0140-CALL-FIRE-ALERT.
000820    IF QT-TRAN-CODE EQUAL "FL"
000830       GO TO 0150-CALL-FLOOD-ALERT.
000840    IF QT-TRAN-CODE EQUAL "PI"
000850       GO TO 0160-CALL-PERSON-INFO.
000860    IF QT-TRAN-CODE EQUAL "CE"
000870       GO TO 0170-CALL-COMMUNITY-EMAIL.
000880
000890*        NONE OF THE SEVEN CODES MATCHED.
000900    PERFORM 0900-LOG-UNKNOWN-QUERY-CODE THRU 0900-EXIT.
000910    GO TO 0999-EXIT.
000920
000930 0110-CALL-STATION-COVERAGE.
000940    MOVE "Y" TO W-QUERY-CODE-OK.
000950*        CALLS "STATION-COVERAGE-REPORT" USING QUERY-RECORD.
000960    CALL "STATION-COVERAGE-REPORT" USING QUERY-RECORD
000970                                             WT-PERSON-TABLE
000980                                             WT-FSTATION-TABLE
000990                                             WT-MEDREC-TABLE.
001000    GO TO 0999-EXIT.
001010
001020 0120-CALL-CHILD-ALERT.
001030    MOVE "Y" TO W-QUERY-CODE-OK.
001040*        CALLS "CHILD-ALERT-REPORT" USING QUERY-RECORD.
001050    CALL "CHILD-ALERT-REPORT" USING QUERY-RECORD
001060                                        WT-PERSON-TABLE
001070                                        WT-FSTATION-TABLE
001080                                        WT-MEDREC-TABLE.
001090    GO TO 0999-EXIT.
001100
001110 0130-CALL-PHONE-ALERT.
001120    MOVE "Y" TO W-QUERY-CODE-OK.
001130*        CALLS "PHONE-ALERT-REPORT" USING QUERY-RECORD.
001140    CALL "PHONE-ALERT-REPORT" USING QUERY-RECORD
001150                                        WT-PERSON-TABLE
001160                                        WT-FSTATION-TABLE
001170                                        WT-MEDREC-TABLE.
001180    GO TO 0999-EXIT.
001190
001200 0140-CALL-FIRE-ALERT.
001210    MOVE "Y" TO W-QUERY-CODE-OK.
001220*        CALLS "FIRE-ALERT-REPORT" USING QUERY-RECORD.
001230    CALL "FIRE-ALERT-REPORT" USING QUERY-RECORD
001240                                       WT-PERSON-TABLE
001250                                       WT-FSTATION-TABLE
001260                                       WT-MEDREC-TABLE.
001270    GO TO 0999-EXIT.
001280
001290 0150-CALL-FLOOD-ALERT.
001300    MOVE "Y" TO W-QUERY-CODE-OK.
001310*        CALLS "FLOOD-ALERT-REPORT" USING QUERY-RECORD.
001320    CALL "FLOOD-ALERT-REPORT" USING QUERY-RECORD
001330                                        WT-PERSON-TABLE
001340                                        WT-FSTATION-TABLE
001350                                        WT-MEDREC-TABLE.
001360    GO TO 0999-EXIT.
001370
001380 0160-CALL-PERSON-INFO.
001390    MOVE "Y" TO W-QUERY-CODE-OK.
001400*        CALLS "PERSON-INFO-REPORT" USING QUERY-RECORD.
001410    CALL "PERSON-INFO-REPORT" USING QUERY-RECORD
001420                                        WT-PERSON-TABLE
001430                                        WT-FSTATION-TABLE
001440                                        WT-MEDREC-TABLE.
001450    GO TO 0999-EXIT.
001460
001470 0170-CALL-COMMUNITY-EMAIL.
001480    MOVE "Y" TO W-QUERY-CODE-OK.
001490*        CALLS "COMMUNITY-EMAIL-REPORT" USING QUERY-RECORD.
001500    CALL "COMMUNITY-EMAIL-REPORT" USING QUERY-RECORD
001510                                            WT-PERSON-TABLE
001520                                            WT-FSTATION-TABLE
001530                                            WT-MEDREC-TABLE.
001540    GO TO 0999-EXIT.
001550
001560*        A CODE THAT REACHES HERE GOT PAST SAFETYNET-ALERT-RUN'S
001570*        OWN DISPATCH TEST, WHICH MEANS THE TWO PROGRAMS' LISTS
001580*        OF RECOGNIZED CODES HAVE DRIFTED APART - WORTH A LOOK
001590*        BY WHOEVER IS ON CALL, NOT JUST A DROPPED TRANSACTION.
001600 0900-LOG-UNKNOWN-QUERY-CODE.
001610
001620*        PUTS A MESSAGE OUT TO THE JOB LOG.
001630    DISPLAY "ALERT-QUERY-DISPATCH - UNKNOWN QUERY CODE - "
001640       QT-TRAN-CODE.
001650
001660 0900-EXIT.
001670    EXIT.
001680
001690 0999-EXIT.
001700    EXIT PROGRAM.
