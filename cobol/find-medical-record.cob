000100*    ------------------------------------------------------------
000110*    FIND-MEDICAL-RECORD - LOOKS UP A MEDICAL RECORD IN THE
000120*    WT-MEDREC-TABLE BY FIRST NAME + LAST NAME (LOOK-FOR-RECORD
000130*    STYLE LINEAR SCAN, SAME AS THE OLD VOUCHER-LOOKUP LOGIC).
000140*    CALLED BY EVERY REPORT PROGRAM THAT HAS TO PULL PHONE, AGE,
000150*    MEDICATIONS OR ALLERGIES FOR A PERSON IT HAS ALREADY FOUND
000160*    IN THE PERSON TABLE.  SETS LK-FMR-FOUND TO "Y" OR "N" AND,
000170*    WHEN FOUND, LK-FMR-INDEX TO THE TABLE ROW SO THE CALLER CAN
000180*    REACH INTO WT-MEDREC-TABLE DIRECTLY FOR THE REMAINING FIELDS
000190*    ------------------------------------------------------------
000200*    CHANGE LOG
000210*    07/09/86  RJK   ORIGINAL PROGRAM, CALLED FROM THE VOUCHER
000220*    07/09/86  RJK   PAY PARAGRAPHS TO PULL THE VENDOR TERMS.
000230*    02/18/90  RJK   REQ 1288 - REWRITTEN FOR THE MEDICAL RECORD
000240*    02/18/90  RJK   TABLE, RETURNS A TABLE INDEX INSTEAD OF
000250*    02/18/90  RJK   COPYING THE WHOLE RECORD BACK.
000260*    11/30/98  DPT   Y2K - CALLER NOW SUPPLIES A 4-DIGIT RUN
000270*    11/30/98  DPT   YEAR SO AGE CALLS DOWNSTREAM COMPARE RIGHT.
000280*    05/06/12  SNL   REQ 4402 - EXIT PROGRAM AS SOON AS A MATCH
000290*    05/06/12  SNL   IS FOUND, SEARCH USED TO RUN THE FULL TABLE.
000300*    04/03/23  SNL   REQ 5341 - COMPARE THE COMBINED NAME AS ONE
000310*    04/03/23  SNL   FIELD, ONE COMPARE INSTEAD OF TWO, AND TRACE
000320*    04/03/23  SNL   THE LAST SUBSCRIPT TRIED WHEN NOT FOUND.
000330    IDENTIFICATION DIVISION.
000340    PROGRAM-ID.    FIND-MEDICAL-RECORD.
000350    AUTHOR.        R J KOWALSKI.
000360    INSTALLATION.  CITY DATA PROCESSING CENTER.
000370    DATE-WRITTEN.  07/09/1986.
000380    DATE-COMPILED.
000390    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000400    ENVIRONMENT DIVISION.
000410    CONFIGURATION SECTION.
000420    SPECIAL-NAMES.
000430        CLASS VALID-FOUND-SW IS "Y" "N".
000440    DATA DIVISION.
000450    WORKING-STORAGE SECTION.
000460
000470*        W-MR-SUB DOUBLES AS THE SEARCH SUBSCRIPT AND, VIA THE
000480*        REDEFINES BELOW, AS THE TWO RAW DIGITS DISPLAYED ON
000490*        THE NOT-FOUND TRACE LINE - NO SEPARATE EDIT FIELD
000500*        NEEDED FOR A DIAGNOSTIC MESSAGE.
000510       01  W-MR-SUB                 PIC 9(4) COMP VALUE ZERO.
000520*        WORKING MEDICAL RECORD SUBSCRIPT REDEFINES VIEW.
000530       01  W-MR-SUB-R REDEFINES W-MR-SUB
000540                                PIC X(02).
000550
000560*        THE CALLER'S FIRST/LAST NAME ARE MOVED HERE AND
000570*        RE-DEFINED AS ONE COMBINED FIELD SO THE SEARCH LOOP
000580*        CAN RUN A SINGLE COMPARE INSTEAD OF TWO (REQ 5341).
000590       01  W-MR-SEARCH-KEY.
000600*        WORKING MEDICAL RECORD KEY FIRST.
000610           05  W-MR-KEY-FIRST       PIC X(20).
000620*        WORKING MEDICAL RECORD KEY LAST.
000630           05  W-MR-KEY-LAST        PIC X(25).
000640*        WORKING MEDICAL RECORD SEARCH KEY REDEFINES VIEW.
000650       01  W-MR-SEARCH-KEY-R REDEFINES W-MR-SEARCH-KEY.
000660*        WORKING MEDICAL RECORD KEY COMBINED.
000670           05  W-MR-KEY-COMBINED    PIC X(45).
000680
000690*        SAME TREATMENT FOR THE CURRENT TABLE ROW BEING
000700*        EXAMINED, SO IT CAN BE COMPARED AGAINST THE COMBINED
000710*        SEARCH KEY ABOVE ONE FIELD AT A TIME.
000720       01  W-MR-TABLE-KEY.
000730*        WORKING MEDICAL RECORD TABLE FIRST.
000740           05  W-MR-TAB-FIRST       PIC X(20).
000750*        WORKING MEDICAL RECORD TABLE LAST.
000760           05  W-MR-TAB-LAST        PIC X(25).
000770*        WORKING MEDICAL RECORD TABLE KEY REDEFINES VIEW.
000780       01  W-MR-TABLE-KEY-R REDEFINES W-MR-TABLE-KEY.
000790*        WORKING MEDICAL RECORD TABLE COMBINED.
000800           05  W-MR-TAB-COMBINED    PIC X(45).
000810
000820    LINKAGE SECTION.
000830
000840       COPY "wstable.cbl".
000850
000860*        LINKAGE FIND MED REC FIRST NAME.
000870       01  LK-FMR-FIRST-NAME        PIC X(20).
000880*        LINKAGE FIND MED REC LAST NAME.
000890       01  LK-FMR-LAST-NAME         PIC X(25).
000900*        LINKAGE FIND MED REC FOUND.
000910       01  LK-FMR-FOUND             PIC X.
000920*        CONDITION-NAME - TRUE WHEN FIND MED REC FOUND APPLIES.
000930           88  FMR-FOUND            VALUE "Y".
000940*        CONDITION-NAME - TRUE WHEN FIND MED REC NOT FOUND APPLIES.
000950           88  FMR-NOT-FOUND        VALUE "N".
000960*        LINKAGE FIND MED REC INDEX.
000970       01  LK-FMR-INDEX             PIC 9(4) COMP.
000980
000990    PROCEDURE DIVISION USING WT-MEDREC-TABLE
001000                              LK-FMR-FIRST-NAME
001010                              LK-FMR-LAST-NAME
001020                              LK-FMR-FOUND
001030                              LK-FMR-INDEX.
001040
001050*    ----------------------------------------------------------
001060*    0100-MAIN-CONTROL - SET UP THE SEARCH KEY FROM THE TWO
001070*    NAME FIELDS THE CALLER PASSED, THEN HUNT THE TABLE.  THE
001080*    TABLE CAN BE EMPTY ON A DISTRICT WITH NO MEDICAL-RECORD
001090*    MASTER LOADED (SEE LOAD-MASTER-FILES), SO SUB-ZERO ROWS IS
001100*    CHECKED BEFORE THE SEARCH LOOP EVER STARTS - NO SENSE
001110*    PERFORMING A LOOP THAT CANNOT FIND ANYTHING.
001120*    ----------------------------------------------------------
001130    0100-MAIN-CONTROL.
001140
001150*        SETS LK-FMR-FOUND AND LK-FMR-INDEX AND W-MR-SUB TO THEIR
001160*        START-UP VALUES.
001170       MOVE "N" TO LK-FMR-FOUND.
001180       MOVE ZERO TO LK-FMR-INDEX.
001190       MOVE ZERO TO W-MR-SUB.
001200
001210*        SETS W-MR-KEY-FIRST AND W-MR-KEY-LAST TO THEIR START-UP
001220*        VALUES.
001230       MOVE LK-FMR-FIRST-NAME TO W-MR-KEY-FIRST.
001240       MOVE LK-FMR-LAST-NAME  TO W-MR-KEY-LAST.
001250
001260*        NOTHING TO SEARCH - SKIP STRAIGHT TO THE EXIT LINE
001270*        RATHER THAN PERFORM A LOOP THAT WOULD JUST FALL OUT
001280*        ON ITS FIRST TEST.
001290       IF WT-MEDREC-COUNT EQUAL ZERO
001300          GO TO 0100-EXIT.
001310
001320       PERFORM 0200-SEARCH-ONE-MEDREC THRU 0200-EXIT
001330          UNTIL FMR-FOUND
001340             OR W-MR-SUB NOT LESS THAN WT-MEDREC-COUNT.
001350
001360*        A MISS HERE IS NOT AN ERROR - PLENTY OF RESIDENTS ON
001370*        THE PERSON MASTER HAVE NO MEDICAL RECORD AT ALL - BUT
001380*        WE TRACE THE LAST SUBSCRIPT TRIED SO A REAL DATA
001390*        PROBLEM (KEY MISSPELLED ON ONE MASTER OR THE OTHER)
001400*        SHOWS UP ON THE JOB LOG.
001410       IF FMR-NOT-FOUND
001420          PERFORM 0900-LOG-NOT-FOUND THRU 0900-EXIT.
001430
001440 0100-EXIT.
001450       EXIT PROGRAM.
001460       STOP RUN.
001470
001480*    ----------------------------------------------------------
001490*    0200-SEARCH-ONE-MEDREC - ONE PASS OF THE LINEAR SCAN.
001500*    NAMES ARE COMPARED AS ONE COMBINED FIELD (REQ 5341) SO A
001510*    SINGLE COMPARE COVERS BOTH FIRST AND LAST NAME.
001520*    ----------------------------------------------------------
001530    0200-SEARCH-ONE-MEDREC.
001540
001550       ADD 1 TO W-MR-SUB.
001560*        SETS W-MR-TAB-FIRST AND W-MR-TAB-LAST TO THEIR START-UP
001570*        VALUES.
001580       MOVE WT-MR-FIRST-NAME(W-MR-SUB) TO W-MR-TAB-FIRST.
001590       MOVE WT-MR-LAST-NAME(W-MR-SUB)  TO W-MR-TAB-LAST.
001600       IF W-MR-KEY-COMBINED EQUAL W-MR-TAB-COMBINED
001610          MOVE "Y" TO LK-FMR-FOUND
001620          MOVE W-MR-SUB TO LK-FMR-INDEX.
001630
001640 0200-EXIT.
001650       EXIT.
001660
001670*    ----------------------------------------------------------
001680*    0900-LOG-NOT-FOUND - TRACE THE LAST SUBSCRIPT TRIED WHEN
001690*    THE NAME IS NOT ON THE MEDICAL-RECORD TABLE (REQ 5341).
001700*    ----------------------------------------------------------
001710 0900-LOG-NOT-FOUND.
001720
001730*        PUTS A MESSAGE OUT TO THE JOB LOG.
001740       DISPLAY "FIND-MEDICAL-RECORD - NOT FOUND, LAST SUB "
001750          "TRIED (RAW) - " W-MR-SUB-R.
001760
001770 0900-EXIT.
001780       EXIT.
