000100*    ------------------------------------------------------------
000200*    CHILD-ALERT-REPORT - "CA" QUERY.  GIVEN AN ADDRESS, LISTS
000300*    THE CHILDREN (AGE 18 OR UNDER) LIVING THERE, AND SEPARATELY
000400*    THE OTHER RESIDENTS OF THE SAME HOUSEHOLD, SO A DISPATCHER
000500*    KNOWS WHO ELSE MAY BE HOME TO LOOK AFTER A CHILD.
000600*    ------------------------------------------------------------
000700*    CHANGE LOG
000800*    08/04/86  RJK   ORIGINAL PROGRAM (INQUIRY-VENDOR-BY-NUMBER).
000900*    02/14/93  DPT   ADDED THE SECOND SEARCH LOOP SO THE CLERK
001000*    02/14/93  DPT   COULD LOOK UP ANOTHER VENDOR WITHOUT
001100*    02/14/93  DPT   RESTARTING THE PROGRAM.
001200*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001300*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
001400*    07/01/19  RJK   REQ 4896 - RECAST FOR THE SAFETYNET ALERTS
001500*    07/01/19  RJK   PROJECT.  KEY IS NOW A HOUSEHOLD ADDRESS,
001600*    07/01/19  RJK   THE VENDOR LOOKUP LOOP BECOMES A LINEAR SCAN
001700*    07/01/19  RJK   OF THE WHOLE PERSON TABLE.
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    CHILD-ALERT-REPORT.
002000 AUTHOR.        R J KOWALSKI.
002100 INSTALLATION.  CITY DATA PROCESSING CENTER.
002200 DATE-WRITTEN.  08/04/1986.
002300 DATE-COMPILED.
002400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CLASS VALID-FOUND-SW IS "Y" "N".
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200    COPY "SLALRT.CBL".
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700    COPY "FDALRT.CBL".
003800
003900 WORKING-STORAGE SECTION.
004000
004100    01  TITLE-LINE.
004200        05  FILLER              PIC X(01) VALUE SPACE.
004300        05  FILLER              PIC X(20) VALUE
004400            "CHILD ALERT - ".
004500        05  TTL-ADDRESS         PIC X(35).
004600        05  FILLER              PIC X(76) VALUE SPACES.
004700
004800    01  HEADING-CHILD.
004900        05  FILLER              PIC X(20) VALUE
005000            "CHILDREN AT ADDRESS".
005100        05  FILLER              PIC X(112) VALUE SPACES.
005200
005300    01  DETAIL-CHILD.
005400        05  FILLER              PIC X(03) VALUE SPACES.
005500        05  DTC-FIRST-NAME      PIC X(20).
005600        05  DTC-LAST-NAME       PIC X(25).
005700        05  DTC-AGE             PIC ZZ9.
005800        05  FILLER              PIC X(81) VALUE SPACES.
005900
006000    01  HEADING-MEMBER.
006100        05  FILLER              PIC X(24) VALUE
006200            "OTHER HOUSEHOLD MEMBERS".
006300        05  FILLER              PIC X(108) VALUE SPACES.
006400
006500    01  DETAIL-MEMBER.
006600        05  FILLER              PIC X(03) VALUE SPACES.
006700        05  DTM-FIRST-NAME      PIC X(20).
006800        05  DTM-LAST-NAME       PIC X(25).
006900        05  FILLER              PIC X(84) VALUE SPACES.
007000
007100    01  TRAILER-1.
007200        05  FILLER              PIC X(15) VALUE
007300            "CHILD COUNT -  ".
007400        05  TRL-CHILD-COUNT     PIC ZZZ9.
007500        05  FILLER              PIC X(05) VALUE SPACES.
007600        05  FILLER              PIC X(16) VALUE
007700            "MEMBER COUNT -  ".
007800        05  TRL-MEMBER-COUNT    PIC ZZZ9.
007900        05  FILLER              PIC X(88) VALUE SPACES.
008000
008100    01  W-MED-FOUND             PIC X VALUE "N".
008200        88  MED-FOUND           VALUE "Y".
008300
008400    01  W-FMR-FIRST-NAME        PIC X(20).
008500    01  W-FMR-LAST-NAME         PIC X(25).
008600
008700    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
008800    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
008900    77  W-CHILD-COUNT           PIC 9(4) COMP VALUE ZERO.
009000    77  W-MEMBER-COUNT          PIC 9(4) COMP VALUE ZERO.
009100
009200    COPY "WSAGE.CBL".
009300
009400 LINKAGE SECTION.
009500
009600    COPY "FDQTRN.CBL".
009700    COPY "WSTABLE.CBL".
009800
009900 PROCEDURE DIVISION USING QUERY-RECORD
010000                           WT-PERSON-TABLE
010100                           WT-FSTATION-TABLE
010200                           WT-MEDREC-TABLE.
010300
010400 MAIN-CONTROL.
010500
010600    OPEN EXTEND ALERT-FILE.
010700    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
010800
010900    MOVE QQ-ADDRESS TO TTL-ADDRESS.
011000    MOVE TITLE-LINE TO AL-PRINT-LINE.
011100    WRITE ALERT-RECORD.
011200    MOVE HEADING-CHILD TO AL-PRINT-LINE.
011300    WRITE ALERT-RECORD.
011400
011500    MOVE ZERO TO W-CHILD-COUNT.
011600    MOVE ZERO TO W-MEMBER-COUNT.
011700    MOVE ZERO TO W-PR-SUB.
011800    PERFORM CONSIDER-ONE-PERSON VARYING W-PR-SUB
011900       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
012000          WT-PERSON-COUNT.
012100
012200    MOVE W-CHILD-COUNT TO TRL-CHILD-COUNT.
012300    MOVE W-MEMBER-COUNT TO TRL-MEMBER-COUNT.
012400    MOVE TRAILER-1 TO AL-PRINT-LINE.
012500    WRITE ALERT-RECORD.
012600
012700    CLOSE ALERT-FILE.
012800    EXIT PROGRAM.
012900    STOP RUN.
013000
013100 CONSIDER-ONE-PERSON.
013200
013300    IF WT-PR-ADDRESS(W-PR-SUB) EQUAL QQ-ADDRESS
013400       PERFORM LOOK-UP-AND-CLASSIFY.
013500
013600 LOOK-UP-AND-CLASSIFY.
013700
013800    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
013900    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
014000    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
014100                                      W-FMR-FIRST-NAME
014200                                      W-FMR-LAST-NAME
014300                                      W-MED-FOUND
014400                                      W-MR-INDEX.
014500
014600    IF MED-FOUND
014700       MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE
014800       PERFORM CALC-AGE
014900       IF AGEC-AGE NOT GREATER THAN 18
015000          PERFORM PRINT-CHILD-DETAIL
015100       ELSE
015200          PERFORM PRINT-MEMBER-DETAIL.
015300
015400    COPY "PLAGECAL.CBL".
015500
015600 PRINT-CHILD-DETAIL.
015700
015800    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTC-FIRST-NAME.
015900    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTC-LAST-NAME.
016000    MOVE AGEC-AGE                   TO DTC-AGE.
016100    MOVE DETAIL-CHILD TO AL-PRINT-LINE.
016200    WRITE ALERT-RECORD.
016300    ADD 1 TO W-CHILD-COUNT.
016400
016500 PRINT-MEMBER-DETAIL.
016600
016700    IF W-MEMBER-COUNT EQUAL ZERO
016800       MOVE HEADING-MEMBER TO AL-PRINT-LINE
016900       WRITE ALERT-RECORD.
017000
017100    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTM-FIRST-NAME.
017200    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTM-LAST-NAME.
017300    MOVE DETAIL-MEMBER TO AL-PRINT-LINE.
017400    WRITE ALERT-RECORD.
017500    ADD 1 TO W-MEMBER-COUNT.
