000100*    FDMEDR - FD AND RECORD LAYOUT FOR THE MEDICAL-RECORD MASTER.
000200*    2019-04-09  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000300*    2020-08-19  RJK  REQ 3958 - MED/ALLERGY TABLES WERE 3 DEEP,
000400*    2020-08-19  RJK  RAISED TO 5 AFTER THE PEDIATRIC WARD ASKED.
000500*    2023-02-06  SNL  REQ 5810 - ADDED MR-FILLER-1 GROWTH ROOM.
000600    FD  MEDREC-FILE
000700        LABEL RECORDS ARE STANDARD.
000800    01  MEDREC-RECORD.
000900        05  MR-FIRST-NAME           PIC X(20).
001000        05  MR-LAST-NAME            PIC X(25).
001100        05  MR-BIRTH-DATE           PIC 9(08).
001200        05  MR-BIRTH-DATE-R REDEFINES MR-BIRTH-DATE.
001300            10  MR-BIRTH-CCYY       PIC 9(04).
001400            10  MR-BIRTH-MM         PIC 9(02).
001500            10  MR-BIRTH-DD         PIC 9(02).
001600        05  MR-MEDICATIONS OCCURS 5 TIMES.
001700            10  MR-MEDICATION-ENTRY PIC X(30).
001800        05  MR-ALLERGIES OCCURS 5 TIMES.
001900            10  MR-ALLERGY-ENTRY    PIC X(20).
002000        05  FILLER                  PIC X(10).
