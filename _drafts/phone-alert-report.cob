000100*    ------------------------------------------------------------
000200*    PHONE-ALERT-REPORT - "PH" QUERY.  GIVEN A FIRE STATION
000300*    NUMBER, LISTS THE PHONE NUMBERS OF EVERY PERSON COVERED BY
000400*    THAT STATION, WITH DUPLICATE NUMBERS DROPPED (FIRST NUMBER
000500*    SEEN IS THE ONE KEPT, SAME ORDER AS THE PERSON TABLE) SO A
000600*    STATION CAN BLAST ONE ROBO-CALL LIST.
000700*    ------------------------------------------------------------
000800*    CHANGE LOG
000900*    08/11/86  RJK   ORIGINAL PROGRAM (INQUIRY-VENDOR-BY-NAME).
001000*    06/02/94  DPT   ADDED THE CASE-FOLD ON THE SEARCH KEY SO A
001100*    06/02/94  DPT   CLERK COULD TYPE A NAME IN LOWER CASE.
001200*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001300*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
001400*    07/08/19  RJK   REQ 4897 - RECAST FOR THE SAFETYNET ALERTS
001500*    07/08/19  RJK   PROJECT.  KEY IS NOW A STATION NUMBER, THE
001600*    07/08/19  RJK   NAME SEARCH BECOMES A PHONE DUP FILTER.
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    PHONE-ALERT-REPORT.
001900 AUTHOR.        R J KOWALSKI.
002000 INSTALLATION.  CITY DATA PROCESSING CENTER.
002100 DATE-WRITTEN.  08/11/1986.
002200 DATE-COMPILED.
002300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     CLASS VALID-FOUND-SW IS "Y" "N".
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100    COPY "SLALRT.CBL".
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600    COPY "FDALRT.CBL".
003700
003800 WORKING-STORAGE SECTION.
003900
004000    01  TITLE-LINE.
004100        05  FILLER              PIC X(09) VALUE "STATION  ".
004200        05  TTL-STATION-NO      PIC Z9.
004300        05  FILLER              PIC X(14) VALUE " PHONE ALERT  ".
004400        05  FILLER              PIC X(107) VALUE SPACES.
004500
004600    01  DETAIL-1.
004700        05  FILLER              PIC X(03) VALUE SPACES.
004800        05  DTL-PHONE           PIC X(12).
004900        05  FILLER              PIC X(117) VALUE SPACES.
005000
005100    01  TRAILER-1.
005200        05  FILLER              PIC X(16) VALUE
005300            "PHONE COUNT -  ".
005400        05  TRL-PHONE-COUNT     PIC ZZZ9.
005500        05  FILLER              PIC X(112) VALUE SPACES.
005600
005700    01  W-COV-FOUND             PIC X VALUE "N".
005800        88  COV-FOUND           VALUE "Y".
005900    01  W-PHONE-SEEN            PIC X VALUE "N".
006000        88  PHONE-SEEN          VALUE "Y".
006100
006200    01  W-COV-ADDRESS           PIC X(35).
006300    01  W-COV-STATION-NO        PIC 9(02).
006400
006500    01  W-EMITTED-PHONE-TABLE.
006600        05  W-EMITTED-PHONE OCCURS 500 TIMES
006700                                     PIC X(12).
006800
006900    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
007000    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
007100    77  W-PH-SUB                PIC 9(4) COMP VALUE ZERO.
007200    77  W-PHONE-COUNT           PIC 9(4) COMP VALUE ZERO.
007300
007400 LINKAGE SECTION.
007500
007600    COPY "FDQTRN.CBL".
007700    COPY "WSTABLE.CBL".
007800
007900 PROCEDURE DIVISION USING QUERY-RECORD
008000                           WT-PERSON-TABLE
008100                           WT-FSTATION-TABLE
008200                           WT-MEDREC-TABLE.
008300
008400 MAIN-CONTROL.
008500
008600    OPEN EXTEND ALERT-FILE.
008700
008800    MOVE QQ-STATION-NO TO TTL-STATION-NO.
008900    MOVE TITLE-LINE TO AL-PRINT-LINE.
009000    WRITE ALERT-RECORD.
009100
009200    MOVE ZERO TO W-PHONE-COUNT.
009300    MOVE ZERO TO W-PR-SUB.
009400    PERFORM CONSIDER-ONE-PERSON VARYING W-PR-SUB
009500       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
009600          WT-PERSON-COUNT.
009700
009800    MOVE W-PHONE-COUNT TO TRL-PHONE-COUNT.
009900    MOVE TRAILER-1 TO AL-PRINT-LINE.
010000    WRITE ALERT-RECORD.
010100
010200    CLOSE ALERT-FILE.
010300    EXIT PROGRAM.
010400    STOP RUN.
010500
010600 CONSIDER-ONE-PERSON.
010700
010800    MOVE WT-PR-ADDRESS(W-PR-SUB) TO W-COV-ADDRESS.
010900    PERFORM FIND-SERVING-STATION.
011000
011100    IF COV-FOUND AND W-COV-STATION-NO EQUAL QQ-STATION-NO
011200       PERFORM CHECK-AND-EMIT-PHONE.
011300
011400    COPY "PLSTATN.CBL".
011500
011600 CHECK-AND-EMIT-PHONE.
011700
011800    MOVE "N" TO W-PHONE-SEEN.
011900    MOVE ZERO TO W-PH-SUB.
012000    PERFORM SCAN-EMITTED-PHONES UNTIL PHONE-SEEN
012100       OR W-PH-SUB NOT LESS THAN W-PHONE-COUNT.
012200
012300    IF NOT PHONE-SEEN
012400       ADD 1 TO W-PHONE-COUNT
012500       MOVE WT-PR-PHONE(W-PR-SUB)
012600         TO W-EMITTED-PHONE(W-PHONE-COUNT)
012700       MOVE WT-PR-PHONE(W-PR-SUB) TO DTL-PHONE
012800       MOVE DETAIL-1 TO AL-PRINT-LINE
012900       WRITE ALERT-RECORD.
013000
013100 SCAN-EMITTED-PHONES.
013200
013300    ADD 1 TO W-PH-SUB.
013400    IF W-EMITTED-PHONE(W-PH-SUB) EQUAL WT-PR-PHONE(W-PR-SUB)
013500       MOVE "Y" TO W-PHONE-SEEN.
