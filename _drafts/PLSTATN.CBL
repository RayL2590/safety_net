000100*    PLSTATN - FIND-SERVING-STATION PARAGRAPH, COPIED INTO ANY
000200*    REPORT PROGRAM THAT HAS TO FIND WHICH FIRE STATION COVERS
000300*    ONE ADDRESS (FIRST MATCH WINS, SAME AS THE OLD
000400*    LOOK-FOR-STATE-RECORD SEARCH).  CALLER SETS W-COV-ADDRESS
000500*    AND PERFORMS FIND-SERVING-STATION; RESULT COMES BACK IN
000600*    W-COV-FOUND / W-COV-STATION-NO.  CALLER MUST DECLARE THOSE
000700*    THREE FIELDS PLUS W-FS-SUB (COMP) IN ITS OWN WORKING-STORAGE
000800*    2019-07-01  RJK  ORIGINAL PROCEDURE COPYBOOK FOR THE ALERTS
000900*    2019-07-01  RJK  PROJECT, ADAPTED FROM PL-LOOK-FOR-STATE-
001000*    2019-07-01  RJK  RECORD.CBL.
001100 FIND-SERVING-STATION.
001200
001300    MOVE "N" TO W-COV-FOUND.
001400    MOVE ZERO TO W-FS-SUB.
001500    PERFORM SCAN-FOR-STATION UNTIL COV-FOUND
001600       OR W-FS-SUB NOT LESS THAN WT-FSTATION-COUNT.
001700
001800 SCAN-FOR-STATION.
001900
002000    ADD 1 TO W-FS-SUB.
002100    IF WT-FS-ADDRESS(W-FS-SUB) EQUAL W-COV-ADDRESS
002200       MOVE "Y" TO W-COV-FOUND
002300       MOVE WT-FS-STATION-NO(W-FS-SUB) TO W-COV-STATION-NO.
