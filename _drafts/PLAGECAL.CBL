000100*    PLAGECAL - AGE-CALC PARAGRAPH, COPIED INTO THE PROCEDURE
000200*    DIVISION OF EVERY ALERTS REPORT PROGRAM.  CALLER MOVES
000300*    THE BIRTHDATE AND RUN DATE INTO AGEC-BIRTH-DATE AND
000400*    AGEC-RUN-DATE (SEE WSAGE.CBL) AND PERFORMS CALC-AGE.
000500*    2019-06-10  RJK  ORIGINAL PARAGRAPH FOR THE ALERTS PROJECT.
000600*    1998-11-30  RJK  Y2K FIX - ACCEPT FROM DATE GAVE A 2-DIGIT
000700*    1998-11-30  RJK  YEAR; SWITCHED CALLERS TO DATE YYYYMMDD
000800*    1998-11-30  RJK  SO AGEC-BIRTH-CCYY COMPARES CORRECTLY.
000900 CALC-AGE.
001000
001100    SUBTRACT AGEC-BIRTH-CCYY FROM AGEC-RUN-CCYY
001200        GIVING AGEC-YEARS.
001300
001400    IF AGEC-RUN-MM < AGEC-BIRTH-MM
001500       SUBTRACT 1 FROM AGEC-YEARS
001600    ELSE
001700       IF AGEC-RUN-MM = AGEC-BIRTH-MM
001800          AND AGEC-RUN-DD < AGEC-BIRTH-DD
001900             SUBTRACT 1 FROM AGEC-YEARS.
002000
002100    MOVE AGEC-YEARS TO AGEC-AGE.
