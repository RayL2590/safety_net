000100*    FDALRT - FD AND RECORD LAYOUT FOR THE ALERTS PRINT FILE.
000200*    2019-05-14  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000300    FD  ALERT-FILE
000400        LABEL RECORDS ARE OMITTED.
000500    01  ALERT-RECORD.
000600        05  AL-PRINT-LINE           PIC X(132).
000700        05  FILLER                  PIC X(04).
