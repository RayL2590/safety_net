000100*    WSCASE01 - CASE-FOLD WORKING STORAGE, COPIED BY ANY
000200*    PROGRAM THAT HAS TO COMPARE TEXT WITHOUT REGARD TO CASE
000300*    (PERSON-INFO NAME MATCH, COMMUNITY-EMAIL CITY MATCH).
000400*    2019-06-17  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000500    01  WCASE-LOWER-ALPHA            PIC X(26)
000600        VALUE "abcdefghijklmnopqrstuvwxyz".
000700    01  WCASE-UPPER-ALPHA            PIC X(26)
000800        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000900    01  WCASE-COMPARE-1              PIC X(35).
001000    01  WCASE-COMPARE-2              PIC X(35).
