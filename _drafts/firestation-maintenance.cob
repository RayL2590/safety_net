000100*    ------------------------------------------------------------
000200*    FIRESTATION-MAINTENANCE - ADD/CHANGE/DELETE ROWS IN THE
000300*    WT-FSTATION-TABLE.  CALLED FROM THE MAIN ALERTS RUN FOR
000400*    "FA" (ADD), "FU" (CHANGE STATION NUMBER FOR AN ADDRESS),
000500*    "FZ" (DELETE BY ADDRESS) AND "FS" (DELETE BY STATION
000600*    NUMBER, MAY REMOVE SEVERAL ROWS) TRANSACTION CODES.  KEY
000700*    IS ADDRESS; A CHANGE NEVER MOVES THE ADDRESS ITSELF.
000800*    ------------------------------------------------------------
000900*    CHANGE LOG
001000*    09/02/86  RJK   ORIGINAL PROGRAM (STATE-CODE-MAINTENANCE).
001100*    05/19/90  RJK   ADDED THE DELETE-BY-CODE OPTION SO A WHOLE
001200*    05/19/90  RJK   REGION COULD BE DROPPED IN ONE PASS.
001300*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001400*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
001500*    06/10/19  RJK   REQ 4891 - RECAST FOR THE SAFETYNET ALERTS
001600*    06/10/19  RJK   PROJECT.  TABLE IS NOW FIRE STATIONS, KEY
001700*    06/10/19  RJK   IS COVERED ADDRESS INSTEAD OF STATE CODE.
001800*    02/11/21  DPT   REQ 5060 - DELETE-BY-STATION NOW REPORTS
001900*    02/11/21  DPT   THE COUNT OF ROWS REMOVED.
002000    IDENTIFICATION DIVISION.
002100    PROGRAM-ID.    FIRESTATION-MAINTENANCE.
002200    AUTHOR.        R J KOWALSKI.
002300    INSTALLATION.  CITY DATA PROCESSING CENTER.
002400    DATE-WRITTEN.  09/02/1986.
002500    DATE-COMPILED.
002600    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002700    ENVIRONMENT DIVISION.
002800    CONFIGURATION SECTION.
002900    SPECIAL-NAMES.
003000        CLASS VALID-TRAN-CODE IS "FA" "FU" "FZ" "FS".
003100    INPUT-OUTPUT SECTION.
003200    FILE-CONTROL.
003300
003400       COPY "SLALRT.CBL".
003500
003600    DATA DIVISION.
003700    FILE SECTION.
003800
003900       COPY "FDALRT.CBL".
004000
004100    WORKING-STORAGE SECTION.
004200
004300       01  W-FOUND-SWITCH           PIC X VALUE "N".
004400           88  RECORD-FOUND         VALUE "Y".
004500
004600       77  W-REMOVED-COUNT          PIC 9(4) COMP VALUE ZERO.
004700       77  W-REMOVED-COUNT-ED       PIC ZZZ9.
004800       77  W-FT-SUB                 PIC 9(4) COMP VALUE ZERO.
004900       77  W-KEEP-SUB               PIC 9(4) COMP VALUE ZERO.
005000
005100    LINKAGE SECTION.
005200
005300       COPY "FDQTRN.CBL".
005400       COPY "WSTABLE.CBL".
005500
005600    PROCEDURE DIVISION USING QUERY-RECORD
005700                              WT-FSTATION-TABLE.
005800
005900    MAIN-CONTROL.
006000
006100       OPEN EXTEND ALERT-FILE.
006200
006300       IF QF-TRAN-CODE EQUAL "FA"
006400          PERFORM ADD-FSTATION
006500       ELSE
006600          IF QF-TRAN-CODE EQUAL "FU"
006700             PERFORM CHANGE-FSTATION
006800          ELSE
006900             IF QF-TRAN-CODE EQUAL "FZ"
007000                PERFORM DELETE-BY-ADDRESS
007100             ELSE
007200                IF QF-TRAN-CODE EQUAL "FS"
007300                   PERFORM DELETE-BY-STATION.
007400
007500       CLOSE ALERT-FILE.
007600       EXIT PROGRAM.
007700       STOP RUN.
007800
007900    ADD-FSTATION.
008000
008100       ADD 1 TO WT-FSTATION-COUNT.
008200       MOVE QF-ADDRESS
008300         TO WT-FS-ADDRESS(WT-FSTATION-COUNT).
008400       MOVE QF-STATION-NO
008500         TO WT-FS-STATION-NO(WT-FSTATION-COUNT).
008600
008700       MOVE SPACES TO AL-PRINT-LINE.
008800       STRING "FIRE STATION ADDED - " QF-ADDRESS
008900           DELIMITED BY SIZE INTO AL-PRINT-LINE.
009000       WRITE ALERT-RECORD.
009100
009200    CHANGE-FSTATION.
009300
009400       PERFORM LOOK-FOR-STATION-ADDRESS.
009500
009600       MOVE SPACES TO AL-PRINT-LINE.
009700       IF RECORD-FOUND
009800          MOVE QF-NEW-STATION-NO TO WT-FS-STATION-NO(W-FT-SUB)
009900          STRING "FIRE STATION CHANGED - " QF-ADDRESS
010000              DELIMITED BY SIZE INTO AL-PRINT-LINE
010100       ELSE
010200          STRING "FIRE STATION NOT FOUND - " QF-ADDRESS
010300              DELIMITED BY SIZE INTO AL-PRINT-LINE.
010400       WRITE ALERT-RECORD.
010500
010600    LOOK-FOR-STATION-ADDRESS.
010700
010800       MOVE "N" TO W-FOUND-SWITCH.
010900       MOVE ZERO TO W-FT-SUB.
011000       PERFORM SCAN-BY-ADDRESS UNTIL RECORD-FOUND
011100          OR W-FT-SUB NOT LESS THAN WT-FSTATION-COUNT.
011200
011300    SCAN-BY-ADDRESS.
011400
011500       ADD 1 TO W-FT-SUB.
011600       IF WT-FS-ADDRESS(W-FT-SUB) EQUAL QF-ADDRESS
011700          MOVE "Y" TO W-FOUND-SWITCH.
011800
011900    DELETE-BY-ADDRESS.
012000
012100       MOVE ZERO TO W-REMOVED-COUNT.
012200       MOVE ZERO TO W-KEEP-SUB.
012300       PERFORM KEEP-IF-ADDR-NOT-MATCHED VARYING W-FT-SUB
012400          FROM 1 BY 1 UNTIL W-FT-SUB GREATER THAN
012500             WT-FSTATION-COUNT.
012600       MOVE W-KEEP-SUB TO WT-FSTATION-COUNT.
012700       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
012800
012900       MOVE SPACES TO AL-PRINT-LINE.
013000       STRING "FIRE STATION(S) DELETED - " QF-ADDRESS
013100           " COUNT " W-REMOVED-COUNT-ED
013200           DELIMITED BY SIZE INTO AL-PRINT-LINE.
013300       WRITE ALERT-RECORD.
013400
013500    KEEP-IF-ADDR-NOT-MATCHED.
013600
013700       IF WT-FS-ADDRESS(W-FT-SUB) EQUAL QF-ADDRESS
013800          ADD 1 TO W-REMOVED-COUNT
013900       ELSE
014000          ADD 1 TO W-KEEP-SUB
014100          MOVE WT-FSTATION-ENTRY(W-FT-SUB)
014200            TO WT-FSTATION-ENTRY(W-KEEP-SUB).
014300
014400    DELETE-BY-STATION.
014500
014600       MOVE ZERO TO W-REMOVED-COUNT.
014700       MOVE ZERO TO W-KEEP-SUB.
014800       PERFORM KEEP-IF-STATN-NOT-MATCHED VARYING W-FT-SUB
014900          FROM 1 BY 1 UNTIL W-FT-SUB GREATER THAN
015000             WT-FSTATION-COUNT.
015100       MOVE W-KEEP-SUB TO WT-FSTATION-COUNT.
015200       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
015300
015400       MOVE SPACES TO AL-PRINT-LINE.
015500       STRING "FIRE STATION(S) DELETED FOR STATION "
015600           QF-STATION-NO " COUNT " W-REMOVED-COUNT-ED
015700           DELIMITED BY SIZE INTO AL-PRINT-LINE.
015800       WRITE ALERT-RECORD.
015900
016000    KEEP-IF-STATN-NOT-MATCHED.
016100
016200       IF WT-FS-STATION-NO(W-FT-SUB) EQUAL QF-STATION-NO
016300          ADD 1 TO W-REMOVED-COUNT
016400       ELSE
016500          ADD 1 TO W-KEEP-SUB
016600          MOVE WT-FSTATION-ENTRY(W-FT-SUB)
016700            TO WT-FSTATION-ENTRY(W-KEEP-SUB).
