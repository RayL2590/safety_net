000100*    ------------------------------------------------------------
000200*    MEDICAL-RECORD-MAINTENANCE - ADD/CHANGE/DELETE A ROW IN
000300*    THE WT-MEDREC-TABLE.  CALLED FROM THE MAIN ALERTS RUN FOR
000400*    "MA" (ADD), "MU" (CHANGE BIRTHDATE/MEDICATIONS/ALLERGIES)
000500*    AND "MD" (DELETE) TRANSACTION CODES.  KEY IS FIRST NAME +
000600*    LAST NAME, MATCHING THE PERSON RECORD; A CHANGE NEVER
000700*    MOVES THE KEY.
000800*    ------------------------------------------------------------
000900*    CHANGE LOG
001000*    10/06/86  RJK   ORIGINAL PROGRAM (VOUCHER-MAINTENANCE).
001100*    07/22/92  DPT   ADDED THE CHANGE OPTION TO CORRECT A
001200*    07/22/92  DPT   VOUCHER WITHOUT VOIDING AND RE-KEYING IT.
001300*    11/30/98  RJK   Y2K - VOUCHER DUE DATE STORED WITH A
001400*    11/30/98  RJK   2-DIGIT YEAR; EXPANDED TO 4 DIGITS.
001500*    06/17/19  RJK   REQ 4892 - RECAST FOR THE SAFETYNET ALERTS
001600*    06/17/19  RJK   PROJECT.  TABLE IS NOW MEDICAL RECORDS,
001700*    06/17/19  RJK   KEY IS NAME, BIRTHDATE IS ALREADY 8 DIGITS.
001800*    02/11/21  DPT   REQ 5060 - DELETE NOW REMOVES EVERY MATCHING
001900*    02/11/21  DPT   ROW INSTEAD OF JUST THE FIRST ONE FOUND.
002000    IDENTIFICATION DIVISION.
002100    PROGRAM-ID.    MEDICAL-RECORD-MAINTENANCE.
002200    AUTHOR.        D P TRAN.
002300    INSTALLATION.  CITY DATA PROCESSING CENTER.
002400    DATE-WRITTEN.  10/06/1986.
002500    DATE-COMPILED.
002600    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002700    ENVIRONMENT DIVISION.
002800    CONFIGURATION SECTION.
002900    SPECIAL-NAMES.
003000        CLASS VALID-TRAN-CODE IS "MA" "MU" "MD".
003100    INPUT-OUTPUT SECTION.
003200    FILE-CONTROL.
003300
003400       COPY "SLALRT.CBL".
003500
003600    DATA DIVISION.
003700    FILE SECTION.
003800
003900       COPY "FDALRT.CBL".
004000
004100    WORKING-STORAGE SECTION.
004200
004300       01  W-FOUND-SWITCH           PIC X VALUE "N".
004400           88  RECORD-FOUND         VALUE "Y".
004500
004600       77  W-REMOVED-COUNT          PIC 9(4) COMP VALUE ZERO.
004700       77  W-REMOVED-COUNT-ED       PIC ZZZ9.
004800       77  W-MT-SUB                 PIC 9(4) COMP VALUE ZERO.
004900       77  W-KEEP-SUB               PIC 9(4) COMP VALUE ZERO.
005000       77  W-ITEM-SUB               PIC 9(4) COMP VALUE ZERO.
005100
005200    LINKAGE SECTION.
005300
005400       COPY "FDQTRN.CBL".
005500       COPY "WSTABLE.CBL".
005600
005700    PROCEDURE DIVISION USING QUERY-RECORD
005800                              WT-MEDREC-TABLE.
005900
006000    MAIN-CONTROL.
006100
006200       OPEN EXTEND ALERT-FILE.
006300
006400       IF QM-TRAN-CODE EQUAL "MA"
006500          PERFORM ADD-MEDREC
006600       ELSE
006700          IF QM-TRAN-CODE EQUAL "MU"
006800             PERFORM CHANGE-MEDREC
006900          ELSE
007000             IF QM-TRAN-CODE EQUAL "MD"
007100                PERFORM DELETE-MEDREC.
007200
007300       CLOSE ALERT-FILE.
007400       EXIT PROGRAM.
007500       STOP RUN.
007600
007700    ADD-MEDREC.
007800
007900       ADD 1 TO WT-MEDREC-COUNT.
008000       MOVE QM-FIRST-NAME
008100         TO WT-MR-FIRST-NAME(WT-MEDREC-COUNT).
008200       MOVE QM-LAST-NAME
008300         TO WT-MR-LAST-NAME(WT-MEDREC-COUNT).
008400       MOVE QM-BIRTH-DATE
008500         TO WT-MR-BIRTH-DATE(WT-MEDREC-COUNT).
008600       PERFORM COPY-QM-ITEMS VARYING W-ITEM-SUB
008700          FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
008800
008900       MOVE SPACES TO AL-PRINT-LINE.
009000       STRING "MEDICAL RECORD ADDED - " QM-FIRST-NAME
009100           " " QM-LAST-NAME
009200           DELIMITED BY SIZE INTO AL-PRINT-LINE.
009300       WRITE ALERT-RECORD.
009400
009500    COPY-QM-ITEMS.
009600
009700       MOVE QM-MEDICATION-ENTRY(W-ITEM-SUB)
009800         TO WT-MR-MEDICATION-ENTRY(WT-MEDREC-COUNT W-ITEM-SUB).
009900       MOVE QM-ALLERGY-ENTRY(W-ITEM-SUB)
010000         TO WT-MR-ALLERGY-ENTRY(WT-MEDREC-COUNT W-ITEM-SUB).
010100
010200    CHANGE-MEDREC.
010300
010400       MOVE "N" TO W-FOUND-SWITCH.
010500       MOVE ZERO TO W-MT-SUB.
010600       PERFORM LOOK-FOR-MEDREC UNTIL RECORD-FOUND
010700          OR W-MT-SUB NOT LESS THAN WT-MEDREC-COUNT.
010800
010900       MOVE SPACES TO AL-PRINT-LINE.
011000       IF RECORD-FOUND
011100          MOVE QM-BIRTH-DATE TO WT-MR-BIRTH-DATE(W-MT-SUB)
011200          PERFORM COPY-QM-ITEMS-CHG VARYING W-ITEM-SUB
011300             FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5
011400          STRING "MEDICAL RECORD CHANGED - " QM-FIRST-NAME
011500              " " QM-LAST-NAME
011600              DELIMITED BY SIZE INTO AL-PRINT-LINE
011700       ELSE
011800          STRING "MEDICAL RECORD NOT FOUND - " QM-FIRST-NAME
011900              " " QM-LAST-NAME
012000              DELIMITED BY SIZE INTO AL-PRINT-LINE.
012100       WRITE ALERT-RECORD.
012200
012300    COPY-QM-ITEMS-CHG.
012400
012500       MOVE QM-MEDICATION-ENTRY(W-ITEM-SUB)
012600         TO WT-MR-MEDICATION-ENTRY(W-MT-SUB W-ITEM-SUB).
012700       MOVE QM-ALLERGY-ENTRY(W-ITEM-SUB)
012800         TO WT-MR-ALLERGY-ENTRY(W-MT-SUB W-ITEM-SUB).
012900
013000    LOOK-FOR-MEDREC.
013100
013200       ADD 1 TO W-MT-SUB.
013300       IF WT-MR-FIRST-NAME(W-MT-SUB) EQUAL QM-FIRST-NAME
013400          AND WT-MR-LAST-NAME(W-MT-SUB) EQUAL QM-LAST-NAME
013500             MOVE "Y" TO W-FOUND-SWITCH.
013600
013700    DELETE-MEDREC.
013800
013900       MOVE ZERO TO W-REMOVED-COUNT.
014000       MOVE ZERO TO W-KEEP-SUB.
014100       PERFORM KEEP-IF-NOT-MATCHED VARYING W-MT-SUB
014200          FROM 1 BY 1 UNTIL W-MT-SUB GREATER THAN
014300             WT-MEDREC-COUNT.
014400       MOVE W-KEEP-SUB TO WT-MEDREC-COUNT.
014500       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
014600
014700       MOVE SPACES TO AL-PRINT-LINE.
014800       STRING "MEDICAL RECORD(S) DELETED - " QM-FIRST-NAME
014900           " " QM-LAST-NAME " COUNT " W-REMOVED-COUNT-ED
015000           DELIMITED BY SIZE INTO AL-PRINT-LINE.
015100       WRITE ALERT-RECORD.
015200
015300    KEEP-IF-NOT-MATCHED.
015400
015500       IF WT-MR-FIRST-NAME(W-MT-SUB) EQUAL QM-FIRST-NAME
015600          AND WT-MR-LAST-NAME(W-MT-SUB) EQUAL QM-LAST-NAME
015700             ADD 1 TO W-REMOVED-COUNT
015800       ELSE
015900          ADD 1 TO W-KEEP-SUB
016000          MOVE WT-MEDREC-ENTRY(W-MT-SUB)
016100            TO WT-MEDREC-ENTRY(W-KEEP-SUB).
