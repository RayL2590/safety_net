000100*    ------------------------------------------------------------
000200*    STATION-COVERAGE-REPORT - "SC" QUERY.  GIVEN A FIRE STATION
000300*    NUMBER, LISTS EVERY PERSON WHOSE ADDRESS IS COVERED BY THAT
000400*    STATION, WITH PHONE AND CALCULATED AGE, AND TOTALS THE GROUP
000500*    INTO ADULTS AND CHILDREN (18 AND UNDER IS A CHILD).
000600*    ------------------------------------------------------------
000700*    CHANGE LOG
000800*    07/16/86  RJK   ORIGINAL PROGRAM (PRINT-VENDOR-BY-NUMBER).
000900*    03/02/91  RJK   ADDED THE VENDOR-CLASS SUBTOTAL LINE AT THE
001000*    03/02/91  RJK   BOTTOM OF THE LISTING.
001100*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001200*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
001300*    06/24/19  RJK   REQ 4895 - RECAST FOR THE SAFETYNET ALERTS
001400*    06/24/19  RJK   PROJECT.  SUBTOTAL LINE IS NOW THE ADULT/
001500*    06/24/19  RJK   CHILD COUNT FOR THE STATION.
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    STATION-COVERAGE-REPORT.
001800 AUTHOR.        R J KOWALSKI.
001900 INSTALLATION.  CITY DATA PROCESSING CENTER.
002000 DATE-WRITTEN.  07/16/1986.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     CLASS VALID-FOUND-SW IS "Y" "N".
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900
003000    COPY "SLALRT.CBL".
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500    COPY "FDALRT.CBL".
003600
003700 WORKING-STORAGE SECTION.
003800
003900    01  TITLE-LINE.
004000        05  FILLER              PIC X(01) VALUE SPACE.
004100        05  FILLER              PIC X(40) VALUE
004200            "SAFETYNET ALERTS - FIRE STATION COVERAGE".
004300        05  FILLER              PIC X(91) VALUE SPACES.
004400
004500    01  HEADING-1.
004600        05  FILLER              PIC X(09) VALUE "STATION  ".
004700        05  HDG-STATION-NO      PIC Z9.
004800        05  FILLER              PIC X(11) VALUE " COVERAGE  ".
004900        05  FILLER              PIC X(110) VALUE SPACES.
005000
005100    01  HEADING-2.
005200        05  FILLER              PIC X(20) VALUE "FIRST NAME".
005300        05  FILLER              PIC X(25) VALUE "LAST NAME".
005400        05  FILLER              PIC X(35) VALUE "ADDRESS".
005500        05  FILLER              PIC X(12) VALUE "PHONE".
005600        05  FILLER              PIC X(03) VALUE "AGE".
005700        05  FILLER              PIC X(37) VALUE SPACES.
005800
005900    01  DETAIL-1.
006000        05  DTL-FIRST-NAME      PIC X(20).
006100        05  DTL-LAST-NAME       PIC X(25).
006200        05  DTL-ADDRESS         PIC X(35).
006300        05  DTL-PHONE           PIC X(12).
006400        05  DTL-AGE             PIC ZZ9.
006500        05  FILLER              PIC X(34) VALUE SPACES.
006600
006700    01  TRAILER-1.
006800        05  FILLER              PIC X(15) VALUE
006900            "ADULT COUNT -  ".
007000        05  TRL-ADULT-COUNT     PIC ZZZ9.
007100        05  FILLER              PIC X(05) VALUE SPACES.
007200        05  FILLER              PIC X(15) VALUE
007300            "CHILD COUNT -  ".
007400        05  TRL-CHILD-COUNT     PIC ZZZ9.
007500        05  FILLER              PIC X(89) VALUE SPACES.
007600
007700    01  W-STATION-FOUND         PIC X VALUE "N".
007800        88  STATION-FOUND       VALUE "Y".
007900    01  W-COV-FOUND             PIC X VALUE "N".
008000        88  COV-FOUND           VALUE "Y".
008100    01  W-MED-FOUND             PIC X VALUE "N".
008200        88  MED-FOUND           VALUE "Y".
008300
008400    01  W-COV-ADDRESS           PIC X(35).
008500    01  W-COV-STATION-NO        PIC 9(02).
008600    01  W-FMR-FIRST-NAME        PIC X(20).
008700    01  W-FMR-LAST-NAME         PIC X(25).
008800
008900    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
009000    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
009100    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
009200    77  W-ADULT-COUNT           PIC 9(4) COMP VALUE ZERO.
009300    77  W-CHILD-COUNT           PIC 9(4) COMP VALUE ZERO.
009400
009500    COPY "WSAGE.CBL".
009600
009700 LINKAGE SECTION.
009800
009900    COPY "FDQTRN.CBL".
010000    COPY "WSTABLE.CBL".
010100
010200 PROCEDURE DIVISION USING QUERY-RECORD
010300                           WT-PERSON-TABLE
010400                           WT-FSTATION-TABLE
010500                           WT-MEDREC-TABLE.
010600
010700 MAIN-CONTROL.
010800
010900    OPEN EXTEND ALERT-FILE.
011000    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
011100
011200    PERFORM VALIDATE-STATION.
011300
011400    IF STATION-FOUND
011500       PERFORM PRINT-COVERAGE-BODY
011600    ELSE
011700       PERFORM PRINT-STATION-NOT-FOUND.
011800
011900    CLOSE ALERT-FILE.
012000    EXIT PROGRAM.
012100    STOP RUN.
012200
012300 VALIDATE-STATION.
012400
012500    MOVE "N" TO W-STATION-FOUND.
012600    MOVE ZERO TO W-FS-SUB.
012700    PERFORM SCAN-FOR-ANY-STATION UNTIL STATION-FOUND
012800       OR W-FS-SUB NOT LESS THAN WT-FSTATION-COUNT.
012900
013000 SCAN-FOR-ANY-STATION.
013100
013200    ADD 1 TO W-FS-SUB.
013300    IF WT-FS-STATION-NO(W-FS-SUB) EQUAL QQ-STATION-NO
013400       MOVE "Y" TO W-STATION-FOUND.
013500
013600 PRINT-STATION-NOT-FOUND.
013700
013800    MOVE SPACES TO AL-PRINT-LINE.
013900    STRING "STATION NOT FOUND - " QQ-STATION-NO
014000        DELIMITED BY SIZE INTO AL-PRINT-LINE.
014100    WRITE ALERT-RECORD.
014200
014300 PRINT-COVERAGE-BODY.
014400
014500    MOVE QQ-STATION-NO TO HDG-STATION-NO.
014600    MOVE TITLE-LINE TO AL-PRINT-LINE.
014700    WRITE ALERT-RECORD.
014800    MOVE HEADING-1 TO AL-PRINT-LINE.
014900    WRITE ALERT-RECORD.
015000    MOVE HEADING-2 TO AL-PRINT-LINE.
015100    WRITE ALERT-RECORD.
015200
015300    MOVE ZERO TO W-ADULT-COUNT.
015400    MOVE ZERO TO W-CHILD-COUNT.
015500    MOVE ZERO TO W-PR-SUB.
015600    PERFORM CONSIDER-ONE-PERSON VARYING W-PR-SUB
015700       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
015800          WT-PERSON-COUNT.
015900
016000    MOVE W-ADULT-COUNT TO TRL-ADULT-COUNT.
016100    MOVE W-CHILD-COUNT TO TRL-CHILD-COUNT.
016200    MOVE TRAILER-1 TO AL-PRINT-LINE.
016300    WRITE ALERT-RECORD.
016400
016500 CONSIDER-ONE-PERSON.
016600
016700    MOVE WT-PR-ADDRESS(W-PR-SUB) TO W-COV-ADDRESS.
016800    PERFORM FIND-SERVING-STATION.
016900
017000    IF COV-FOUND AND W-COV-STATION-NO EQUAL QQ-STATION-NO
017100       PERFORM PRINT-ONE-RESIDENT.
017200
017300    COPY "PLSTATN.CBL".
017400
017500 PRINT-ONE-RESIDENT.
017600
017700    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
017800    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
017900    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
018000                                      W-FMR-FIRST-NAME
018100                                      W-FMR-LAST-NAME
018200                                      W-MED-FOUND
018300                                      W-MR-INDEX.
018400
018500    IF MED-FOUND
018600       MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE
018700       PERFORM CALC-AGE
018800       MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME
018900       MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME
019000       MOVE WT-PR-ADDRESS(W-PR-SUB)    TO DTL-ADDRESS
019100       MOVE WT-PR-PHONE(W-PR-SUB)      TO DTL-PHONE
019200       MOVE AGEC-AGE                   TO DTL-AGE
019300       MOVE DETAIL-1 TO AL-PRINT-LINE
019400       WRITE ALERT-RECORD
019500       IF AGEC-AGE GREATER THAN 18
019600          ADD 1 TO W-ADULT-COUNT
019700       ELSE
019800          ADD 1 TO W-CHILD-COUNT.
019900
020000    COPY "PLAGECAL.CBL".
