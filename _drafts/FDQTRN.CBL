000100*    FDQTRN - FD AND RECORD LAYOUT FOR THE QUERY/TRANSACTION FILE
000200*    QT-TRAN-CODE DRIVES WHICH OF THE REDEFINITIONS BELOW APPLIES
000300*      PA/PU/PD  = PERSON ADD/UPDATE/DELETE
000400*      FA/FU/FZ/FS = FSTATION ADD/UPDATE/DEL-BY-ADDR/DEL-BY-STA
000500*      MA/MU/MD  = MEDICAL-RECORD ADD/UPDATE/DELETE
000600*      SC/CA/PH/FI/FL/PI/CE = COVERAGE/CHILD/PHONE/FIRE/FLOOD/
000700*                              PERSON-INFO/COMMUNITY-EMAIL QUERY
000800*    2019-05-14  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000900*    2020-11-02  RJK  REQ 4180 - ADDED THE FLOOD QUERY'S STATION
001000*    2020-11-02  RJK  LIST (UP TO 10 STATIONS PER FLOOD REQUEST).
001100    FD  QTRAN-FILE
001200        LABEL RECORDS ARE STANDARD.
001300    01  QUERY-RECORD.
001400        05  QT-TRAN-CODE            PIC X(02).
001500        05  FILLER                  PIC X(320).
001600    01  QT-PERSON-XSACTION REDEFINES QUERY-RECORD.
001700        05  QP-TRAN-CODE            PIC X(02).
001800        05  QP-FIRST-NAME           PIC X(20).
001900        05  QP-LAST-NAME            PIC X(25).
002000        05  QP-ADDRESS              PIC X(35).
002100        05  QP-CITY                 PIC X(20).
002200        05  QP-ZIP                  PIC X(05).
002300        05  QP-PHONE                PIC X(12).
002400        05  QP-EMAIL                PIC X(35).
002500        05  FILLER                  PIC X(168).
002600    01  QT-FSTATION-XSACTION REDEFINES QUERY-RECORD.
002700        05  QF-TRAN-CODE            PIC X(02).
002800        05  QF-ADDRESS              PIC X(35).
002900        05  QF-STATION-NO           PIC 9(02).
003000        05  QF-NEW-STATION-NO       PIC 9(02).
003100        05  FILLER                  PIC X(281).
003200    01  QT-MEDREC-XSACTION REDEFINES QUERY-RECORD.
003300        05  QM-TRAN-CODE            PIC X(02).
003400        05  QM-FIRST-NAME           PIC X(20).
003500        05  QM-LAST-NAME            PIC X(25).
003600        05  QM-BIRTH-DATE           PIC 9(08).
003700        05  QM-MEDICATIONS OCCURS 5 TIMES.
003800            10  QM-MEDICATION-ENTRY PIC X(30).
003900        05  QM-ALLERGIES OCCURS 5 TIMES.
004000            10  QM-ALLERGY-ENTRY    PIC X(20).
004100        05  FILLER                  PIC X(17).
004200    01  QT-QUERY-XSACTION REDEFINES QUERY-RECORD.
004300        05  QQ-TRAN-CODE            PIC X(02).
004400        05  QQ-ADDRESS              PIC X(35).
004500        05  QQ-STATION-NO           PIC 9(02).
004600        05  QQ-STATION-COUNT        PIC 9(02).
004700        05  QQ-STATION-LIST OCCURS 10 TIMES
004800                                     PIC 9(02).
004900        05  QQ-FIRST-NAME           PIC X(20).
005000        05  QQ-LAST-NAME            PIC X(25).
005100        05  QQ-CITY                 PIC X(20).
005200        05  FILLER                  PIC X(196).
