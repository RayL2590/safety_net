000100*    SLALRT - SELECT CLAUSE FOR THE ALERTS PRINT FILE.
000200*    ONE 132-COLUMN PRINT LINE.  ONE REPORT SECTION PER QUERY,
000300*    WRITTEN BY WHICHEVER ALERT PROGRAM THE DRIVER CALLS.
000400*    2019-05-14  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000500    SELECT ALERT-FILE ASSIGN TO ALERT-RPT
000600           ORGANIZATION IS SEQUENTIAL
000700           ACCESS MODE IS SEQUENTIAL.
