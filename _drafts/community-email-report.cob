000100*    ------------------------------------------------------------
000200*    COMMUNITY-EMAIL-REPORT - "CE" QUERY.  GIVEN A CITY NAME,
000300*    MATCHED WITHOUT REGARD TO CASE, LISTS THE E-MAIL ADDRESS OF
000400*    EVERY PERSON IN THAT CITY, WITH DUPLICATE ADDRESSES DROPPED
000500*    (FIRST ONE SEEN IS KEPT) AND BLANK ADDRESSES SKIPPED, SO THE
000600*    CITY CAN SEND OUT ONE COMMUNITY-WIDE E-MAIL BLAST.
000700*    ------------------------------------------------------------
000800*    CHANGE LOG
000900*    09/10/86  RJK   ORIGINAL PROGRAM (SELECT-VOUCHER-TO-PAY).
001000*    01/17/93  DPT   ADDED THE CLEAR-SELECTION OPTION SO A CLERK
001100*    01/17/93  DPT   COULD UNDO A PAYMENT SELECTION BY MISTAKE.
001200*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001300*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
001400*    08/05/19  RJK   REQ 4901 - RECAST FOR THE SAFETYNET ALERTS
001500*    08/05/19  RJK   PROJECT.  THE VOUCHER SELECTION LOOP BECOMES
001600*    08/05/19  RJK   A CASE-FOLDED CITY SCAN OF THE PERSON TABLE
001700*    08/05/19  RJK   WITH A DUPLICATE E-MAIL FILTER, THE SAME
001800*    08/05/19  RJK   FILTER USED ON THE PHONE ALERT LISTING.
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    COMMUNITY-EMAIL-REPORT.
002100 AUTHOR.        R J KOWALSKI.
002200 INSTALLATION.  CITY DATA PROCESSING CENTER.
002300 DATE-WRITTEN.  09/10/1986.
002400 DATE-COMPILED.
002500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CLASS VALID-FOUND-SW IS "Y" "N".
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300    COPY "SLALRT.CBL".
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800    COPY "FDALRT.CBL".
003900
004000 WORKING-STORAGE SECTION.
004100
004200    01  TITLE-LINE.
004300        05  FILLER              PIC X(07) VALUE "CITY - ".
004400        05  TTL-CITY            PIC X(20).
004500        05  FILLER              PIC X(14) VALUE " E-MAIL ALERT ".
004600        05  FILLER              PIC X(91) VALUE SPACES.
004700
004800    01  DETAIL-1.
004900        05  FILLER              PIC X(03) VALUE SPACES.
005000        05  DTL-EMAIL           PIC X(35).
005100        05  FILLER              PIC X(94) VALUE SPACES.
005200
005300    01  TRAILER-1.
005400        05  FILLER              PIC X(15) VALUE
005500            "EMAIL COUNT -  ".
005600        05  TRL-EMAIL-COUNT     PIC ZZZ9.
005700        05  FILLER              PIC X(113) VALUE SPACES.
005800
005900    01  W-CITY-MATCH            PIC X VALUE "N".
006000        88  CITY-MATCH          VALUE "Y".
006100    01  W-EMAIL-SEEN            PIC X VALUE "N".
006200        88  EMAIL-SEEN          VALUE "Y".
006300
006400    01  W-EMITTED-EMAIL-TABLE.
006500        05  W-EMITTED-EMAIL    OCCURS 500 TIMES
006600                                     PIC X(35).
006700
006800    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
006900    77  W-EM-SUB                PIC 9(4) COMP VALUE ZERO.
007000    77  W-EMAIL-COUNT           PIC 9(4) COMP VALUE ZERO.
007100
007200    COPY "WSCASE.CBL".
007300
007400 LINKAGE SECTION.
007500
007600    COPY "FDQTRN.CBL".
007700    COPY "WSTABLE.CBL".
007800
007900 PROCEDURE DIVISION USING QUERY-RECORD
008000                          WT-PERSON-TABLE
008100                          WT-FSTATION-TABLE
008200                          WT-MEDREC-TABLE.
008300
008400 MAIN-CONTROL.
008500
008600    OPEN EXTEND ALERT-FILE.
008700
008800    MOVE QQ-CITY TO TTL-CITY.
008900    MOVE TITLE-LINE TO AL-PRINT-LINE.
009000    WRITE ALERT-RECORD.
009100
009200    MOVE ZERO TO W-EMAIL-COUNT.
009300    MOVE ZERO TO W-PR-SUB.
009400    PERFORM CONSIDER-ONE-PERSON VARYING W-PR-SUB
009500       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
009600          WT-PERSON-COUNT.
009700
009800    MOVE W-EMAIL-COUNT TO TRL-EMAIL-COUNT.
009900    MOVE TRAILER-1 TO AL-PRINT-LINE.
010000    WRITE ALERT-RECORD.
010100
010200    CLOSE ALERT-FILE.
010300    EXIT PROGRAM.
010400    STOP RUN.
010500
010600 CONSIDER-ONE-PERSON.
010700
010800    PERFORM FOLD-AND-COMPARE-CITY.
010900    IF CITY-MATCH AND WT-PR-EMAIL(W-PR-SUB) NOT EQUAL SPACES
011000       PERFORM CHECK-AND-EMIT-EMAIL.
011100
011200 FOLD-AND-COMPARE-CITY.
011300
011400    MOVE SPACES TO WCASE-COMPARE-1.
011500    MOVE SPACES TO WCASE-COMPARE-2.
011600    MOVE QQ-CITY TO WCASE-COMPARE-1.
011700    MOVE WT-PR-CITY(W-PR-SUB) TO WCASE-COMPARE-2.
011800    INSPECT WCASE-COMPARE-1
011900       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
012000    INSPECT WCASE-COMPARE-2
012100       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
012200    IF WCASE-COMPARE-1 EQUAL WCASE-COMPARE-2
012300       MOVE "Y" TO W-CITY-MATCH
012400    ELSE
012500       MOVE "N" TO W-CITY-MATCH.
012600
012700 CHECK-AND-EMIT-EMAIL.
012800
012900    MOVE "N" TO W-EMAIL-SEEN.
013000    MOVE ZERO TO W-EM-SUB.
013100    PERFORM SCAN-EMITTED-EMAILS UNTIL EMAIL-SEEN
013200       OR W-EM-SUB NOT LESS THAN W-EMAIL-COUNT.
013300
013400    IF NOT EMAIL-SEEN
013500       ADD 1 TO W-EMAIL-COUNT
013600       MOVE WT-PR-EMAIL(W-PR-SUB)
013700         TO W-EMITTED-EMAIL(W-EMAIL-COUNT)
013800       MOVE WT-PR-EMAIL(W-PR-SUB) TO DTL-EMAIL
013900       MOVE DETAIL-1 TO AL-PRINT-LINE
014000       WRITE ALERT-RECORD.
014100
014200 SCAN-EMITTED-EMAILS.
014300
014400    ADD 1 TO W-EM-SUB.
014500    IF W-EMITTED-EMAIL(W-EM-SUB) EQUAL WT-PR-EMAIL(W-PR-SUB)
014600       MOVE "Y" TO W-EMAIL-SEEN.
