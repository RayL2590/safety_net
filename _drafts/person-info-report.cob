000100*    ------------------------------------------------------------
000200*    PERSON-INFO-REPORT - "PI" QUERY.  GIVEN A FIRST AND LAST
000300*    NAME, MATCHED WITHOUT REGARD TO CASE, PRINTS THE PERSON'S
000400*    ADDRESS, AGE, E-MAIL, MEDICATIONS AND ALLERGIES.  IF THE
000500*    NAME IS NOT ON THE PERSON FILE, OR THE PERSON HAS NO
000600*    MEDICAL RECORD, AN ERROR LINE IS PRINTED INSTEAD.
000700*    ------------------------------------------------------------
000800*    CHANGE LOG
000900*    09/03/86  RJK   ORIGINAL PROGRAM (PRINT-STATE-FILE).
001000*    05/11/92  RJK   ADDED THE PAGE-FULL BREAK SO LONG STATE
001100*    05/11/92  RJK   LISTS WOULD SKIP TO A NEW PAGE.
001200*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001300*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
001400*    07/29/19  RJK   REQ 4900 - RECAST FOR THE SAFETYNET ALERTS
001500*    07/29/19  RJK   PROJECT.  THE STATE-FILE SCAN BECOMES A
001600*    07/29/19  RJK   CASE-FOLDED NAME SEARCH OF THE PERSON TABLE,
001700*    07/29/19  RJK   FOLLOWED BY A MEDICAL RECORD LOOKUP.
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    PERSON-INFO-REPORT.
002000 AUTHOR.        R J KOWALSKI.
002100 INSTALLATION.  CITY DATA PROCESSING CENTER.
002200 DATE-WRITTEN.  09/03/1986.
002300 DATE-COMPILED.
002400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CLASS VALID-FOUND-SW IS "Y" "N".
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200    COPY "SLALRT.CBL".
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700    COPY "FDALRT.CBL".
003800
003900 WORKING-STORAGE SECTION.
004000
004100    01  TITLE-LINE.
004200        05  FILLER              PIC X(01) VALUE SPACE.
004300        05  FILLER              PIC X(38) VALUE
004400            "SAFETYNET ALERTS - PERSON INFORMATION".
004500        05  FILLER              PIC X(93) VALUE SPACES.
004600
004700    01  ERROR-1.
004800        05  FILLER              PIC X(01) VALUE SPACE.
004900        05  FILLER              PIC X(17) VALUE
005000            "PERSON NOT FOUND.".
005100        05  FILLER              PIC X(114) VALUE SPACES.
005200
005300    01  ERROR-2.
005400        05  FILLER              PIC X(01) VALUE SPACE.
005500        05  FILLER              PIC X(42) VALUE
005600            "NO MEDICAL RECORD ON FILE FOR THIS PERSON.".
005700        05  FILLER              PIC X(89) VALUE SPACES.
005800
005900    01  DETAIL-NAME.
006000        05  FILLER              PIC X(03) VALUE SPACES.
006100        05  DTL-FIRST-NAME      PIC X(20).
006200        05  DTL-LAST-NAME       PIC X(25).
006300        05  FILLER              PIC X(01) VALUE SPACES.
006400        05  DTL-ADDRESS         PIC X(35).
006500        05  FILLER              PIC X(48) VALUE SPACES.
006600
006700    01  DETAIL-AGE.
006800        05  FILLER              PIC X(03) VALUE SPACES.
006900        05  FILLER              PIC X(06) VALUE "AGE - ".
007000        05  DTL-AGE             PIC ZZ9.
007100        05  FILLER              PIC X(120) VALUE SPACES.
007200
007300    01  DETAIL-EMAIL.
007400        05  FILLER              PIC X(03) VALUE SPACES.
007500        05  FILLER              PIC X(08) VALUE "EMAIL - ".
007600        05  DTL-EMAIL           PIC X(35).
007700        05  FILLER              PIC X(86) VALUE SPACES.
007800
007900    01  DETAIL-MED.
008000        05  FILLER              PIC X(03) VALUE SPACES.
008100        05  FILLER              PIC X(13) VALUE "MEDICATIONS: ".
008200        05  DTL-MEDS-LIST       PIC X(116).
008300
008400    01  DETAIL-ALLGY.
008500        05  FILLER              PIC X(03) VALUE SPACES.
008600        05  FILLER              PIC X(11) VALUE "ALLERGIES: ".
008700        05  DTL-ALLGY-LIST      PIC X(118).
008800
008900    01  W-PERSON-FOUND          PIC X VALUE "N".
009000        88  PERSON-FOUND        VALUE "Y".
009100    01  W-FIRST-MATCH           PIC X VALUE "N".
009200        88  FIRST-MATCH         VALUE "Y".
009300    01  W-NAMES-MATCH           PIC X VALUE "N".
009400        88  NAMES-MATCH         VALUE "Y".
009500    01  W-MED-FOUND             PIC X VALUE "N".
009600        88  MED-FOUND           VALUE "Y".
009700
009800    01  W-FMR-FIRST-NAME        PIC X(20).
009900    01  W-FMR-LAST-NAME         PIC X(25).
010000
010100    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
010200    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
010300    77  W-ITEM-SUB              PIC 9(4) COMP VALUE ZERO.
010400    77  W-MEDS-PTR              PIC 9(4) COMP VALUE ZERO.
010500    77  W-ALLGY-PTR             PIC 9(4) COMP VALUE ZERO.
010600
010700    COPY "WSCASE.CBL".
010800    COPY "WSAGE.CBL".
010900
011000 LINKAGE SECTION.
011100
011200    COPY "FDQTRN.CBL".
011300    COPY "WSTABLE.CBL".
011400
011500 PROCEDURE DIVISION USING QUERY-RECORD
011600                          WT-PERSON-TABLE
011700                          WT-FSTATION-TABLE
011800                          WT-MEDREC-TABLE.
011900
012000 MAIN-CONTROL.
012100
012200    OPEN EXTEND ALERT-FILE.
012300    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
012400
012500    MOVE TITLE-LINE TO AL-PRINT-LINE.
012600    WRITE ALERT-RECORD.
012700
012800    PERFORM FIND-PERSON-BY-NAME.
012900
013000    IF PERSON-FOUND
013100       PERFORM LOOK-UP-MEDICAL-RECORD
013200       IF MED-FOUND
013300          PERFORM PRINT-PERSON-DETAIL
013400       ELSE
013500          MOVE ERROR-2 TO AL-PRINT-LINE
013600          WRITE ALERT-RECORD
013700    ELSE
013800       MOVE ERROR-1 TO AL-PRINT-LINE
013900       WRITE ALERT-RECORD.
014000
014100    CLOSE ALERT-FILE.
014200    EXIT PROGRAM.
014300    STOP RUN.
014400
014500 FIND-PERSON-BY-NAME.
014600
014700    MOVE "N" TO W-PERSON-FOUND.
014800    MOVE ZERO TO W-PR-SUB.
014900    PERFORM SCAN-FOR-PERSON UNTIL PERSON-FOUND
015000       OR W-PR-SUB NOT LESS THAN WT-PERSON-COUNT.
015100
015200 SCAN-FOR-PERSON.
015300
015400    ADD 1 TO W-PR-SUB.
015500    PERFORM FOLD-AND-COMPARE-NAMES.
015600    IF NAMES-MATCH
015700       MOVE "Y" TO W-PERSON-FOUND.
015800
015900 FOLD-AND-COMPARE-NAMES.
016000
016100    MOVE SPACES TO WCASE-COMPARE-1.
016200    MOVE SPACES TO WCASE-COMPARE-2.
016300    MOVE QQ-FIRST-NAME TO WCASE-COMPARE-1.
016400    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO WCASE-COMPARE-2.
016500    INSPECT WCASE-COMPARE-1
016600       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
016700    INSPECT WCASE-COMPARE-2
016800       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
016900    IF WCASE-COMPARE-1 EQUAL WCASE-COMPARE-2
017000       MOVE "Y" TO W-FIRST-MATCH
017100    ELSE
017200       MOVE "N" TO W-FIRST-MATCH.
017300
017400    MOVE SPACES TO WCASE-COMPARE-1.
017500    MOVE SPACES TO WCASE-COMPARE-2.
017600    MOVE QQ-LAST-NAME TO WCASE-COMPARE-1.
017700    MOVE WT-PR-LAST-NAME(W-PR-SUB) TO WCASE-COMPARE-2.
017800    INSPECT WCASE-COMPARE-1
017900       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
018000    INSPECT WCASE-COMPARE-2
018100       CONVERTING WCASE-LOWER-ALPHA TO WCASE-UPPER-ALPHA.
018200    IF WCASE-COMPARE-1 EQUAL WCASE-COMPARE-2 AND FIRST-MATCH
018300       MOVE "Y" TO W-NAMES-MATCH
018400    ELSE
018500       MOVE "N" TO W-NAMES-MATCH.
018600
018700 LOOK-UP-MEDICAL-RECORD.
018800
018900    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
019000    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
019100    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
019200                                      W-FMR-FIRST-NAME
019300                                      W-FMR-LAST-NAME
019400                                      W-MED-FOUND
019500                                      W-MR-INDEX.
019600
019700 PRINT-PERSON-DETAIL.
019800
019900    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
020000    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
020100    MOVE WT-PR-ADDRESS(W-PR-SUB)    TO DTL-ADDRESS.
020200    MOVE DETAIL-NAME TO AL-PRINT-LINE.
020300    WRITE ALERT-RECORD.
020400
020500    MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE.
020600    PERFORM CALC-AGE.
020700    MOVE AGEC-AGE TO DTL-AGE.
020800    MOVE DETAIL-AGE TO AL-PRINT-LINE.
020900    WRITE ALERT-RECORD.
021000
021100    MOVE WT-PR-EMAIL(W-PR-SUB) TO DTL-EMAIL.
021200    MOVE DETAIL-EMAIL TO AL-PRINT-LINE.
021300    WRITE ALERT-RECORD.
021400
021500    MOVE SPACES TO DTL-MEDS-LIST.
021600    MOVE 1 TO W-MEDS-PTR.
021700    PERFORM BUILD-MEDS-LIST VARYING W-ITEM-SUB
021800       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
021900    MOVE DETAIL-MED TO AL-PRINT-LINE.
022000    WRITE ALERT-RECORD.
022100
022200    MOVE SPACES TO DTL-ALLGY-LIST.
022300    MOVE 1 TO W-ALLGY-PTR.
022400    PERFORM BUILD-ALLGY-LIST VARYING W-ITEM-SUB
022500       FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5.
022600    MOVE DETAIL-ALLGY TO AL-PRINT-LINE.
022700    WRITE ALERT-RECORD.
022800
022900    COPY "PLAGECAL.CBL".
023000
023100 BUILD-MEDS-LIST.
023200
023300    IF WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
023400          NOT EQUAL SPACES
023500       STRING WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
023600                    DELIMITED BY SPACE
023700              ", " DELIMITED BY SIZE
023800           INTO DTL-MEDS-LIST WITH POINTER W-MEDS-PTR.
023900
024000 BUILD-ALLGY-LIST.
024100
024200    IF WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
024300          NOT EQUAL SPACES
024400       STRING WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
024500                    DELIMITED BY SPACE
024600              ", " DELIMITED BY SIZE
024700           INTO DTL-ALLGY-LIST WITH POINTER W-ALLGY-PTR.
