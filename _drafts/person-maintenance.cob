000100*    ------------------------------------------------------------
000200*    PERSON-MAINTENANCE - ADD/CHANGE/DELETE A ROW IN THE
000300*    WT-PERSON-TABLE.  CALLED FROM THE MAIN ALERTS RUN FOR EVERY
000400*    QUERY-TRANS RECORD CARRYING A "PA" (ADD), "PU" (CHANGE) OR
000500*    "PD" (DELETE) TRANSACTION CODE.  RESULT MESSAGES ARE WRITTEN
000600*    TO THE ALERTS REPORT SO THE RUN LOG SHOWS WHAT HAPPENED.
000700*    KEY IS FIRST-NAME + LAST-NAME; THE KEY IS NEVER MOVED BY A
000800*    CHANGE TRANSACTION.
000900*    ------------------------------------------------------------
001000*    CHANGE LOG
001100*    08/14/86  RJK   ORIGINAL PROGRAM (VENDOR-MAINTENANCE).
001200*    04/03/89  RJK   ADDED THE CHANGE OPTION - VENDORS USED TO
001300*    04/03/89  RJK   HAVE TO BE DELETED AND RE-ADDED TO CORRECT
001400*    04/03/89  RJK   AN ADDRESS.
001500*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001600*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
001700*    06/03/19  RJK   REQ 4890 - RECAST FOR THE SAFETYNET ALERTS
001800*    06/03/19  RJK   PROJECT.  TABLE IS NOW PERSONS, KEY IS NAME
001900*    06/03/19  RJK   INSTEAD OF VENDOR NUMBER.
002000*    02/11/21  DPT   REQ 5060 - DELETE NOW REMOVES EVERY MATCHING
002100*    02/11/21  DPT   ROW INSTEAD OF JUST THE FIRST ONE FOUND.
002200    IDENTIFICATION DIVISION.
002300    PROGRAM-ID.    PERSON-MAINTENANCE.
002400    AUTHOR.        R J KOWALSKI.
002500    INSTALLATION.  CITY DATA PROCESSING CENTER.
002600    DATE-WRITTEN.  08/14/1986.
002700    DATE-COMPILED.
002800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002900    ENVIRONMENT DIVISION.
003000    CONFIGURATION SECTION.
003100    SPECIAL-NAMES.
003200        CLASS VALID-TRAN-CODE IS "PA" "PU" "PD".
003300    INPUT-OUTPUT SECTION.
003400    FILE-CONTROL.
003500
003600       COPY "SLALRT.CBL".
003700
003800    DATA DIVISION.
003900    FILE SECTION.
004000
004100       COPY "FDALRT.CBL".
004200
004300    WORKING-STORAGE SECTION.
004400
004500       01  W-FOUND-SWITCH           PIC X VALUE "N".
004600           88  RECORD-FOUND         VALUE "Y".
004700
004800       77  W-REMOVED-COUNT          PIC 9(4) COMP VALUE ZERO.
004900       77  W-REMOVED-COUNT-ED       PIC ZZZ9.
005000       77  W-PT-SUB                 PIC 9(4) COMP VALUE ZERO.
005100       77  W-KEEP-SUB               PIC 9(4) COMP VALUE ZERO.
005200
005300    LINKAGE SECTION.
005400
005500       COPY "FDQTRN.CBL".
005600       COPY "WSTABLE.CBL".
005700
005800    PROCEDURE DIVISION USING QUERY-RECORD
005900                              WT-PERSON-TABLE.
006000
006100    MAIN-CONTROL.
006200
006300       OPEN EXTEND ALERT-FILE.
006400
006500       IF QP-TRAN-CODE EQUAL "PA"
006600          PERFORM ADD-PERSON
006700       ELSE
006800          IF QP-TRAN-CODE EQUAL "PU"
006900             PERFORM CHANGE-PERSON
007000          ELSE
007100             IF QP-TRAN-CODE EQUAL "PD"
007200                PERFORM DELETE-PERSON.
007300
007400       CLOSE ALERT-FILE.
007500       EXIT PROGRAM.
007600       STOP RUN.
007700
007800    ADD-PERSON.
007900
008000       ADD 1 TO WT-PERSON-COUNT.
008100       MOVE QP-FIRST-NAME
008200         TO WT-PR-FIRST-NAME(WT-PERSON-COUNT).
008300       MOVE QP-LAST-NAME
008400         TO WT-PR-LAST-NAME(WT-PERSON-COUNT).
008500       MOVE QP-ADDRESS
008600         TO WT-PR-ADDRESS(WT-PERSON-COUNT).
008700       MOVE QP-CITY
008800         TO WT-PR-CITY(WT-PERSON-COUNT).
008900       MOVE QP-ZIP
009000         TO WT-PR-ZIP(WT-PERSON-COUNT).
009100       MOVE QP-PHONE
009200         TO WT-PR-PHONE(WT-PERSON-COUNT).
009300       MOVE QP-EMAIL
009400         TO WT-PR-EMAIL(WT-PERSON-COUNT).
009500
009600       MOVE SPACES TO AL-PRINT-LINE.
009700       STRING "PERSON ADDED - " QP-FIRST-NAME
009800           " " QP-LAST-NAME
009900           DELIMITED BY SIZE INTO AL-PRINT-LINE.
010000       WRITE ALERT-RECORD.
010100
010200    CHANGE-PERSON.
010300
010400       MOVE "N" TO W-FOUND-SWITCH.
010500       MOVE ZERO TO W-PT-SUB.
010600       PERFORM LOOK-FOR-PERSON UNTIL RECORD-FOUND
010700          OR W-PT-SUB NOT LESS THAN WT-PERSON-COUNT.
010800
010900       MOVE SPACES TO AL-PRINT-LINE.
011000       IF RECORD-FOUND
011100          MOVE QP-ADDRESS TO WT-PR-ADDRESS(W-PT-SUB)
011200          MOVE QP-CITY    TO WT-PR-CITY(W-PT-SUB)
011300          MOVE QP-ZIP     TO WT-PR-ZIP(W-PT-SUB)
011400          MOVE QP-PHONE   TO WT-PR-PHONE(W-PT-SUB)
011500          MOVE QP-EMAIL   TO WT-PR-EMAIL(W-PT-SUB)
011600          STRING "PERSON CHANGED - " QP-FIRST-NAME
011700              " " QP-LAST-NAME
011800              DELIMITED BY SIZE INTO AL-PRINT-LINE
011900       ELSE
012000          STRING "PERSON NOT FOUND - " QP-FIRST-NAME
012100              " " QP-LAST-NAME
012200              DELIMITED BY SIZE INTO AL-PRINT-LINE.
012300       WRITE ALERT-RECORD.
012400
012500    LOOK-FOR-PERSON.
012600
012700       ADD 1 TO W-PT-SUB.
012800       IF WT-PR-FIRST-NAME(W-PT-SUB) EQUAL QP-FIRST-NAME
012900          AND WT-PR-LAST-NAME(W-PT-SUB) EQUAL QP-LAST-NAME
013000             MOVE "Y" TO W-FOUND-SWITCH.
013100
013200    DELETE-PERSON.
013300
013400       MOVE ZERO TO W-REMOVED-COUNT.
013500       MOVE ZERO TO W-KEEP-SUB.
013600       PERFORM KEEP-IF-NOT-MATCHED VARYING W-PT-SUB
013700          FROM 1 BY 1 UNTIL W-PT-SUB GREATER THAN
013800             WT-PERSON-COUNT.
013900       MOVE W-KEEP-SUB TO WT-PERSON-COUNT.
014000       MOVE W-REMOVED-COUNT TO W-REMOVED-COUNT-ED.
014100
014200       MOVE SPACES TO AL-PRINT-LINE.
014300       STRING "PERSON(S) DELETED - " QP-FIRST-NAME
014400           " " QP-LAST-NAME
014500           " COUNT " W-REMOVED-COUNT-ED
014600           DELIMITED BY SIZE INTO AL-PRINT-LINE.
014700       WRITE ALERT-RECORD.
014800
014900    KEEP-IF-NOT-MATCHED.
015000
015100       IF WT-PR-FIRST-NAME(W-PT-SUB) EQUAL QP-FIRST-NAME
015200          AND WT-PR-LAST-NAME(W-PT-SUB) EQUAL QP-LAST-NAME
015300             ADD 1 TO W-REMOVED-COUNT
015400       ELSE
015500          ADD 1 TO W-KEEP-SUB
015600          MOVE WT-PERSON-ENTRY(W-PT-SUB)
015700            TO WT-PERSON-ENTRY(W-KEEP-SUB).
