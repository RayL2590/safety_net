000100*    WSAGE - WORKING STORAGE FOR AGE-CALC, COPIED BY EVERY
000200*    ALERTS REPORT PROGRAM.  PAIRED WITH THE PLAGECAL.CBL
000300*    PROCEDURE COPYBOOK, WHICH DOES THE ACTUAL SUBTRACTION.
000400*    ADAPTED FROM THE OLD WSDATE.CBL/PLDATE.CBL PAIR THAT USED
000500*    TO SERVE THE VOUCHER DUE-DATE EDITS.
000600*    2019-06-10  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000700    01  AGEC-BIRTH-DATE             PIC 9(8).
000800    01  AGEC-BIRTH-DATE-R REDEFINES AGEC-BIRTH-DATE.
000900        05  AGEC-BIRTH-CCYY         PIC 9(4).
001000        05  AGEC-BIRTH-MM           PIC 9(2).
001100        05  AGEC-BIRTH-DD           PIC 9(2).
001200    01  AGEC-RUN-DATE                PIC 9(8).
001300    01  AGEC-RUN-DATE-R REDEFINES AGEC-RUN-DATE.
001400        05  AGEC-RUN-CCYY           PIC 9(4).
001500        05  AGEC-RUN-MM             PIC 9(2).
001600        05  AGEC-RUN-DD             PIC 9(2).
001700    01  AGEC-AGE                    PIC 9(3).
001800    77  AGEC-YEARS                  PIC S9(4) COMP.
