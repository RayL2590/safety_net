000100*    SLFSTA - SELECT CLAUSE FOR THE FIRE-STATION MASTER FILE.
000200*    ONE RECORD PER COVERED ADDRESS.  ADDRESS IS THE LOGICAL KEY.
000300*    2019-04-02  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000400    SELECT FSTATION-FILE ASSIGN TO FSTATION-MSTR
000500           ORGANIZATION IS SEQUENTIAL
000600           ACCESS MODE IS SEQUENTIAL.
