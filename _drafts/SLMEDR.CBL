000100*    SLMEDR - SELECT CLAUSE FOR THE MEDICAL-RECORD MASTER FILE.
000200*    ONE RECORD PER RESIDENT WITH A MEDICAL RECORD ON FILE.
000300*    KEYED LOGICALLY BY FIRST-NAME + LAST-NAME, SAME AS PERSON-MS
000400*    2019-04-09  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000500    SELECT MEDREC-FILE ASSIGN TO MEDREC-MSTR
000600           ORGANIZATION IS SEQUENTIAL
000700           ACCESS MODE IS SEQUENTIAL.
