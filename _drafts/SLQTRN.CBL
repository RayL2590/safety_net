000100*    SLQTRN - SELECT CLAUSE FOR THE QUERY/TRANSACTION INPUT FILE.
000200*    ONE 80-COLUMN CARD-IMAGE RECORD PER MAINTENANCE ACTION OR
000300*    ALERT QUERY, PROCESSED IN ARRIVAL ORDER.
000400*    2019-05-14  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000500    SELECT QTRAN-FILE ASSIGN TO QUERY-TRAN
000600           ORGANIZATION IS SEQUENTIAL
000700           ACCESS MODE IS SEQUENTIAL.
