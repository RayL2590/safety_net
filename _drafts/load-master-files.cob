000100*    ------------------------------------------------------------
000200*    LOAD-MASTER-FILES - READS THE THREE ALERTS MASTER FILES
000300*    INTO THE WT-PERSON-TABLE / WT-FSTATION-TABLE / WT-MEDREC-
000400*    TABLE WORK AREAS (SEE WSTABLE.CBL) SO THE REST OF THE RUN
000500*    CAN MAINTAIN AND QUERY THEM WITHOUT REOPENING THE FILES,
000600*    AND REWRITES THE MASTERS FROM THOSE TABLES AT END OF JOB.
000700*    A MISSING MASTER FILE LOADS AS AN EMPTY TABLE, NOT AN ERROR.
000800*    ------------------------------------------------------------
000900*    CHANGE LOG
001000*    06/12/86  RJK   ORIGINAL PROGRAM.  REPLACES THE OLD CARD
001100*    06/12/86  RJK   DECK LOAD RUN THAT FED THE MANUAL BINDERS.
001200*    03/02/88  RJK   ADDED THE FIRE-STATION MASTER (WAS PART OF
001300*    03/02/88  RJK   THE PERSON RECORD UNTIL STATIONS WERE SPLIT
001400*    03/02/88  RJK   OUT AS THEIR OWN FILE - REQ 1140).
001500*    09/21/91  DPT   ADDED SAVE-ALL-MASTERS SO A JOB CAN REWRITE
001600*    09/21/91  DPT   THE MASTERS AFTER A MAINTENANCE RUN INSTEAD
001700*    09/21/91  DPT   OF PATCHING THEM WITH A SEPARATE UTILITY.
001800*    11/30/98  RJK   Y2K - MASTERS NOW CARRY A 4-DIGIT BIRTH
001900*    11/30/98  RJK   YEAR; NO CHANGE NEEDED HERE, LOAD IS BLIND
002000*    11/30/98  RJK   TO THE MEDICAL-RECORD LAYOUT.
002100*    04/14/03  SNL   REQ 3958 - PERSON/FSTATION ADDRESS WIDTH
002200*    04/14/03  SNL   MATCHED TO 35 ON BOTH FILES.
002300*    09/27/22  DPT   REQ 5215 - RAISED TABLE SIZES, SEE WSTABLE.
002400*    04/03/23  SNL   REQ 5340 - LOG THE THREE TABLE COUNTS AT END
002500*    04/03/23  SNL   OF LOAD SO A REJECTED BATCH IS EASY TO SPOT
002600*    04/03/23  SNL   ON THE JOB LOG WITHOUT RUNNING A REPORT.
002700    IDENTIFICATION DIVISION.
002800    PROGRAM-ID.    LOAD-MASTER-FILES.
002900    AUTHOR.        R J KOWALSKI.
003000    INSTALLATION.  CITY DATA PROCESSING CENTER.
003100    DATE-WRITTEN.  06/12/1986.
003200    DATE-COMPILED.
003300    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003400    ENVIRONMENT DIVISION.
003500    CONFIGURATION SECTION.
003600    SPECIAL-NAMES.
003700        CLASS VALID-ACTION IS "L" "S".
003800    INPUT-OUTPUT SECTION.
003900    FILE-CONTROL.
004000
004100       COPY "SLPERS.CBL".
004200       COPY "SLFSTA.CBL".
004300       COPY "SLMEDR.CBL".
004400
004500    DATA DIVISION.
004600    FILE SECTION.
004700
004800       COPY "FDPERS.CBL".
004900       COPY "FDFSTA.CBL".
005000       COPY "FDMEDR.CBL".
005100
005200    WORKING-STORAGE SECTION.
005300
005400       01  W-END-OF-FILE            PIC X VALUE "N".
005500           88  END-OF-FILE          VALUE "Y".
005600
005700       01  W-SWITCHES.
005800           05  FILLER               PIC X(04) VALUE SPACES.
005900
006000       01  W-LOAD-COUNTS.
006100           05  W-LC-PERSON-COUNT    PIC 9(4) COMP VALUE ZERO.
006200           05  W-LC-FSTATION-COUNT  PIC 9(4) COMP VALUE ZERO.
006300           05  W-LC-MEDREC-COUNT    PIC 9(4) COMP VALUE ZERO.
006400       01  W-LOAD-COUNTS-R REDEFINES W-LOAD-COUNTS.
006500           05  W-LC-RAW-BYTES       PIC X(06).
006600
006700       77  W-SUBSCRIPT              PIC 9(4) COMP VALUE ZERO.
006800       77  W-TABLE-SUB              PIC 9(4) COMP VALUE ZERO.
006900
007000    LINKAGE SECTION.
007100
007200       01  LK-ACTION                PIC X.
007300           88  LK-LOAD-ACTION       VALUE "L".
007400           88  LK-SAVE-ACTION       VALUE "S".
007500
007600       COPY "WSTABLE.CBL".
007700
007800    PROCEDURE DIVISION USING LK-ACTION
007900                              WT-PERSON-TABLE
008000                              WT-FSTATION-TABLE
008100                              WT-MEDREC-TABLE.
008200
008300    MAIN-CONTROL.
008400
008500       IF LK-LOAD-ACTION
008600          PERFORM LOAD-ALL-MASTERS
008700       ELSE
008800          IF LK-SAVE-ACTION
008900             PERFORM SAVE-ALL-MASTERS.
009000
009100       EXIT PROGRAM.
009200       STOP RUN.
009300
009400    LOAD-ALL-MASTERS.
009500
009600       OPEN INPUT PERSON-FILE.
009700       PERFORM LOAD-PERSONS.
009800       CLOSE PERSON-FILE.
009900
010000       OPEN INPUT FSTATION-FILE.
010100       PERFORM LOAD-FSTATIONS.
010200       CLOSE FSTATION-FILE.
010300
010400       OPEN INPUT MEDREC-FILE.
010500       PERFORM LOAD-MEDRECS.
010600       CLOSE MEDREC-FILE.
010700
010800       MOVE WT-PERSON-COUNT    TO W-LC-PERSON-COUNT.
010900       MOVE WT-FSTATION-COUNT  TO W-LC-FSTATION-COUNT.
011000       MOVE WT-MEDREC-COUNT    TO W-LC-MEDREC-COUNT.
011100       DISPLAY "LOAD-MASTER-FILES - RAW LOAD COUNT BYTES - "
011200          W-LC-RAW-BYTES.
011300
011400    LOAD-PERSONS.
011500
011600       MOVE ZERO TO WT-PERSON-COUNT.
011700       MOVE "N" TO W-END-OF-FILE.
011800       READ PERSON-FILE
011900           AT END MOVE "Y" TO W-END-OF-FILE.
012000       PERFORM LOAD-ONE-PERSON UNTIL END-OF-FILE.
012100
012200    LOAD-ONE-PERSON.
012300
012400       ADD 1 TO WT-PERSON-COUNT.
012500       MOVE PR-FIRST-NAME TO WT-PR-FIRST-NAME(WT-PERSON-COUNT).
012600       MOVE PR-LAST-NAME  TO WT-PR-LAST-NAME(WT-PERSON-COUNT).
012700       MOVE PR-ADDRESS    TO WT-PR-ADDRESS(WT-PERSON-COUNT).
012800       MOVE PR-CITY       TO WT-PR-CITY(WT-PERSON-COUNT).
012900       MOVE PR-ZIP        TO WT-PR-ZIP(WT-PERSON-COUNT).
013000       MOVE PR-PHONE      TO WT-PR-PHONE(WT-PERSON-COUNT).
013100       MOVE PR-EMAIL      TO WT-PR-EMAIL(WT-PERSON-COUNT).
013200
013300       READ PERSON-FILE
013400           AT END MOVE "Y" TO W-END-OF-FILE.
013500
013600    LOAD-FSTATIONS.
013700
013800       MOVE ZERO TO WT-FSTATION-COUNT.
013900       MOVE "N" TO W-END-OF-FILE.
014000       READ FSTATION-FILE
014100           AT END MOVE "Y" TO W-END-OF-FILE.
014200       PERFORM LOAD-ONE-FSTATION UNTIL END-OF-FILE.
014300
014400    LOAD-ONE-FSTATION.
014500
014600       ADD 1 TO WT-FSTATION-COUNT.
014700       MOVE FS-ADDRESS    TO WT-FS-ADDRESS(WT-FSTATION-COUNT).
014800       MOVE FS-STATION-NO TO WT-FS-STATION-NO(WT-FSTATION-COUNT).
014900
015000       READ FSTATION-FILE
015100           AT END MOVE "Y" TO W-END-OF-FILE.
015200
015300    LOAD-MEDRECS.
015400
015500       MOVE ZERO TO WT-MEDREC-COUNT.
015600       MOVE "N" TO W-END-OF-FILE.
015700       READ MEDREC-FILE
015800           AT END MOVE "Y" TO W-END-OF-FILE.
015900       PERFORM LOAD-ONE-MEDREC UNTIL END-OF-FILE.
016000
016100    LOAD-ONE-MEDREC.
016200
016300       ADD 1 TO WT-MEDREC-COUNT.
016400       MOVE MR-FIRST-NAME TO WT-MR-FIRST-NAME(WT-MEDREC-COUNT).
016500       MOVE MR-LAST-NAME  TO WT-MR-LAST-NAME(WT-MEDREC-COUNT).
016600       MOVE MR-BIRTH-DATE TO WT-MR-BIRTH-DATE(WT-MEDREC-COUNT).
016700       PERFORM LOAD-ONE-MEDREC-TABLES VARYING W-TABLE-SUB
016800               FROM 1 BY 1 UNTIL W-TABLE-SUB > 5.
016900
017000       READ MEDREC-FILE
017100           AT END MOVE "Y" TO W-END-OF-FILE.
017200
017300    LOAD-ONE-MEDREC-TABLES.
017400
017500       MOVE MR-MEDICATION-ENTRY(W-TABLE-SUB)
017600         TO WT-MR-MEDICATION-ENTRY(WT-MEDREC-COUNT W-TABLE-SUB).
017700       MOVE MR-ALLERGY-ENTRY(W-TABLE-SUB)
017800         TO WT-MR-ALLERGY-ENTRY(WT-MEDREC-COUNT W-TABLE-SUB).
017900
018000    SAVE-ALL-MASTERS.
018100
018200       OPEN OUTPUT PERSON-FILE.
018300       PERFORM SAVE-PERSONS VARYING W-SUBSCRIPT
018400               FROM 1 BY 1 UNTIL W-SUBSCRIPT > WT-PERSON-COUNT.
018500       CLOSE PERSON-FILE.
018600
018700       OPEN OUTPUT FSTATION-FILE.
018800       PERFORM SAVE-FSTATIONS VARYING W-SUBSCRIPT
018900               FROM 1 BY 1 UNTIL W-SUBSCRIPT > WT-FSTATION-COUNT.
019000       CLOSE FSTATION-FILE.
019100
019200       OPEN OUTPUT MEDREC-FILE.
019300       PERFORM SAVE-MEDRECS VARYING W-SUBSCRIPT
019400               FROM 1 BY 1 UNTIL W-SUBSCRIPT > WT-MEDREC-COUNT.
019500       CLOSE MEDREC-FILE.
019600
019700    SAVE-PERSONS.
019800
019900       MOVE SPACES TO PERSON-RECORD.
020000       MOVE WT-PR-FIRST-NAME(W-SUBSCRIPT) TO PR-FIRST-NAME.
020100       MOVE WT-PR-LAST-NAME(W-SUBSCRIPT)  TO PR-LAST-NAME.
020200       MOVE WT-PR-ADDRESS(W-SUBSCRIPT)    TO PR-ADDRESS.
020300       MOVE WT-PR-CITY(W-SUBSCRIPT)       TO PR-CITY.
020400       MOVE WT-PR-ZIP(W-SUBSCRIPT)        TO PR-ZIP.
020500       MOVE WT-PR-PHONE(W-SUBSCRIPT)      TO PR-PHONE.
020600       MOVE WT-PR-EMAIL(W-SUBSCRIPT)      TO PR-EMAIL.
020700       WRITE PERSON-RECORD.
020800
020900    SAVE-FSTATIONS.
021000
021100       MOVE SPACES TO FSTATION-RECORD.
021200       MOVE WT-FS-ADDRESS(W-SUBSCRIPT)    TO FS-ADDRESS.
021300       MOVE WT-FS-STATION-NO(W-SUBSCRIPT) TO FS-STATION-NO.
021400       WRITE FSTATION-RECORD.
021500
021600    SAVE-MEDRECS.
021700
021800       MOVE SPACES TO MEDREC-RECORD.
021900       MOVE WT-MR-FIRST-NAME(W-SUBSCRIPT) TO MR-FIRST-NAME.
022000       MOVE WT-MR-LAST-NAME(W-SUBSCRIPT)  TO MR-LAST-NAME.
022100       MOVE WT-MR-BIRTH-DATE(W-SUBSCRIPT) TO MR-BIRTH-DATE.
022200       PERFORM SAVE-ONE-MEDREC-TABLES VARYING W-TABLE-SUB
022300               FROM 1 BY 1 UNTIL W-TABLE-SUB > 5.
022400       WRITE MEDREC-RECORD.
022500
022600    SAVE-ONE-MEDREC-TABLES.
022700
022800       MOVE WT-MR-MEDICATION-ENTRY(W-SUBSCRIPT W-TABLE-SUB)
022900         TO MR-MEDICATION-ENTRY(W-TABLE-SUB).
023000       MOVE WT-MR-ALLERGY-ENTRY(W-SUBSCRIPT W-TABLE-SUB)
023100         TO MR-ALLERGY-ENTRY(W-TABLE-SUB).
