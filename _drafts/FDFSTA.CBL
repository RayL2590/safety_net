000100*    FDFSTA - FD AND RECORD LAYOUT FOR THE FIRE-STATION MASTER.
000200*    2019-04-02  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000300*    2022-01-11  DPT  REQ 5102 - STATION-NO WAS PIC 9(1), TWO
000400*    2022-01-11  DPT  STATIONS OVER 9 FORCED THIS TO PIC 9(2).
000500    FD  FSTATION-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  FSTATION-RECORD.
000800        05  FS-ADDRESS              PIC X(35).
000900        05  FS-STATION-NO           PIC 9(02).
001000        05  FILLER                  PIC X(03).
