000100*    ------------------------------------------------------------
000200*    ALERT-QUERY-DISPATCH - CALLED BY SAFETYNET-ALERT-RUN FOR
000300*    EVERY TRANSACTION WHOSE CODE IS ONE OF THE SEVEN ALERT/QUERY
000400*    CODES.  LOOKS AT QT-TRAN-CODE AND CALLS THE ONE REPORT
000500*    PROGRAM THAT KNOWS HOW TO ANSWER THAT QUERY.  NO OTHER
000600*    PROGRAM HAS TO KNOW THE FULL LIST OF QUERY CODES.
000700*    ------------------------------------------------------------
000800*    CHANGE LOG
000900*    09/17/86  RJK   ORIGINAL PROGRAM (PAYMENT-MODE).
001000*    02/08/94  DPT   ADDED OPTION 8, THE DEDUCTIBLES REPORT, AT
001100*    02/08/94  DPT   THE COMPTROLLER'S REQUEST.
001200*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001300*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
001400*    08/12/19  RJK   REQ 4902 - RECAST FOR THE SAFETYNET ALERTS
001500*    08/12/19  RJK   PROJECT.  THE SCREEN MENU BECOMES A BATCH
001600*    08/12/19  RJK   DISPATCH ON THE TRANSACTION CODE INSTEAD OF
001700*    08/12/19  RJK   AN OPERATOR KEYSTROKE.
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    ALERT-QUERY-DISPATCH.
002000 AUTHOR.        R J KOWALSKI.
002100 INSTALLATION.  CITY DATA PROCESSING CENTER.
002200 DATE-WRITTEN.  09/17/1986.
002300 DATE-COMPILED.
002400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CLASS VALID-FOUND-SW IS "Y" "N".
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100 DATA DIVISION.
003200 FILE SECTION.
003300 WORKING-STORAGE SECTION.
003400
003500    01  W-QUERY-CODE-OK         PIC X VALUE "N".
003600        88  QUERY-CODE-OK       VALUE "Y".
003700
003800 LINKAGE SECTION.
003900
004000    COPY "FDQTRN.CBL".
004100    COPY "WSTABLE.CBL".
004200
004300 PROCEDURE DIVISION USING QUERY-RECORD
004400                          WT-PERSON-TABLE
004500                          WT-FSTATION-TABLE
004600                          WT-MEDREC-TABLE.
004700
004800 MAIN-CONTROL.
004900
005000    MOVE "N" TO W-QUERY-CODE-OK.
005100
005200    IF QT-TRAN-CODE EQUAL "SC"
005300       MOVE "Y" TO W-QUERY-CODE-OK
005400       CALL "STATION-COVERAGE-REPORT" USING QUERY-RECORD
005500                                             WT-PERSON-TABLE
005600                                             WT-FSTATION-TABLE
005700                                             WT-MEDREC-TABLE.
005800
005900    IF QT-TRAN-CODE EQUAL "CA"
006000       MOVE "Y" TO W-QUERY-CODE-OK
006100       CALL "CHILD-ALERT-REPORT" USING QUERY-RECORD
006200                                        WT-PERSON-TABLE
006300                                        WT-FSTATION-TABLE
006400                                        WT-MEDREC-TABLE.
006500
006600    IF QT-TRAN-CODE EQUAL "PH"
006700       MOVE "Y" TO W-QUERY-CODE-OK
006800       CALL "PHONE-ALERT-REPORT" USING QUERY-RECORD
006900                                        WT-PERSON-TABLE
007000                                        WT-FSTATION-TABLE
007100                                        WT-MEDREC-TABLE.
007200
007300    IF QT-TRAN-CODE EQUAL "FI"
007400       MOVE "Y" TO W-QUERY-CODE-OK
007500       CALL "FIRE-ALERT-REPORT" USING QUERY-RECORD
007600                                       WT-PERSON-TABLE
007700                                       WT-FSTATION-TABLE
007800                                       WT-MEDREC-TABLE.
007900
008000    IF QT-TRAN-CODE EQUAL "FL"
008100       MOVE "Y" TO W-QUERY-CODE-OK
008200       CALL "FLOOD-ALERT-REPORT" USING QUERY-RECORD
008300                                        WT-PERSON-TABLE
008400                                        WT-FSTATION-TABLE
008500                                        WT-MEDREC-TABLE.
008600
008700    IF QT-TRAN-CODE EQUAL "PI"
008800       MOVE "Y" TO W-QUERY-CODE-OK
008900       CALL "PERSON-INFO-REPORT" USING QUERY-RECORD
009000                                        WT-PERSON-TABLE
009100                                        WT-FSTATION-TABLE
009200                                        WT-MEDREC-TABLE.
009300
009400    IF QT-TRAN-CODE EQUAL "CE"
009500       MOVE "Y" TO W-QUERY-CODE-OK
009600       CALL "COMMUNITY-EMAIL-REPORT" USING QUERY-RECORD
009700                                            WT-PERSON-TABLE
009800                                            WT-FSTATION-TABLE
009900                                            WT-MEDREC-TABLE.
010000
010100    IF NOT QUERY-CODE-OK
010200       PERFORM LOG-UNKNOWN-QUERY-CODE.
010300
010400    EXIT PROGRAM.
010500
010600 LOG-UNKNOWN-QUERY-CODE.
010700
010800    DISPLAY "ALERT-QUERY-DISPATCH - UNKNOWN QUERY CODE - "
010900       QT-TRAN-CODE.
