000100*    ------------------------------------------------------------
000200*    FLOOD-ALERT-REPORT - "FL" QUERY.  GIVEN A LIST OF UP TO 10
000300*    FIRE STATION NUMBERS, FIRST MAKES SURE EVERY STATION ON THE
000400*    LIST IS A REAL STATION.  IF ANY ARE NOT, THE QUERY IS
000500*    CANCELLED AND THE BAD STATION NUMBERS ARE LISTED.  OTHERWISE
000600*    EVERY ADDRESS COVERED BY ANY LISTED STATION IS GROUPED AND
000700*    EVERY RESIDENT AT EACH ADDRESS IS LISTED UNDER IT.
000800*    ------------------------------------------------------------
000900*    CHANGE LOG
001000*    08/27/86  RJK   ORIGINAL PROGRAM (DEDUCTIBLES-REPORT).
001100*    04/19/90  RJK   ADDED THE VOUCHER SUBTOTAL BY PAID DATE, THE
001200*    04/19/90  RJK   AUDITORS WANTED A DAILY DEDUCTIBLE FIGURE.
001300*    11/30/98  DPT   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001400*    11/30/98  DPT   AND CLOSED WITH NO CHANGE REQUIRED.
001500*    07/22/19  RJK   REQ 4899 - RECAST FOR THE SAFETYNET ALERTS
001600*    07/22/19  RJK   PROJECT.  THE PAID-DATE SORT/BREAK BECOMES A
001700*    07/22/19  RJK   STATION-LIST VALIDATION FOLLOWED BY AN
001800*    07/22/19  RJK   ADDRESS GROUPING OF RESIDENTS.  THE MASTER
001900*    07/22/19  RJK   TABLES ARE MEMORY-RESIDENT SO THE OLD SORT
002000*    07/22/19  RJK   VERB NO LONGER APPLIES; THE GROUPING IS DONE
002100*    07/22/19  RJK   WITH NESTED TABLE SCANS INSTEAD.
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    FLOOD-ALERT-REPORT.
002400 AUTHOR.        R J KOWALSKI.
002500 INSTALLATION.  CITY DATA PROCESSING CENTER.
002600 DATE-WRITTEN.  08/27/1986.
002700 DATE-COMPILED.
002800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CLASS VALID-FOUND-SW IS "Y" "N".
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600    COPY "SLALRT.CBL".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100    COPY "FDALRT.CBL".
004200
004300 WORKING-STORAGE SECTION.
004400
004500    01  TITLE-LINE.
004600        05  FILLER              PIC X(01) VALUE SPACE.
004700        05  FILLER              PIC X(35) VALUE
004800            "SAFETYNET ALERTS - FLOOD ALERT".
004900        05  FILLER              PIC X(96) VALUE SPACES.
005000
005100    01  HEADING-MISSING.
005200        05  FILLER              PIC X(30) VALUE
005300            "STATION(S) NOT FOUND - QUERY".
005400        05  FILLER              PIC X(11) VALUE " CANCELLED.".
005500        05  FILLER              PIC X(91) VALUE SPACES.
005600
005700    01  DETAIL-MISSING.
005800        05  FILLER              PIC X(11) VALUE "  STATION ".
005900        05  DTM-STATION-NO      PIC Z9.
006000        05  FILLER              PIC X(119) VALUE SPACES.
006100
006200    01  HEADING-1.
006300        05  FILLER              PIC X(09) VALUE "ADDRESS  ".
006400        05  HDG-ADDRESS         PIC X(35).
006500        05  FILLER              PIC X(88) VALUE SPACES.
006600
006700    01  DETAIL-1.
006800        05  FILLER              PIC X(03) VALUE SPACES.
006900        05  DTL-FIRST-NAME      PIC X(20).
007000        05  DTL-LAST-NAME       PIC X(25).
007100        05  DTL-PHONE           PIC X(12).
007200        05  DTL-AGE             PIC ZZ9.
007300        05  FILLER              PIC X(69) VALUE SPACES.
007400
007500    01  TRAILER-1.
007600        05  FILLER              PIC X(03) VALUE SPACES.
007700        05  FILLER              PIC X(17) VALUE
007800            "RESIDENT COUNT - ".
007900        05  TRL-ADDR-COUNT      PIC ZZZ9.
008000        05  FILLER              PIC X(108) VALUE SPACES.
008100
008200    01  TRAILER-2.
008300        05  FILLER              PIC X(23) VALUE
008400            "TOTAL RESIDENT COUNT - ".
008500        05  TRL-TOTAL-COUNT     PIC ZZZ9.
008600        05  FILLER              PIC X(105) VALUE SPACES.
008700
008800    01  W-ALL-FOUND             PIC X VALUE "N".
008900        88  ALL-STATIONS-FOUND  VALUE "Y".
009000    01  W-STATION-FOUND         PIC X VALUE "N".
009100        88  STATION-FOUND       VALUE "Y".
009200    01  W-REQUESTED             PIC X VALUE "N".
009300        88  REQUESTED           VALUE "Y".
009400    01  W-ADDR-SEEN             PIC X VALUE "N".
009500        88  ADDR-SEEN           VALUE "Y".
009600    01  W-MED-FOUND             PIC X VALUE "N".
009700        88  MED-FOUND           VALUE "Y".
009800
009900    01  W-FMR-FIRST-NAME        PIC X(20).
010000    01  W-FMR-LAST-NAME         PIC X(25).
010100
010200    01  W-COV-ADDRESS-TABLE.
010300        05  W-COV-ADDRESS-ENTRY OCCURS 200 TIMES
010400                                     PIC X(35).
010500
010600    01  W-MISSING-STATION-TABLE.
010700        05  W-MISSING-STATION  OCCURS 10 TIMES
010800                                     PIC 9(02).
010900
011000    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
011100    77  W-QS-SUB                PIC 9(4) COMP VALUE ZERO.
011200    77  W-AD-SUB                PIC 9(4) COMP VALUE ZERO.
011300    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
011400    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
011500    77  W-MISSING-COUNT         PIC 9(4) COMP VALUE ZERO.
011600    77  W-ADDR-COUNT            PIC 9(4) COMP VALUE ZERO.
011700    77  W-GROUP-RESIDENT-COUNT  PIC 9(4) COMP VALUE ZERO.
011800    77  W-TOTAL-RESIDENT-COUNT  PIC 9(4) COMP VALUE ZERO.
011900
012000    COPY "WSAGE.CBL".
012100
012200 LINKAGE SECTION.
012300
012400    COPY "FDQTRN.CBL".
012500    COPY "WSTABLE.CBL".
012600
012700 PROCEDURE DIVISION USING QUERY-RECORD
012800                          WT-PERSON-TABLE
012900                          WT-FSTATION-TABLE
013000                          WT-MEDREC-TABLE.
013100
013200 MAIN-CONTROL.
013300
013400    OPEN EXTEND ALERT-FILE.
013500    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
013600
013700    MOVE TITLE-LINE TO AL-PRINT-LINE.
013800    WRITE ALERT-RECORD.
013900
014000    PERFORM VALIDATE-STATIONS.
014100
014200    IF ALL-STATIONS-FOUND
014300       PERFORM COLLECT-COVERED-ADDRESSES
014400       PERFORM PRINT-ALL-ADDRESS-GROUPS
014500    ELSE
014600       PERFORM PRINT-MISSING-STATIONS.
014700
014800    CLOSE ALERT-FILE.
014900    EXIT PROGRAM.
015000    STOP RUN.
015100
015200 VALIDATE-STATIONS.
015300
015400    MOVE "Y" TO W-ALL-FOUND.
015500    MOVE ZERO TO W-MISSING-COUNT.
015600    MOVE ZERO TO W-QS-SUB.
015700    PERFORM CHECK-ONE-REQUESTED-STATION VARYING W-QS-SUB
015800       FROM 1 BY 1 UNTIL W-QS-SUB GREATER THAN
015900          QQ-STATION-COUNT.
016000
016100 CHECK-ONE-REQUESTED-STATION.
016200
016300    MOVE "N" TO W-STATION-FOUND.
016400    MOVE ZERO TO W-FS-SUB.
016500    PERFORM SCAN-FOR-REQUESTED-STATION UNTIL STATION-FOUND
016600       OR W-FS-SUB NOT LESS THAN WT-FSTATION-COUNT.
016700
016800    IF NOT STATION-FOUND
016900       MOVE "N" TO W-ALL-FOUND
017000       ADD 1 TO W-MISSING-COUNT
017100       MOVE QQ-STATION-LIST(W-QS-SUB)
017200         TO W-MISSING-STATION(W-MISSING-COUNT).
017300
017400 SCAN-FOR-REQUESTED-STATION.
017500
017600    ADD 1 TO W-FS-SUB.
017700    IF WT-FS-STATION-NO(W-FS-SUB) EQUAL QQ-STATION-LIST(W-QS-SUB)
017800       MOVE "Y" TO W-STATION-FOUND.
017900
018000 PRINT-MISSING-STATIONS.
018100
018200    MOVE HEADING-MISSING TO AL-PRINT-LINE.
018300    WRITE ALERT-RECORD.
018400    MOVE ZERO TO W-QS-SUB.
018500    PERFORM PRINT-ONE-MISSING VARYING W-QS-SUB
018600       FROM 1 BY 1 UNTIL W-QS-SUB GREATER THAN
018700          W-MISSING-COUNT.
018800
018900 PRINT-ONE-MISSING.
019000
019100    MOVE W-MISSING-STATION(W-QS-SUB) TO DTM-STATION-NO.
019200    MOVE DETAIL-MISSING TO AL-PRINT-LINE.
019300    WRITE ALERT-RECORD.
019400
019500 COLLECT-COVERED-ADDRESSES.
019600
019700    MOVE ZERO TO W-ADDR-COUNT.
019800    MOVE ZERO TO W-FS-SUB.
019900    PERFORM CHECK-ONE-STATION-ROW VARYING W-FS-SUB
020000       FROM 1 BY 1 UNTIL W-FS-SUB GREATER THAN
020100          WT-FSTATION-COUNT.
020200
020300 CHECK-ONE-STATION-ROW.
020400
020500    MOVE "N" TO W-REQUESTED.
020600    MOVE ZERO TO W-QS-SUB.
020700    PERFORM SCAN-REQUESTED-LIST UNTIL REQUESTED
020800       OR W-QS-SUB NOT LESS THAN QQ-STATION-COUNT.
020900
021000    IF REQUESTED
021100       PERFORM ADD-ADDRESS-IF-NEW.
021200
021300 SCAN-REQUESTED-LIST.
021400
021500    ADD 1 TO W-QS-SUB.
021600    IF QQ-STATION-LIST(W-QS-SUB) EQUAL WT-FS-STATION-NO(W-FS-SUB)
021700       MOVE "Y" TO W-REQUESTED.
021800
021900 ADD-ADDRESS-IF-NEW.
022000
022100    MOVE "N" TO W-ADDR-SEEN.
022200    MOVE ZERO TO W-AD-SUB.
022300    PERFORM SCAN-ADDR-TABLE UNTIL ADDR-SEEN
022400       OR W-AD-SUB NOT LESS THAN W-ADDR-COUNT.
022500
022600    IF NOT ADDR-SEEN
022700       ADD 1 TO W-ADDR-COUNT
022800       MOVE WT-FS-ADDRESS(W-FS-SUB)
022900         TO W-COV-ADDRESS-ENTRY(W-ADDR-COUNT).
023000
023100 SCAN-ADDR-TABLE.
023200
023300    ADD 1 TO W-AD-SUB.
023400    IF W-COV-ADDRESS-ENTRY(W-AD-SUB)
023500          EQUAL WT-FS-ADDRESS(W-FS-SUB)
023600       MOVE "Y" TO W-ADDR-SEEN.
023700
023800 PRINT-ALL-ADDRESS-GROUPS.
023900
024000    MOVE ZERO TO W-TOTAL-RESIDENT-COUNT.
024100    MOVE ZERO TO W-AD-SUB.
024200    PERFORM PRINT-ONE-ADDRESS-GROUP VARYING W-AD-SUB
024300       FROM 1 BY 1 UNTIL W-AD-SUB GREATER THAN
024400          W-ADDR-COUNT.
024500
024600    MOVE W-TOTAL-RESIDENT-COUNT TO TRL-TOTAL-COUNT.
024700    MOVE TRAILER-2 TO AL-PRINT-LINE.
024800    WRITE ALERT-RECORD.
024900
025000 PRINT-ONE-ADDRESS-GROUP.
025100
025200    MOVE W-COV-ADDRESS-ENTRY(W-AD-SUB) TO HDG-ADDRESS.
025300    MOVE HEADING-1 TO AL-PRINT-LINE.
025400    WRITE ALERT-RECORD.
025500
025600    MOVE ZERO TO W-GROUP-RESIDENT-COUNT.
025700    MOVE ZERO TO W-PR-SUB.
025800    PERFORM CONSIDER-ONE-PERSON VARYING W-PR-SUB
025900       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
026000          WT-PERSON-COUNT.
026100
026200    MOVE W-GROUP-RESIDENT-COUNT TO TRL-ADDR-COUNT.
026300    MOVE TRAILER-1 TO AL-PRINT-LINE.
026400    WRITE ALERT-RECORD.
026500
026600    ADD W-GROUP-RESIDENT-COUNT TO W-TOTAL-RESIDENT-COUNT.
026700
026800 CONSIDER-ONE-PERSON.
026900
027000    IF WT-PR-ADDRESS(W-PR-SUB)
027100          EQUAL W-COV-ADDRESS-ENTRY(W-AD-SUB)
027200       PERFORM PRINT-ONE-RESIDENT.
027300
027400 PRINT-ONE-RESIDENT.
027500
027600    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
027700    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
027800    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
027900                                      W-FMR-FIRST-NAME
028000                                      W-FMR-LAST-NAME
028100                                      W-MED-FOUND
028200                                      W-MR-INDEX.
028300
028400    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
028500    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
028600    MOVE WT-PR-PHONE(W-PR-SUB)      TO DTL-PHONE.
028700
028800    IF MED-FOUND
028900       MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE
029000       PERFORM CALC-AGE
029100       MOVE AGEC-AGE TO DTL-AGE
029200    ELSE
029300       MOVE ZERO TO DTL-AGE.
029400
029500    MOVE DETAIL-1 TO AL-PRINT-LINE.
029600    WRITE ALERT-RECORD.
029700
029800    ADD 1 TO W-GROUP-RESIDENT-COUNT.
029900
030000    COPY "PLAGECAL.CBL".
