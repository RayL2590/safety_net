000100*    ------------------------------------------------------------
000200*    FIND-MEDICAL-RECORD - LOOKS UP A MEDICAL RECORD IN THE
000300*    WT-MEDREC-TABLE BY FIRST NAME + LAST NAME (LOOK-FOR-RECORD
000400*    STYLE LINEAR SCAN, SAME AS THE OLD VOUCHER-LOOKUP LOGIC).
000500*    CALLED BY EVERY REPORT PROGRAM THAT HAS TO PULL PHONE, AGE,
000600*    MEDICATIONS OR ALLERGIES FOR A PERSON IT HAS ALREADY FOUND
000700*    IN THE PERSON TABLE.  SETS LK-FMR-FOUND TO "Y" OR "N" AND,
000800*    WHEN FOUND, LK-FMR-INDEX TO THE TABLE ROW SO THE CALLER CAN
000900*    REACH INTO WT-MEDREC-TABLE DIRECTLY FOR THE REMAINING FIELDS
001000*    ------------------------------------------------------------
001100*    CHANGE LOG
001200*    07/09/86  RJK   ORIGINAL PROGRAM, CALLED FROM THE VOUCHER
001300*    07/09/86  RJK   PAY PARAGRAPHS TO PULL THE VENDOR TERMS.
001400*    02/18/90  RJK   REQ 1288 - REWRITTEN FOR THE MEDICAL RECORD
001500*    02/18/90  RJK   TABLE, RETURNS A TABLE INDEX INSTEAD OF
001600*    02/18/90  RJK   COPYING THE WHOLE RECORD BACK.
001700*    11/30/98  DPT   Y2K - CALLER NOW SUPPLIES A 4-DIGIT RUN
001800*    11/30/98  DPT   YEAR SO AGE CALLS DOWNSTREAM COMPARE RIGHT.
001900*    05/06/12  SNL   REQ 4402 - EXIT PROGRAM AS SOON AS A MATCH
002000*    05/06/12  SNL   IS FOUND, SEARCH USED TO RUN THE FULL TABLE.
002100*    04/03/23  SNL   REQ 5341 - COMPARE THE COMBINED NAME AS ONE
002200*    04/03/23  SNL   FIELD, ONE COMPARE INSTEAD OF TWO, AND TRACE
002300*    04/03/23  SNL   THE LAST SUBSCRIPT TRIED WHEN NOT FOUND.
002400    IDENTIFICATION DIVISION.
002500    PROGRAM-ID.    FIND-MEDICAL-RECORD.
002600    AUTHOR.        R J KOWALSKI.
002700    INSTALLATION.  CITY DATA PROCESSING CENTER.
002800    DATE-WRITTEN.  07/09/1986.
002900    DATE-COMPILED.
003000    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003100    ENVIRONMENT DIVISION.
003200    CONFIGURATION SECTION.
003300    SPECIAL-NAMES.
003400        CLASS VALID-FOUND-SW IS "Y" "N".
003500    DATA DIVISION.
003600    WORKING-STORAGE SECTION.
003700
003800       01  W-MR-SUB                 PIC 9(4) COMP VALUE ZERO.
003900       01  W-MR-SUB-R REDEFINES W-MR-SUB
004000                                PIC X(02).
004100
004200       01  W-MR-SEARCH-KEY.
004300           05  W-MR-KEY-FIRST       PIC X(20).
004400           05  W-MR-KEY-LAST        PIC X(25).
004500       01  W-MR-SEARCH-KEY-R REDEFINES W-MR-SEARCH-KEY.
004600           05  W-MR-KEY-COMBINED    PIC X(45).
004700
004800       01  W-MR-TABLE-KEY.
004900           05  W-MR-TAB-FIRST       PIC X(20).
005000           05  W-MR-TAB-LAST        PIC X(25).
005100       01  W-MR-TABLE-KEY-R REDEFINES W-MR-TABLE-KEY.
005200           05  W-MR-TAB-COMBINED    PIC X(45).
005300
005400    LINKAGE SECTION.
005500
005600       COPY "WSTABLE.CBL".
005700
005800       01  LK-FMR-FIRST-NAME        PIC X(20).
005900       01  LK-FMR-LAST-NAME         PIC X(25).
006000       01  LK-FMR-FOUND             PIC X.
006100           88  FMR-FOUND            VALUE "Y".
006200           88  FMR-NOT-FOUND        VALUE "N".
006300       01  LK-FMR-INDEX             PIC 9(4) COMP.
006400
006500    PROCEDURE DIVISION USING WT-MEDREC-TABLE
006600                              LK-FMR-FIRST-NAME
006700                              LK-FMR-LAST-NAME
006800                              LK-FMR-FOUND
006900                              LK-FMR-INDEX.
007000
007100    MAIN-CONTROL.
007200
007300       MOVE "N" TO LK-FMR-FOUND.
007400       MOVE ZERO TO LK-FMR-INDEX.
007500       MOVE ZERO TO W-MR-SUB.
007600
007700       MOVE LK-FMR-FIRST-NAME TO W-MR-KEY-FIRST.
007800       MOVE LK-FMR-LAST-NAME  TO W-MR-KEY-LAST.
007900
008000       PERFORM SEARCH-ONE-MEDREC UNTIL FMR-FOUND
008100                                    OR W-MR-SUB NOT LESS THAN
008200                                       WT-MEDREC-COUNT.
008300
008400       IF FMR-NOT-FOUND
008500          DISPLAY "FIND-MEDICAL-RECORD - NOT FOUND, LAST SUB "
008600             "TRIED (RAW) - " W-MR-SUB-R.
008700
008800       EXIT PROGRAM.
008900       STOP RUN.
009000
009100    SEARCH-ONE-MEDREC.
009200
009300       ADD 1 TO W-MR-SUB.
009400       MOVE WT-MR-FIRST-NAME(W-MR-SUB) TO W-MR-TAB-FIRST.
009500       MOVE WT-MR-LAST-NAME(W-MR-SUB)  TO W-MR-TAB-LAST.
009600       IF W-MR-KEY-COMBINED EQUAL W-MR-TAB-COMBINED
009700          MOVE "Y" TO LK-FMR-FOUND
009800          MOVE W-MR-SUB TO LK-FMR-INDEX.
