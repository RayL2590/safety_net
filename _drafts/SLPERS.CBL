000100*    SLPERS - SELECT CLAUSE FOR THE PERSON MASTER FILE.
000200*    ONE RECORD PER RESIDENT.  THE FILE IS UNORDERED SEQUENTIAL;
000300*    THE LOGICAL KEY (FIRST-NAME + LAST-NAME) IS ENFORCED BY THE
000400*    MAINTENANCE PROGRAMS, NOT BY THE FILE ORGANIZATION.
000500*    2019-04-02  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000600*    2021-11-15  DPT  REQ 4471 - RENAMED DDNAME TO MATCH THE OTHE
000700*    2021-11-15  DPT  TWO MASTERS (PERSON-MSTR / FSTATION-MSTR).
000800    SELECT PERSON-FILE ASSIGN TO PERSON-MSTR
000900           ORGANIZATION IS SEQUENTIAL
001000           ACCESS MODE IS SEQUENTIAL.
