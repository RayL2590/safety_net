000100*    FDPERS - FD AND RECORD LAYOUT FOR THE PERSON MASTER FILE.
000200*    2019-04-02  RJK  ORIGINAL LAYOUT FOR THE ALERTS PROJECT.
000300*    2020-08-19  RJK  REQ 3958 - WIDENED ADDRESS TO 35 TO MATCH
000400*    2020-08-19  RJK  THE FIRE-STATION FILE'S ADDRESS FIELD.
000500*    2023-02-06  SNL  REQ 5810 - ADDED PR-FILLER-1 GROWTH ROOM
000600*    2023-02-06  SNL  AFTER LAST YEAR'S E-MAIL FIELD OVERFLOW.
000700    FD  PERSON-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  PERSON-RECORD.
001000        05  PR-FIRST-NAME           PIC X(20).
001100        05  PR-LAST-NAME            PIC X(25).
001200        05  PR-ADDRESS              PIC X(35).
001300        05  PR-CITY                 PIC X(20).
001400        05  PR-ZIP                  PIC X(05).
001500        05  PR-PHONE                PIC X(12).
001600        05  PR-PHONE-R REDEFINES PR-PHONE.
001700            10  PR-PHONE-EXCH       PIC X(03).
001800            10  FILLER              PIC X(01).
001900            10  PR-PHONE-PFX        PIC X(03).
002000            10  FILLER              PIC X(01).
002100            10  PR-PHONE-LINE       PIC X(04).
002200        05  PR-EMAIL                PIC X(35).
002300        05  FILLER                  PIC X(08).
