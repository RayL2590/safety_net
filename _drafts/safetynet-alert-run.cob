000100*    ------------------------------------------------------------
000200*    SAFETYNET-ALERT-RUN - THE MAIN LINE OF THE NIGHTLY SAFETYNET
000300*    ALERTS BATCH.  LOADS THE THREE MASTER FILES INTO WORKING
000400*    STORAGE, READS THE QUERY/TRANSACTION FILE ONE RECORD AT A
000500*    TIME AND CALLS THE MAINTENANCE PROGRAM OR THE QUERY DISPATCH
000600*    THAT MATCHES THE TRANSACTION CODE, THEN REWRITES THE MASTER
000700*    FILES FROM THE (POSSIBLY UPDATED) WORKING STORAGE TABLES.
000800*    ------------------------------------------------------------
000900*    CHANGE LOG
001000*    05/29/86  RJK   ORIGINAL PROGRAM (ACCOUNTS-PAYABLE-SYSTEM).
001100*    07/19/90  RJK   ADDED OPTION 4, VOUCHER PROCESSING, WHEN THE
001200*    07/19/90  RJK   PAYMENT SUBSYSTEM WAS BROUGHT ON LINE.
001300*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001400*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
001500*    08/19/19  RJK   REQ 4903 - RECAST FOR THE SAFETYNET ALERTS
001600*    08/19/19  RJK   PROJECT.  THE OPERATOR MENU BECOMES A BATCH
001700*    08/19/19  RJK   READ/DISPATCH LOOP OVER THE TRANSACTION FILE
001800*    08/19/19  RJK   BOOKENDED BY A MASTER-FILE LOAD AND SAVE.
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    SAFETYNET-ALERT-RUN.
002100 AUTHOR.        R J KOWALSKI.
002200 INSTALLATION.  CITY DATA PROCESSING CENTER.
002300 DATE-WRITTEN.  05/29/1986.
002400 DATE-COMPILED.
002500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CLASS VALID-ACTION IS "L" "S".
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300    COPY "SLQTRN.CBL".
003400    COPY "SLALRT.CBL".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900    COPY "FDQTRN.CBL".
004000    COPY "FDALRT.CBL".
004100
004200 WORKING-STORAGE SECTION.
004300
004400    01  W-END-OF-FILE            PIC X VALUE "N".
004500        88  END-OF-FILE          VALUE "Y".
004600
004700    01  W-RUN-ACTION             PIC X.
004800        88  W-LOAD-ACTION        VALUE "L".
004900        88  W-SAVE-ACTION        VALUE "S".
005000
005100    COPY "WSTABLE.CBL".
005200
005300 PROCEDURE DIVISION.
005400
005500 MAIN-CONTROL.
005600
005700*>   RESET THE ALERT PRINT FILE FOR THIS RUN.
005800
005900    OPEN OUTPUT ALERT-FILE.
006000    CLOSE ALERT-FILE.
006100
006200    MOVE "L" TO W-RUN-ACTION.
006300    CALL "LOAD-MASTER-FILES" USING W-RUN-ACTION
006400                                    WT-PERSON-TABLE
006500                                    WT-FSTATION-TABLE
006600                                    WT-MEDREC-TABLE.
006700
006800    OPEN INPUT QTRAN-FILE.
006900
007000    MOVE "N" TO W-END-OF-FILE.
007100    READ QTRAN-FILE
007200        AT END MOVE "Y" TO W-END-OF-FILE.
007300    PERFORM PROCESS-ONE-TRANSACTION UNTIL END-OF-FILE.
007400
007500    CLOSE QTRAN-FILE.
007600
007700    MOVE "S" TO W-RUN-ACTION.
007800    CALL "LOAD-MASTER-FILES" USING W-RUN-ACTION
007900                                    WT-PERSON-TABLE
008000                                    WT-FSTATION-TABLE
008100                                    WT-MEDREC-TABLE.
008200
008300    STOP RUN.
008400
008500 PROCESS-ONE-TRANSACTION.
008600
008700    IF QT-TRAN-CODE EQUAL "PA" OR "PU" OR "PD"
008800       CALL "PERSON-MAINTENANCE" USING QUERY-RECORD
008900                                        WT-PERSON-TABLE
009000    ELSE
009100       IF QT-TRAN-CODE EQUAL "FA" OR "FU" OR "FZ" OR "FS"
009200          CALL "FIRESTATION-MAINTENANCE" USING QUERY-RECORD
009300                                               WT-FSTATION-TABLE
009400       ELSE
009500          IF QT-TRAN-CODE EQUAL "MA" OR "MU" OR "MD"
009600             CALL "MEDICAL-RECORD-MAINTENANCE" USING
009700                QUERY-RECORD WT-MEDREC-TABLE
009800          ELSE
009900             CALL "ALERT-QUERY-DISPATCH" USING QUERY-RECORD
010000                                                WT-PERSON-TABLE
010100                                                WT-FSTATION-TABLE
010200                                                WT-MEDREC-TABLE.
010300
010400    READ QTRAN-FILE
010500        AT END MOVE "Y" TO W-END-OF-FILE.
