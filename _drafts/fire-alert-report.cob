000100*    ------------------------------------------------------------
000200*    FIRE-ALERT-REPORT - "FI" QUERY.  GIVEN AN ADDRESS, LISTS
000300*    EVERY RESIDENT WITH PHONE, AGE, MEDICATIONS AND ALLERGIES,
000400*    AND NAMES THE FIRE STATION THAT COVERS THE ADDRESS (OR
000500*    "UNKNOWN" IF NO STATION COVERS IT) SO RESPONDING CREWS KNOW
000600*    WHAT THEY WILL FIND ON ARRIVAL.
000700*    ------------------------------------------------------------
000800*    CHANGE LOG
000900*    08/20/86  RJK   ORIGINAL PROGRAM (DISPLAY-VENDOR-BY-NUMBER).
001000*    09/14/95  DPT   ADDED THE VENDOR-CONTACT LINE TO THE SCREEN,
001100*    09/14/95  DPT   PURCHASING WANTED THE NAME ON-SCREEN TOO.
001200*    11/30/98  RJK   Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
001300*    11/30/98  RJK   AND CLOSED WITH NO CHANGE REQUIRED.
001400*    07/15/19  RJK   REQ 4898 - RECAST FOR THE SAFETYNET ALERTS
001500*    07/15/19  RJK   PROJECT.  KEY IS NOW A HOUSEHOLD ADDRESS,
001600*    07/15/19  RJK   MEDICATIONS/ALLERGIES REPLACE THE VENDOR
001700*    07/15/19  RJK   TERMS DISPLAY LINES.
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    FIRE-ALERT-REPORT.
002000 AUTHOR.        R J KOWALSKI.
002100 INSTALLATION.  CITY DATA PROCESSING CENTER.
002200 DATE-WRITTEN.  08/20/1986.
002300 DATE-COMPILED.
002400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CLASS VALID-FOUND-SW IS "Y" "N".
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200    COPY "SLALRT.CBL".
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700    COPY "FDALRT.CBL".
003800
003900 WORKING-STORAGE SECTION.
004000
004100    01  TITLE-LINE.
004200        05  FILLER              PIC X(14) VALUE "FIRE ALERT - ".
004300        05  TTL-ADDRESS         PIC X(35).
004400        05  FILLER              PIC X(05) VALUE " STA ".
004500        05  TTL-STATION-NO      PIC X(07).
004600        05  FILLER              PIC X(71) VALUE SPACES.
004700
004800    01  DETAIL-1.
004900        05  FILLER              PIC X(03) VALUE SPACES.
005000        05  DTL-FIRST-NAME      PIC X(20).
005100        05  DTL-LAST-NAME       PIC X(25).
005200        05  DTL-PHONE           PIC X(12).
005300        05  DTL-AGE             PIC ZZ9.
005400        05  FILLER              PIC X(69) VALUE SPACES.
005500
005600    01  DETAIL-2.
005700        05  FILLER              PIC X(06) VALUE SPACES.
005800        05  FILLER              PIC X(13) VALUE "MEDICATIONS: ".
005900        05  DTL-MEDS-LIST       PIC X(113).
006000
006100    01  DETAIL-3.
006200        05  FILLER              PIC X(06) VALUE SPACES.
006300        05  FILLER              PIC X(11) VALUE "ALLERGIES: ".
006400        05  DTL-ALLGY-LIST      PIC X(115).
006500
006600    01  TRAILER-1.
006700        05  FILLER              PIC X(17) VALUE
006800            "RESIDENT COUNT - ".
006900        05  TRL-RESIDENT-COUNT  PIC ZZZ9.
007000        05  FILLER              PIC X(111) VALUE SPACES.
007100
007200    01  W-COV-FOUND             PIC X VALUE "N".
007300        88  COV-FOUND           VALUE "Y".
007400    01  W-MED-FOUND             PIC X VALUE "N".
007500        88  MED-FOUND           VALUE "Y".
007600
007700    01  W-COV-ADDRESS           PIC X(35).
007800    01  W-COV-STATION-NO        PIC 9(02).
007900    01  W-COV-STATION-ED        PIC Z9.
008000
008100    01  W-FMR-FIRST-NAME        PIC X(20).
008200    01  W-FMR-LAST-NAME         PIC X(25).
008300
008400    77  W-FS-SUB                PIC 9(4) COMP VALUE ZERO.
008500    77  W-PR-SUB                PIC 9(4) COMP VALUE ZERO.
008600    77  W-MR-INDEX              PIC 9(4) COMP VALUE ZERO.
008700    77  W-ITEM-SUB              PIC 9(4) COMP VALUE ZERO.
008800    77  W-RESIDENT-COUNT        PIC 9(4) COMP VALUE ZERO.
008900    77  W-MEDS-PTR              PIC 9(4) COMP VALUE ZERO.
009000    77  W-ALLGY-PTR             PIC 9(4) COMP VALUE ZERO.
009100
009200    COPY "WSAGE.CBL".
009300
009400 LINKAGE SECTION.
009500
009600    COPY "FDQTRN.CBL".
009700    COPY "WSTABLE.CBL".
009800
009900 PROCEDURE DIVISION USING QUERY-RECORD
010000                           WT-PERSON-TABLE
010100                           WT-FSTATION-TABLE
010200                           WT-MEDREC-TABLE.
010300
010400 MAIN-CONTROL.
010500
010600    OPEN EXTEND ALERT-FILE.
010700    ACCEPT AGEC-RUN-DATE FROM DATE YYYYMMDD.
010800
010900    MOVE QQ-ADDRESS TO W-COV-ADDRESS.
011000    PERFORM FIND-SERVING-STATION.
011100
011200    MOVE QQ-ADDRESS TO TTL-ADDRESS.
011300    IF COV-FOUND
011400       MOVE W-COV-STATION-NO TO W-COV-STATION-ED
011500       MOVE W-COV-STATION-ED TO TTL-STATION-NO
011600    ELSE
011700       MOVE "UNKNOWN" TO TTL-STATION-NO.
011800    MOVE TITLE-LINE TO AL-PRINT-LINE.
011900    WRITE ALERT-RECORD.
012000
012100    COPY "PLSTATN.CBL".
012200
012300    MOVE ZERO TO W-RESIDENT-COUNT.
012400    MOVE ZERO TO W-PR-SUB.
012500    PERFORM CONSIDER-ONE-PERSON VARYING W-PR-SUB
012600       FROM 1 BY 1 UNTIL W-PR-SUB GREATER THAN
012700          WT-PERSON-COUNT.
012800
012900    MOVE W-RESIDENT-COUNT TO TRL-RESIDENT-COUNT.
013000    MOVE TRAILER-1 TO AL-PRINT-LINE.
013100    WRITE ALERT-RECORD.
013200
013300    CLOSE ALERT-FILE.
013400    EXIT PROGRAM.
013500    STOP RUN.
013600
013700 CONSIDER-ONE-PERSON.
013800
013900    IF WT-PR-ADDRESS(W-PR-SUB) EQUAL QQ-ADDRESS
014000       PERFORM PRINT-ONE-RESIDENT.
014100
014200 PRINT-ONE-RESIDENT.
014300
014400    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO W-FMR-FIRST-NAME.
014500    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO W-FMR-LAST-NAME.
014600    CALL "FIND-MEDICAL-RECORD" USING WT-MEDREC-TABLE
014700                                      W-FMR-FIRST-NAME
014800                                      W-FMR-LAST-NAME
014900                                      W-MED-FOUND
015000                                      W-MR-INDEX.
015100
015200    MOVE WT-PR-FIRST-NAME(W-PR-SUB) TO DTL-FIRST-NAME.
015300    MOVE WT-PR-LAST-NAME(W-PR-SUB)  TO DTL-LAST-NAME.
015400    MOVE WT-PR-PHONE(W-PR-SUB)      TO DTL-PHONE.
015500
015600    IF MED-FOUND
015700       MOVE WT-MR-BIRTH-DATE(W-MR-INDEX) TO AGEC-BIRTH-DATE
015800       PERFORM CALC-AGE
015900       MOVE AGEC-AGE TO DTL-AGE
016000    ELSE
016100       MOVE ZERO TO DTL-AGE.
016200
016300    MOVE DETAIL-1 TO AL-PRINT-LINE.
016400    WRITE ALERT-RECORD.
016500
016600    IF MED-FOUND
016700       MOVE SPACES TO DTL-MEDS-LIST
016800       MOVE 1 TO W-MEDS-PTR
016900       PERFORM BUILD-MEDS-LIST VARYING W-ITEM-SUB
017000          FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5
017100       MOVE DETAIL-2 TO AL-PRINT-LINE
017200       WRITE ALERT-RECORD
017300       MOVE SPACES TO DTL-ALLGY-LIST
017400       MOVE 1 TO W-ALLGY-PTR
017500       PERFORM BUILD-ALLGY-LIST VARYING W-ITEM-SUB
017600          FROM 1 BY 1 UNTIL W-ITEM-SUB GREATER THAN 5
017700       MOVE DETAIL-3 TO AL-PRINT-LINE
017800       WRITE ALERT-RECORD.
017900
018000    ADD 1 TO W-RESIDENT-COUNT.
018100
018200    COPY "PLAGECAL.CBL".
018300
018400 BUILD-MEDS-LIST.
018500
018600    IF WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
018700          NOT EQUAL SPACES
018800       STRING WT-MR-MEDICATION-ENTRY(W-MR-INDEX W-ITEM-SUB)
018900                    DELIMITED BY SPACE
019000              ", " DELIMITED BY SIZE
019100           INTO DTL-MEDS-LIST WITH POINTER W-MEDS-PTR.
019200
019300 BUILD-ALLGY-LIST.
019400
019500    IF WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
019600          NOT EQUAL SPACES
019700       STRING WT-MR-ALLERGY-ENTRY(W-MR-INDEX W-ITEM-SUB)
019800                    DELIMITED BY SPACE
019900              ", " DELIMITED BY SIZE
020000           INTO DTL-ALLGY-LIST WITH POINTER W-ALLGY-PTR.
