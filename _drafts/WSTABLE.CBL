000100*    WSTABLE - THE THREE MASTER FILES, LOADED INTO WORKING
000200*    STORAGE ONCE PER RUN AND SHARED BY EVERY CALLED PROGRAM
000300*    THROUGH THE CALL ... USING PARAMETER LIST.  A PROGRAM
000400*    THAT ADDS OR CHANGES A ROW HERE MAKES THE CHANGE VISIBLE
000500*    TO EVERY QUERY THAT RUNS LATER IN THE SAME JOB.
000600*    2019-06-03  RJK  ORIGINAL COPYBOOK FOR THE ALERTS PROJECT.
000700*    2022-09-27  DPT  REQ 5215 - RAISED PERSON/MEDREC TABLES
000800*    2022-09-27  DPT  FROM 200 TO 500 ROWS FOR THE ANNEXATION.
000900    01  WT-PERSON-TABLE.
001000        05  WT-PERSON-COUNT         PIC 9(4) COMP.
001100        05  WT-PERSON-ENTRY OCCURS 500 TIMES.
001200            10  WT-PR-FIRST-NAME    PIC X(20).
001300            10  WT-PR-LAST-NAME     PIC X(25).
001400            10  WT-PR-ADDRESS       PIC X(35).
001500            10  WT-PR-CITY          PIC X(20).
001600            10  WT-PR-ZIP           PIC X(05).
001700            10  WT-PR-PHONE         PIC X(12).
001800            10  WT-PR-EMAIL         PIC X(35).
001900            10  FILLER              PIC X(08).
002000    01  WT-FSTATION-TABLE.
002100        05  WT-FSTATION-COUNT       PIC 9(4) COMP.
002200        05  WT-FSTATION-ENTRY OCCURS 200 TIMES.
002300            10  WT-FS-ADDRESS       PIC X(35).
002400            10  WT-FS-STATION-NO    PIC 9(02).
002500            10  FILLER              PIC X(03).
002600    01  WT-MEDREC-TABLE.
002700        05  WT-MEDREC-COUNT         PIC 9(4) COMP.
002800        05  WT-MEDREC-ENTRY OCCURS 500 TIMES.
002900            10  WT-MR-FIRST-NAME    PIC X(20).
003000            10  WT-MR-LAST-NAME     PIC X(25).
003100            10  WT-MR-BIRTH-DATE    PIC 9(08).
003200            10  WT-MR-MEDICATIONS OCCURS 5 TIMES.
003300                15  WT-MR-MEDICATION-ENTRY PIC X(30).
003400            10  WT-MR-ALLERGIES OCCURS 5 TIMES.
003500                15  WT-MR-ALLERGY-ENTRY PIC X(20).
003600            10  FILLER              PIC X(10).
